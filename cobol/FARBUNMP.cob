000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     FARBUNMP.                                                
000500 AUTHOR.         NPILLAI.                                                 
000600 INSTALLATION.   FIXED ASSET REGISTER - FINANCE SYSTEMS.                  
000700 DATE-WRITTEN.   21 APR 2008.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       COMPANY CONFIDENTIAL - FINANCE SYSTEMS ONLY.             
001000*                                                                         
001100*DESCRIPTION :  IDEMPOTENT REPAIR PASS OVER THE THREE UNMAPPED            
001200*               HOLDING TABLES.  THE DAILY SYNC (FARBSYNC)                
001300*               ALREADY REMOVES AN UNMAPPED ROW THE MOMENT ITS            
001400*               ASSET GETS A LEDGER ENTRY, SO THIS RUN ONLY               
001500*               HANDLES THE LEFTOVERS - A LEDGER ROW THAT                 
001600*               APPEARED SOME OTHER WAY (E.G. MANUAL ENTRY), A            
001700*               SOURCE ROW WHOSE NAME/DESCRIPTION CHANGED SINCE           
001800*               IT WAS PARKED, OR A SOURCE ROW THAT HAS SINCE             
001900*               VANISHED FROM THE FEED ENTIRELY.                          
002000*                                                                         
002100*=================================================================        
002200* HISTORY OF MODIFICATION:                                                
002300*=================================================================        
002400* TAG     DEV      DATE        DESCRIPTION                                
002500*------- -------- ----------  ----------------------------------*         
002600* FAR0087 NPILLAI  21/04/2008 - INITIAL VERSION - REQ FA-409.             
002700*-----------------------------------------------------------------        
002800* FAR0098 CTEO     09/06/2008 - NAME/DESCRIPTION REFRESH PASS             
002900*                               WAS COMPARING TRAILING SPACES             
003000*                               WRONG AND RE-WRITING A LEDGER             
003100*                               ROW EVERY RUN EVEN WHEN NOTHING           
003200*                               HAD CHANGED - REQ FA-409.                 
003300*-----------------------------------------------------------------        
003400* FAR0099 NPILLAI  30/07/2008 - AUDIT-LOG ENTRY FOR A DROPPED             
003500*                               STALE LEDGER ROW WAS MISSING              
003600*                               THE NODE-TYPE FIELD - ADDED IT            
003700*                               SO THE TRAIL MATCHES FARBSYNC'S           
003800*                               OWN ENTRIES - REQ FA-411.                 
003900*=================================================================        
004000 EJECT                                                                    
004100**********************                                                    
004200 ENVIRONMENT DIVISION.                                                    
004300**********************                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SOURCE-COMPUTER. IBM-AS400.                                              
004600 OBJECT-COMPUTER. IBM-AS400.                                              
004700 SPECIAL-NAMES.   C01 IS TOP-OF-FORM                                      
004800                   UPSI-0 ON STATUS IS FARBUNMP-TRACE-ON                  
004900                   UPSI-0 OFF STATUS IS FARBUNMP-TRACE-OFF.               
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200     SELECT FARFINRC ASSIGN TO DATABASE-FARFINRC                          
005300            ORGANIZATION      IS INDEXED                                  
005400            ACCESS MODE       IS DYNAMIC                                  
005500            RECORD KEY        IS FARFINRC-KEY-GROUP                       
005600            FILE STATUS       IS WK-C-FILE-STATUS.                        
005700     SELECT FARACTIV ASSIGN TO DATABASE-FARACTIV                          
005800            ORGANIZATION      IS INDEXED                                  
005900            ACCESS MODE       IS DYNAMIC                                  
006000            RECORD KEY        IS FARACTIV-ID                              
006100            FILE STATUS       IS WK-C-FILE-STATUS.                        
006200     SELECT FARPASSV ASSIGN TO DATABASE-FARPASSV                          
006300            ORGANIZATION      IS INDEXED                                  
006400            ACCESS MODE       IS DYNAMIC                                  
006500            RECORD KEY        IS FARPASSV-OBJECT-ID                       
006600            FILE STATUS       IS WK-C-FILE-STATUS.                        
006700     SELECT FARITINV ASSIGN TO DATABASE-FARITINV                          
006800            ORGANIZATION      IS INDEXED                                  
006900            ACCESS MODE       IS DYNAMIC                                  
007000            RECORD KEY        IS FARITINV-OBJECT-ID                       
007100            FILE STATUS       IS WK-C-FILE-STATUS.                        
007200     SELECT FARUACTV ASSIGN TO DATABASE-FARUACTV                          
007300            ORGANIZATION      IS INDEXED                                  
007400            ACCESS MODE       IS DYNAMIC                                  
007500            RECORD KEY        IS FARUACTV-SERIAL-NUMBER                   
007600            FILE STATUS       IS WK-C-FILE-STATUS.                        
007700     SELECT FARUPASV ASSIGN TO DATABASE-FARUPASV                          
007800            ORGANIZATION      IS INDEXED                                  
007900            ACCESS MODE       IS DYNAMIC                                  
008000            RECORD KEY        IS FARUPASV-DUAL-KEY                        
008100            FILE STATUS       IS WK-C-FILE-STATUS.                        
008200     SELECT FARUITIV ASSIGN TO DATABASE-FARUITIV                          
008300            ORGANIZATION      IS INDEXED                                  
008400            ACCESS MODE       IS DYNAMIC                                  
008500            RECORD KEY        IS FARUITIV-MULTI-KEY                       
008600            FILE STATUS       IS WK-C-FILE-STATUS.                        
008700     SELECT FARAUDLG ASSIGN TO DATABASE-FARAUDLG                          
008800            ORGANIZATION      IS SEQUENTIAL                               
008900            ACCESS MODE       IS SEQUENTIAL                               
009000            FILE STATUS       IS WK-C-FILE-STATUS.                        
009100 EJECT                                                                    
009200***************                                                           
009300 DATA DIVISION.                                                           
009400***************                                                           
009500 FILE SECTION.                                                            
009600**************                                                            
009700 FD  FARFINRC                                                             
009800     LABEL RECORDS ARE OMITTED                                            
009900     DATA RECORD IS FARFINRC-REC.                                         
010000 01  FARFINRC-REC.                                                        
010100        COPY FARFINRC.                                                    
010200                                                                          
010300 FD  FARACTIV                                                             
010400     LABEL RECORDS ARE OMITTED                                            
010500     DATA RECORD IS FARACTIV-REC.                                         
010600 01  FARACTIV-REC.                                                        
010700        COPY FARACTIV.                                                    
010800                                                                          
010900 FD  FARPASSV                                                             
011000     LABEL RECORDS ARE OMITTED                                            
011100     DATA RECORD IS FARPASSV-REC.                                         
011200 01  FARPASSV-REC.                                                        
011300        COPY FARPASSV.                                                    
011400                                                                          
011500 FD  FARITINV                                                             
011600     LABEL RECORDS ARE OMITTED                                            
011700     DATA RECORD IS FARITINV-REC.                                         
011800 01  FARITINV-REC.                                                        
011900        COPY FARITINV.                                                    
012000                                                                          
012100 FD  FARUACTV                                                             
012200     LABEL RECORDS ARE OMITTED                                            
012300     DATA RECORD IS FARUACTV-REC.                                         
012400 01  FARUACTV-REC.                                                        
012500        COPY FARUACTV.                                                    
012600                                                                          
012700 FD  FARUPASV                                                             
012800     LABEL RECORDS ARE OMITTED                                            
012900     DATA RECORD IS FARUPASV-REC.                                         
013000 01  FARUPASV-REC.                                                        
013100        COPY FARUPASV.                                                    
013200                                                                          
013300 FD  FARUITIV                                                             
013400     LABEL RECORDS ARE OMITTED                                            
013500     DATA RECORD IS FARUITIV-REC.                                         
013600 01  FARUITIV-REC.                                                        
013700        COPY FARUITIV.                                                    
013800                                                                          
013900 FD  FARAUDLG                                                             
014000     LABEL RECORDS ARE OMITTED                                            
014100     DATA RECORD IS FARAUDLG-REC.                                         
014200 01  FARAUDLG-REC.                                                        
014300        COPY FARAUDLG.                                                    
014400                                                                          
014500 WORKING-STORAGE SECTION.                                                 
014600*************************                                                 
014700 01  FILLER                  PIC X(24) VALUE                              
014800        "** PROGRAM FARBUNMP  **".                                        
014900                                                                          
015000                                                                          
015100* ------------------ WORK-AREA HISTORY SNAPSHOT -----------------*        
015200 01  WK-C-BUNMP-RUN-STAMP         PIC X(10) VALUE SPACES.                 
015300 01  WK-C-BUNMP-RUN-STAMP-R REDEFINES                                     
015400                              WK-C-BUNMP-RUN-STAMP.                       
015500     05  WK-C-BUNMP-RUN-CCYY      PIC 9(04).                              
015600     05  FILLER                   PIC X(01).                              
015700     05  WK-C-BUNMP-RUN-MM        PIC 9(02).                              
015800     05  FILLER                   PIC X(01).                              
015900     05  WK-C-BUNMP-RUN-DD        PIC 9(02).                              
016000                                                                          
016100 01  WK-N-BUNMP-SEQ-AREA          PIC 9(05) VALUE ZERO.                   
016200 01  WK-C-BUNMP-SEQ-AREA-R REDEFINES                                      
016300                              WK-N-BUNMP-SEQ-AREA.                        
016400     05  WK-C-BUNMP-SEQ-DIGITS    PIC X(05).                              
016500                                                                          
016600 01  WK-C-BUNMP-NAME-AREA         PIC X(20) VALUE SPACES.                 
016700 01  WK-C-BUNMP-NAME-AREA-R REDEFINES                                     
016800                              WK-C-BUNMP-NAME-AREA.                       
016900     05  WK-C-BUNMP-NAME-FIRST10  PIC X(10).                              
017000     05  WK-C-BUNMP-NAME-LAST10   PIC X(10).                              
017100                                                                          
017200* ------------------ PROGRAM WORKING STORAGE -------------------*         
017300 01  WK-C-COMMON.                                                         
017400        COPY FARCMWS.                                                     
017500                                                                          
017600 01  WK-C-XUNMP-CALL-AREA.                                                
017700        COPY LKUNMP.                                                      
017800                                                                          
017900 01  WK-C-TODAY-STAMP                PIC X(19).                           
018000 01  WK-C-TODAY-DATE-ONLY REDEFINES WK-C-TODAY-STAMP.                     
018100     05  WK-C-TODAY-DATE-PART        PIC X(10).                           
018200     05  FILLER                      PIC X(09).                           
018300                                                                          
018400 01  WK-C-SOURCE-ROW-FOUND.                                               
018500     05  WK-C-SOURCE-FOUND-SW    PIC X(01).                               
018600         88  WK-C-SOURCE-STILL-EXISTS   VALUE "Y".                        
018700 01  WK-C-SOURCE-ROW-FOUND-R REDEFINES WK-C-SOURCE-ROW-FOUND              
018800                                  PIC X(01).                              
018900                                                                          
019000 01  WK-C-WORK-AREA.                                                      
019100     05  WK-C-SCAN-DONE-SW       PIC X(01).                               
019200         88  WK-C-SUB-SCAN-AT-END    VALUE "Y".                           
019300     05  WK-C-UNM-SCAN-DONE-SW   PIC X(01) VALUE "N".                     
019400         88  WK-C-UNM-AT-END          VALUE "Y".                          
019500     05  WK-C-LEDGER-FOUND-SW    PIC X(01).                               
019600         88  WK-C-LEDGER-ROW-FOUND   VALUE "Y".                           
019700     05  WK-C-E000-MATCH-SERIAL  PIC X(60).                               
019800     05  WK-C-REPAIR-REASON      PIC X(60).                               
019900                                                                          
020000 01  WK-N-COUNTERS.                                                       
020100     05  WK-N-ACTIVE-ROWS-SEEN    PIC S9(09) COMP VALUE 0.                
020200     05  WK-N-PASSIVE-ROWS-SEEN   PIC S9(09) COMP VALUE 0.                
020300     05  WK-N-IT-ROWS-SEEN        PIC S9(09) COMP VALUE 0.                
020400     05  WK-N-ORPHANS-REMOVED     PIC S9(09) COMP VALUE 0.                
020500     05  WK-N-STALE-LEDGER-DROP   PIC S9(09) COMP VALUE 0.                
020600     05  WK-N-NAMES-REFRESHED     PIC S9(09) COMP VALUE 0.                
020700 77  WK-N-AUDLG-ID-SEQ            PIC S9(09) COMP VALUE 0.                
020800                                                                          
020900 EJECT                                                                    
021000****************************************                                  
021100 PROCEDURE DIVISION.                                                      
021200****************************************                                  
021300 MAIN-MODULE.                                                             
021400     PERFORM A000-INITIALISE-ROUTINE                                      
021500        THRU A099-INITIALISE-ROUTINE-EX.                                  
021600     PERFORM B000-RECONCILE-UNMAPPED-ACTIVE                               
021700        THRU B999-RECONCILE-UNMAPPED-ACTIVE-EX.                           
021800     PERFORM C000-RECONCILE-UNMAPPED-PASSIVE                              
021900        THRU C999-RECONCILE-UNMAPPED-PASSIVE-EX.                          
022000     PERFORM D000-RECONCILE-UNMAPPED-IT                                   
022100        THRU D999-RECONCILE-UNMAPPED-IT-EX.                               
022200     PERFORM Z000-END-PROGRAM-ROUTINE                                     
022300        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
022400     STOP RUN.                                                            
022500                                                                          
022600*----------------------------------------------------------------*        
022700 A000-INITIALISE-ROUTINE.                                                 
022800*----------------------------------------------------------------*        
022900     ACCEPT WK-C-TODAY-DATE-PART FROM DATE YYYYMMDD.                      
023000     MOVE "T00:00:00" TO WK-C-TODAY-STAMP (11:9).                         
023100     MOVE WK-C-TODAY-STAMP (1:10) TO WK-C-BUNMP-RUN-STAMP.                
023200     OPEN I-O   FARUACTV FARUPASV FARUITIV.                               
023300     OPEN INPUT FARFINRC FARACTIV FARPASSV FARITINV.                      
023400     OPEN EXTEND FARAUDLG.                                                
023500     IF NOT WK-C-SUCCESSFUL                                               
023600        DISPLAY "FARBUNMP - FILE OPEN ERROR"                              
023700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
023800        GO TO Y900-ABNORMAL-TERMINATION                                   
023900 END-IF.                                                                  
024000 A099-INITIALISE-ROUTINE-EX.                                              
024100 EXIT.                                                                    
024200                                                                          
024300 EJECT                                                                    
024400*----------------------------------------------------------------*        
024500* B000 - WALK THE UNMAPPED-ACTIVE TABLE.                         *        
024600*----------------------------------------------------------------*        
024700 B000-RECONCILE-UNMAPPED-ACTIVE.                                          
024800*----------------------------------------------------------------*        
024900     MOVE "N" TO WK-C-UNM-SCAN-DONE-SW.                                   
025000     MOVE SPACES TO FARUACTV-SERIAL-NUMBER.                               
025100     START FARUACTV KEY IS NOT LESS THAN FARUACTV-SERIAL-NUMBER           
025200        INVALID KEY MOVE "Y" TO WK-C-UNM-SCAN-DONE-SW.                    
025300     PERFORM B100-RECONCILE-ONE-ACTIVE-ROW                                
025400        THRU B100-RECONCILE-ONE-ACTIVE-ROW-EX                             
025500        UNTIL WK-C-UNM-AT-END.                                            
025600 B999-RECONCILE-UNMAPPED-ACTIVE-EX.                                       
025700 EXIT.                                                                    
025800                                                                          
025900 B100-RECONCILE-ONE-ACTIVE-ROW.                                           
026000     READ FARUACTV NEXT RECORD                                            
026100        AT END MOVE "Y" TO WK-C-UNM-SCAN-DONE-SW                          
026200     END-READ.                                                            
026300     IF WK-C-UNM-AT-END                                                   
026400        GO TO B100-RECONCILE-ONE-ACTIVE-ROW-EX                            
026500 END-IF.                                                                  
026600     ADD 1 TO WK-N-ACTIVE-ROWS-SEEN.                                      
026700     PERFORM E100-FIND-ACTIVE-SOURCE                                      
026800        THRU E199-FIND-ACTIVE-SOURCE-EX.                                  
026900     IF NOT WK-C-SOURCE-STILL-EXISTS                                      
027000        DELETE FARUACTV RECORD                                            
027100        ADD 1 TO WK-N-ORPHANS-REMOVED                                     
027200        MOVE "SOURCE ROW GONE FROM ACTIVE FEED"                           
027300           TO WK-C-REPAIR-REASON                                          
027400        PERFORM F000-LOG-REPAIR-AUDIT                                     
027500           THRU F099-LOG-REPAIR-AUDIT-EX                                  
027600     ELSE                                                                 
027700        PERFORM E900-FIND-LEDGER-ROW                                      
027800           THRU E999-FIND-LEDGER-ROW-EX                                   
027900        IF WK-C-LEDGER-ROW-FOUND                                          
028000           DELETE FARUACTV RECORD                                         
028100           ADD 1 TO WK-N-STALE-LEDGER-DROP                                
028200           MOVE "LEDGER ROW EXISTS - UNMAP DROPPED"                       
028300              TO WK-C-REPAIR-REASON                                       
028400           PERFORM F000-LOG-REPAIR-AUDIT                                  
028500              THRU F099-LOG-REPAIR-AUDIT-EX                               
028600        ELSE                                                              
028700           PERFORM G100-REFRESH-ACTIVE-CLASSIFICATION                     
028800              THRU G199-REFRESH-ACTIVE-CLASSIFICATION-EX                  
028900 END-IF                                                                   
029000 END-IF.                                                                  
029100 B100-RECONCILE-ONE-ACTIVE-ROW-EX.                                        
029200 EXIT.                                                                    
029300                                                                          
029400*----------------------------------------------------------------*        
029500 E100-FIND-ACTIVE-SOURCE.                                                 
029600*----------------------------------------------------------------*        
029700     MOVE "N" TO WK-C-SOURCE-FOUND-SW.                                    
029800     MOVE "N" TO WK-C-SCAN-DONE-SW.                                       
029900     MOVE FARUACTV-SERIAL-NUMBER TO WK-C-E000-MATCH-SERIAL.               
030000     MOVE ZERO TO FARACTIV-ID.                                            
030100     START FARACTIV KEY IS NOT LESS THAN FARACTIV-ID                      
030200        INVALID KEY MOVE "Y" TO WK-C-SCAN-DONE-SW.                        
030300     PERFORM E110-READ-NEXT-ACTIVE-SOURCE                                 
030400        THRU E110-READ-NEXT-ACTIVE-SOURCE-EX                              
030500        UNTIL WK-C-SUB-SCAN-AT-END                                        
030600           OR WK-C-SOURCE-STILL-EXISTS.                                   
030700 E199-FIND-ACTIVE-SOURCE-EX.                                              
030800 EXIT.                                                                    
030900                                                                          
031000 E110-READ-NEXT-ACTIVE-SOURCE.                                            
031100     READ FARACTIV NEXT RECORD                                            
031200        AT END MOVE "Y" TO WK-C-SCAN-DONE-SW                              
031300     END-READ.                                                            
031400     IF NOT WK-C-SUB-SCAN-AT-END                                          
031500           AND FARACTIV-SERIAL-NUMBER                                     
031600                 = WK-C-E000-MATCH-SERIAL                                 
031700        MOVE "Y" TO WK-C-SOURCE-FOUND-SW                                  
031800 END-IF.                                                                  
031900 E110-READ-NEXT-ACTIVE-SOURCE-EX.                                         
032000 EXIT.                                                                    
032100                                                                          
032200 G100-REFRESH-ACTIVE-CLASSIFICATION.                                      
032300*----------------------------------------------------------------*        
032400     MOVE FARACTIV-NODE-NAME  TO WK-C-VUNMP-NODE-NAME.                    
032500     MOVE FARACTIV-ELEMENT    TO WK-C-VUNMP-ELEMENT.                      
032600     MOVE FARACTIV-NODE-TYPE  TO WK-C-VUNMP-NODE-TYPE.                    
032700     MOVE FARACTIV-DESCRIPTION TO WK-C-VUNMP-DESCRIPTION.                 
032800     CALL "FARVUNMP" USING WK-C-VUNMP-RECORD.                             
032900     IF WK-C-VUNMP-ASSET-NAME NOT = FARUACTV-ASSET-NAME                   
033000           OR WK-C-VUNMP-ASSET-TYPE NOT = FARUACTV-ASSET-TYPE             
033100        MOVE WK-C-VUNMP-ASSET-NAME TO FARUACTV-ASSET-NAME                 
033200        MOVE WK-C-VUNMP-ASSET-TYPE TO FARUACTV-ASSET-TYPE                 
033300        REWRITE FARUACTV-REC                                              
033400        ADD 1 TO WK-N-NAMES-REFRESHED                                     
033500        MOVE "ASSET NAME/TYPE REFRESHED FROM FEED"                        
033600           TO WK-C-REPAIR-REASON                                          
033700        PERFORM F000-LOG-REPAIR-AUDIT                                     
033800           THRU F099-LOG-REPAIR-AUDIT-EX                                  
033900 END-IF.                                                                  
034000 G199-REFRESH-ACTIVE-CLASSIFICATION-EX.                                   
034100 EXIT.                                                                    
034200                                                                          
034300 EJECT                                                                    
034400*----------------------------------------------------------------*        
034500* C000 - WALK THE UNMAPPED-PASSIVE TABLE.                        *        
034600*----------------------------------------------------------------*        
034700 C000-RECONCILE-UNMAPPED-PASSIVE.                                         
034800*----------------------------------------------------------------*        
034900     MOVE "N" TO WK-C-UNM-SCAN-DONE-SW.                                   
035000     MOVE SPACES TO FARUPASV-SERIAL.                                      
035100     MOVE ZERO   TO FARUPASV-OBJECT-ID.                                   
035200     START FARUPASV KEY IS NOT LESS THAN FARUPASV-DUAL-KEY                
035300        INVALID KEY MOVE "Y" TO WK-C-UNM-SCAN-DONE-SW.                    
035400     PERFORM C100-RECONCILE-ONE-PASSIVE-ROW                               
035500        THRU C100-RECONCILE-ONE-PASSIVE-ROW-EX                            
035600        UNTIL WK-C-UNM-AT-END.                                            
035700 C999-RECONCILE-UNMAPPED-PASSIVE-EX.                                      
035800 EXIT.                                                                    
035900                                                                          
036000 C100-RECONCILE-ONE-PASSIVE-ROW.                                          
036100     READ FARUPASV NEXT RECORD                                            
036200        AT END MOVE "Y" TO WK-C-UNM-SCAN-DONE-SW                          
036300     END-READ.                                                            
036400     IF WK-C-UNM-AT-END                                                   
036500        GO TO C100-RECONCILE-ONE-PASSIVE-ROW-EX                           
036600 END-IF.                                                                  
036700     ADD 1 TO WK-N-PASSIVE-ROWS-SEEN.                                     
036800     PERFORM E200-FIND-PASSIVE-SOURCE                                     
036900        THRU E299-FIND-PASSIVE-SOURCE-EX.                                 
037000     IF NOT WK-C-SOURCE-STILL-EXISTS                                      
037100        DELETE FARUPASV RECORD                                            
037200        ADD 1 TO WK-N-ORPHANS-REMOVED                                     
037300        MOVE "SOURCE ROW GONE FROM PASSIVE FEED"                          
037400           TO WK-C-REPAIR-REASON                                          
037500        PERFORM F000-LOG-REPAIR-AUDIT                                     
037600           THRU F099-LOG-REPAIR-AUDIT-EX                                  
037700     ELSE                                                                 
037800        MOVE FARUPASV-SERIAL TO WK-C-E000-MATCH-SERIAL                    
037900        PERFORM E900-FIND-LEDGER-ROW                                      
038000           THRU E999-FIND-LEDGER-ROW-EX                                   
038100        IF WK-C-LEDGER-ROW-FOUND                                          
038200           DELETE FARUPASV RECORD                                         
038300           ADD 1 TO WK-N-STALE-LEDGER-DROP                                
038400           MOVE "LEDGER ROW EXISTS - UNMAP DROPPED"                       
038500              TO WK-C-REPAIR-REASON                                       
038600           PERFORM F000-LOG-REPAIR-AUDIT                                  
038700              THRU F099-LOG-REPAIR-AUDIT-EX                               
038800        ELSE                                                              
038900           PERFORM G200-REFRESH-PASSIVE-CLASSIFICATION                    
039000              THRU G299-REFRESH-PASSIVE-CLASSIFICATION-EX                 
039100 END-IF                                                                   
039200 END-IF.                                                                  
039300 C100-RECONCILE-ONE-PASSIVE-ROW-EX.                                       
039400 EXIT.                                                                    
039500                                                                          
039600*----------------------------------------------------------------*        
039700 E200-FIND-PASSIVE-SOURCE.                                                
039800*----------------------------------------------------------------*        
039900     MOVE "N" TO WK-C-SOURCE-FOUND-SW.                                    
040000     MOVE "N" TO WK-C-SCAN-DONE-SW.                                       
040100     MOVE ZERO TO FARPASSV-OBJECT-ID.                                     
040200     START FARPASSV KEY IS NOT LESS THAN FARPASSV-OBJECT-ID               
040300        INVALID KEY MOVE "Y" TO WK-C-SCAN-DONE-SW.                        
040400     PERFORM E210-READ-NEXT-PASSIVE-SOURCE                                
040500        THRU E210-READ-NEXT-PASSIVE-SOURCE-EX                             
040600        UNTIL WK-C-SUB-SCAN-AT-END                                        
040700           OR WK-C-SOURCE-STILL-EXISTS.                                   
040800 E299-FIND-PASSIVE-SOURCE-EX.                                             
040900 EXIT.                                                                    
041000                                                                          
041100 E210-READ-NEXT-PASSIVE-SOURCE.                                           
041200     READ FARPASSV NEXT RECORD                                            
041300        AT END MOVE "Y" TO WK-C-SCAN-DONE-SW                              
041400     END-READ.                                                            
041500     IF NOT WK-C-SUB-SCAN-AT-END                                          
041600           AND FARPASSV-SERIAL = FARUPASV-SERIAL                          
041700           AND FARPASSV-OBJECT-ID = FARUPASV-OBJECT-ID                    
041800        MOVE "Y" TO WK-C-SOURCE-FOUND-SW                                  
041900 END-IF.                                                                  
042000 E210-READ-NEXT-PASSIVE-SOURCE-EX.                                        
042100 EXIT.                                                                    
042200                                                                          
042300 G200-REFRESH-PASSIVE-CLASSIFICATION.                                     
042400*----------------------------------------------------------------*        
042500     MOVE FARPASSV-MODEL      TO WK-C-VUNMP-NODE-NAME.                    
042600     MOVE SPACES              TO WK-C-VUNMP-ELEMENT.                      
042700     MOVE "PASSIVE"           TO WK-C-VUNMP-NODE-TYPE.                    
042800     MOVE FARPASSV-NOTES      TO WK-C-VUNMP-DESCRIPTION.                  
042900     CALL "FARVUNMP" USING WK-C-VUNMP-RECORD.                             
043000     IF WK-C-VUNMP-ASSET-NAME NOT = FARUPASV-ASSET-NAME                   
043100           OR WK-C-VUNMP-ASSET-TYPE NOT = FARUPASV-ASSET-TYPE             
043200        MOVE WK-C-VUNMP-ASSET-NAME TO FARUPASV-ASSET-NAME                 
043300        MOVE WK-C-VUNMP-ASSET-TYPE TO FARUPASV-ASSET-TYPE                 
043400        REWRITE FARUPASV-REC                                              
043500        ADD 1 TO WK-N-NAMES-REFRESHED                                     
043600        MOVE "ASSET NAME/TYPE REFRESHED FROM FEED"                        
043700           TO WK-C-REPAIR-REASON                                          
043800        PERFORM F000-LOG-REPAIR-AUDIT                                     
043900           THRU F099-LOG-REPAIR-AUDIT-EX                                  
044000 END-IF.                                                                  
044100 G299-REFRESH-PASSIVE-CLASSIFICATION-EX.                                  
044200 EXIT.                                                                    
044300                                                                          
044400 EJECT                                                                    
044500*----------------------------------------------------------------*        
044600* D000 - WALK THE UNMAPPED-IT TABLE.                             *        
044700*----------------------------------------------------------------*        
044800 D000-RECONCILE-UNMAPPED-IT.                                              
044900*----------------------------------------------------------------*        
045000     MOVE "N" TO WK-C-UNM-SCAN-DONE-SW.                                   
045100     MOVE SPACES TO FARUITIV-MULTI-KEY.                                   
045200     START FARUITIV KEY IS NOT LESS THAN FARUITIV-MULTI-KEY               
045300        INVALID KEY MOVE "Y" TO WK-C-UNM-SCAN-DONE-SW.                    
045400     PERFORM D100-RECONCILE-ONE-IT-ROW                                    
045500        THRU D100-RECONCILE-ONE-IT-ROW-EX                                 
045600        UNTIL WK-C-UNM-AT-END.                                            
045700 D999-RECONCILE-UNMAPPED-IT-EX.                                           
045800 EXIT.                                                                    
045900                                                                          
046000 D100-RECONCILE-ONE-IT-ROW.                                               
046100     READ FARUITIV NEXT RECORD                                            
046200        AT END MOVE "Y" TO WK-C-UNM-SCAN-DONE-SW                          
046300     END-READ.                                                            
046400     IF WK-C-UNM-AT-END                                                   
046500        GO TO D100-RECONCILE-ONE-IT-ROW-EX                                
046600 END-IF.                                                                  
046700     ADD 1 TO WK-N-IT-ROWS-SEEN.                                          
046800     PERFORM E300-FIND-IT-SOURCE                                          
046900        THRU E399-FIND-IT-SOURCE-EX.                                      
047000     IF NOT WK-C-SOURCE-STILL-EXISTS                                      
047100        DELETE FARUITIV RECORD                                            
047200        ADD 1 TO WK-N-ORPHANS-REMOVED                                     
047300        MOVE "SOURCE ROW GONE FROM IT FEED"                               
047400           TO WK-C-REPAIR-REASON                                          
047500        PERFORM F000-LOG-REPAIR-AUDIT                                     
047600           THRU F099-LOG-REPAIR-AUDIT-EX                                  
047700     ELSE                                                                 
047800        MOVE FARUITIV-HOST-SERIAL-NUMBER                                  
047900                                TO WK-C-E000-MATCH-SERIAL                 
048000        PERFORM E900-FIND-LEDGER-ROW                                      
048100           THRU E999-FIND-LEDGER-ROW-EX                                   
048200        IF WK-C-LEDGER-ROW-FOUND                                          
048300           DELETE FARUITIV RECORD                                         
048400           ADD 1 TO WK-N-STALE-LEDGER-DROP                                
048500           MOVE "LEDGER ROW EXISTS - UNMAP DROPPED"                       
048600              TO WK-C-REPAIR-REASON                                       
048700           PERFORM F000-LOG-REPAIR-AUDIT                                  
048800              THRU F099-LOG-REPAIR-AUDIT-EX                               
048900        ELSE                                                              
049000           PERFORM G300-REFRESH-IT-CLASSIFICATION                         
049100              THRU G399-REFRESH-IT-CLASSIFICATION-EX                      
049200 END-IF                                                                   
049300 END-IF.                                                                  
049400 D100-RECONCILE-ONE-IT-ROW-EX.                                            
049500 EXIT.                                                                    
049600                                                                          
049700*----------------------------------------------------------------*        
049800 E300-FIND-IT-SOURCE.                                                     
049900*----------------------------------------------------------------*        
050000     MOVE "N" TO WK-C-SOURCE-FOUND-SW.                                    
050100     MOVE "N" TO WK-C-SCAN-DONE-SW.                                       
050200     MOVE SPACES TO FARITINV-OBJECT-ID.                                   
050300     START FARITINV KEY IS NOT LESS THAN FARITINV-OBJECT-ID               
050400        INVALID KEY MOVE "Y" TO WK-C-SCAN-DONE-SW.                        
050500     PERFORM E310-READ-NEXT-IT-SOURCE                                     
050600        THRU E310-READ-NEXT-IT-SOURCE-EX                                  
050700        UNTIL WK-C-SUB-SCAN-AT-END                                        
050800           OR WK-C-SOURCE-STILL-EXISTS.                                   
050900 E399-FIND-IT-SOURCE-EX.                                                  
051000 EXIT.                                                                    
051100                                                                          
051200 E310-READ-NEXT-IT-SOURCE.                                                
051300     READ FARITINV NEXT RECORD                                            
051400        AT END MOVE "Y" TO WK-C-SCAN-DONE-SW                              
051500     END-READ.                                                            
051600     IF NOT WK-C-SUB-SCAN-AT-END                                          
051700           AND FARITINV-HOST-SERIAL-NUMBER                                
051800                 = FARUITIV-HOST-SERIAL-NUMBER                            
051900        MOVE "Y" TO WK-C-SOURCE-FOUND-SW                                  
052000 END-IF.                                                                  
052100 E310-READ-NEXT-IT-SOURCE-EX.                                             
052200 EXIT.                                                                    
052300                                                                          
052400 G300-REFRESH-IT-CLASSIFICATION.                                          
052500*----------------------------------------------------------------*        
052600     MOVE FARITINV-PARENT-NAME TO WK-C-VUNMP-NODE-NAME.                   
052700     MOVE SPACES               TO WK-C-VUNMP-ELEMENT.                     
052800     MOVE "IT"                 TO WK-C-VUNMP-NODE-TYPE.                   
052900     MOVE FARITINV-HOST-TYPE   TO WK-C-VUNMP-DESCRIPTION.                 
053000     CALL "FARVUNMP" USING WK-C-VUNMP-RECORD.                             
053100     IF WK-C-VUNMP-ASSET-NAME NOT = FARUITIV-ASSET-NAME                   
053200           OR WK-C-VUNMP-ASSET-TYPE NOT = FARUITIV-ASSET-TYPE             
053300        MOVE WK-C-VUNMP-ASSET-NAME TO FARUITIV-ASSET-NAME                 
053400        MOVE WK-C-VUNMP-ASSET-TYPE TO FARUITIV-ASSET-TYPE                 
053500        REWRITE FARUITIV-REC                                              
053600        ADD 1 TO WK-N-NAMES-REFRESHED                                     
053700        MOVE "ASSET NAME/TYPE REFRESHED FROM FEED"                        
053800           TO WK-C-REPAIR-REASON                                          
053900        PERFORM F000-LOG-REPAIR-AUDIT                                     
054000           THRU F099-LOG-REPAIR-AUDIT-EX                                  
054100 END-IF.                                                                  
054200 G399-REFRESH-IT-CLASSIFICATION-EX.                                       
054300 EXIT.                                                                    
054400                                                                          
054500 EJECT                                                                    
054600*----------------------------------------------------------------*        
054700* E900 - FULL SEQUENTIAL SCAN OF THE LEDGER FOR A ROW WHOSE      *        
054800* ASSET-SERIAL-NUMBER MATCHES THE SUPPLIED UNMAPPED-ROW SERIAL.  *        
054900*----------------------------------------------------------------*        
055000 E900-FIND-LEDGER-ROW.                                                    
055100*----------------------------------------------------------------*        
055200     MOVE "N" TO WK-C-LEDGER-FOUND-SW.                                    
055300     MOVE "N" TO WK-C-SCAN-DONE-SW.                                       
055400     MOVE ZERO   TO FARFINRC-ID.                                          
055500     MOVE SPACES TO FARFINRC-ASSET-SERIAL-NO.                             
055600     START FARFINRC KEY IS NOT LESS THAN FARFINRC-KEY-GROUP               
055700        INVALID KEY MOVE "Y" TO WK-C-SCAN-DONE-SW.                        
055800     PERFORM E910-READ-NEXT-LEDGER-ROW                                    
055900        THRU E910-READ-NEXT-LEDGER-ROW-EX                                 
056000        UNTIL WK-C-SUB-SCAN-AT-END                                        
056100           OR WK-C-LEDGER-ROW-FOUND.                                      
056200 E999-FIND-LEDGER-ROW-EX.                                                 
056300 EXIT.                                                                    
056400                                                                          
056500 E910-READ-NEXT-LEDGER-ROW.                                               
056600     READ FARFINRC NEXT RECORD                                            
056700        AT END MOVE "Y" TO WK-C-SCAN-DONE-SW                              
056800     END-READ.                                                            
056900     IF NOT WK-C-SUB-SCAN-AT-END                                          
057000           AND FARFINRC-ASSET-SERIAL-NO                                   
057100                 = WK-C-E000-MATCH-SERIAL                                 
057200           AND FARFINRC-NOT-DELETED                                       
057300        MOVE "Y" TO WK-C-LEDGER-FOUND-SW                                  
057400 END-IF.                                                                  
057500 E910-READ-NEXT-LEDGER-ROW-EX.                                            
057600 EXIT.                                                                    
057700                                                                          
057800*----------------------------------------------------------------*        
057900 F000-LOG-REPAIR-AUDIT.                                                   
058000*----------------------------------------------------------------*        
058100     ADD 1 TO WK-N-AUDLG-ID-SEQ.                                          
058200     MOVE SPACES                  TO FARAUDLG-REC.                        
058300     MOVE WK-N-AUDLG-ID-SEQ       TO FARAUDLG-ID.                         
058400     MOVE WK-C-E000-MATCH-SERIAL  TO FARAUDLG-SERIAL-NUMBER.              
058500     MOVE WK-C-TODAY-STAMP        TO FARAUDLG-CHANGE-DATE.                
058600     MOVE FARFINRC-NODE-TYPE      TO FARAUDLG-NODE-TYPE.                  
058700     MOVE "UNMAPPED-REPAIR"       TO FARAUDLG-NEW-STATUS.                 
058800     MOVE WK-C-REPAIR-REASON      TO FARAUDLG-NOTES.                      
058900 F099-LOG-REPAIR-AUDIT-EX.                                                
059000 EXIT.                                                                    
059100                                                                          
059200 EJECT                                                                    
059300*----------------------------------------------------------------*        
059400 Y900-ABNORMAL-TERMINATION.                                               
059500*----------------------------------------------------------------*        
059600     PERFORM Z000-END-PROGRAM-ROUTINE                                     
059700        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
059800     STOP RUN.                                                            
059900                                                                          
060000*----------------------------------------------------------------*        
060100 Z000-END-PROGRAM-ROUTINE.                                                
060200*----------------------------------------------------------------*        
060300     CLOSE FARFINRC FARACTIV FARPASSV FARITINV                            
060400           FARUACTV FARUPASV FARUITIV FARAUDLG.                           
060500     DISPLAY "FARBUNMP RUN SUMMARY -------------------------".            
060600     DISPLAY "RUN DATE STAMPED AS      : " WK-C-BUNMP-RUN-STAMP.          
060700     DISPLAY "UNMAPPED-ACTIVE ROWS SEEN  : "                              
060800        WK-N-ACTIVE-ROWS-SEEN.                                            
060900     DISPLAY "UNMAPPED-PASSIVE ROWS SEEN : "                              
061000        WK-N-PASSIVE-ROWS-SEEN.                                           
061100     DISPLAY "UNMAPPED-IT ROWS SEEN      : " WK-N-IT-ROWS-SEEN.           
061200     DISPLAY "ORPHANS REMOVED            : " WK-N-ORPHANS-REMOVED.        
061300     DISPLAY "STALE-LEDGER-MATCH DROPPED : "                              
061400        WK-N-STALE-LEDGER-DROP.                                           
061500     DISPLAY "NAME/TYPE REFRESHED        : " WK-N-NAMES-REFRESHED.        
061600 Z099-END-PROGRAM-ROUTINE-EX.                                             
061700 EXIT.                                                                    
061800                                                                          
061900******************************************************************        
062000*************** END OF PROGRAM SOURCE - FARBUNMP ***************          
062100******************************************************************        
