000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     FARXSEQ.                                                 
000500 AUTHOR.         HENRY BEE.                                               
000600 INSTALLATION.   FIXED ASSET REGISTER - FINANCE SYSTEMS.                  
000700 DATE-WRITTEN.   21 MAR 2006.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       COMPANY CONFIDENTIAL - FINANCE SYSTEMS ONLY.             
001000*                                                                         
001100*DESCRIPTION :  GENERATES A UNIQUE PROCESS-ID FOR A NEW                   
001200*               APPROVAL-WORKFLOW QUEUE ROW.  A CANDIDATE ID IS           
001300*               DERIVED FROM THE TIME-OF-DAY CLOCK AND CHECKED            
001400*               AGAINST THE APPROVAL-WORKFLOW FILE; ON A                  
001500*               COLLISION A FRESH CANDIDATE IS TRIED, UP TO TEN           
001600*               TIMES, BEFORE THE CALL ABORTS.                            
001700*                                                                         
001800*=================================================================        
001900* HISTORY OF MODIFICATION:                                                
002000*=================================================================        
002100* TAG     DEV      DATE        DESCRIPTION                                
002200*------- -------- ----------  ----------------------------------*         
002300* FAR0078 HBEE     21/03/2006 - INITIAL VERSION - REQ FA-368.             
002400*-----------------------------------------------------------------        
002500* FAR0083 NPILLAI  17/02/2008 - LOG THE RETRY COUNT TO THE JOB            
002600*                               LOG WHEN A COLLISION IS HIT SO            
002700*                               OPERATIONS CAN TRACK HOW OFTEN            
002800*                               THIS FIRES - REQ FA-405.                  
002900*-----------------------------------------------------------------        
003000* FAR0096 NPILLAI  22/03/2008 - B000 WAS LETTING C100 RUN AN              
003100*                               ELEVENTH CANDIDATE BEFORE THE             
003200*                               RETRY TEST FIRED - CHANGED THE            
003300*                               TEST SO ONLY TEN CANDIDATES ARE           
003400*                               EVER TRIED, MATCHING THE HEADER           
003500*                               NOTE ABOVE - REQ FA-405.                  
003600*=================================================================        
003700 EJECT                                                                    
003800**********************                                                    
003900 ENVIRONMENT DIVISION.                                                    
004000**********************                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SOURCE-COMPUTER. IBM-AS400.                                              
004300 OBJECT-COMPUTER. IBM-AS400.                                              
004400 SPECIAL-NAMES.   C01 IS TOP-OF-FORM                                      
004500                   UPSI-0 ON STATUS IS FARXSEQ-TRACE-ON                   
004600                   UPSI-0 OFF STATUS IS FARXSEQ-TRACE-OFF.                
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900        SELECT FARAPRWK ASSIGN TO DATABASE-FARAPRWK                       
005000        ORGANIZATION IS INDEXED                                           
005100        ACCESS MODE IS RANDOM                                             
005200        RECORD KEY IS FARAPRWK-ID                                         
005300 FILE STATUS IS WK-C-FILE-STATUS.                                         
005400 EJECT                                                                    
005500***************                                                           
005600 DATA DIVISION.                                                           
005700***************                                                           
005800 FILE SECTION.                                                            
005900***************                                                           
006000 FD  FARAPRWK                                                             
006100        LABEL RECORDS ARE OMITTED                                         
006200 DATA RECORD IS FARAPRWK-REC.                                             
006300 01  FARAPRWK-REC.                                                        
006400        COPY FARAPRWK.                                                    
006500                                                                          
006600*************************                                                 
006700 WORKING-STORAGE SECTION.                                                 
006800*************************                                                 
006900 01  FILLER                  PIC X(24) VALUE                              
007000        "** PROGRAM FARXSEQ   **".                                        
007100                                                                          
007200                                                                          
007300* ------------------ WORK-AREA HISTORY SNAPSHOT -----------------*        
007400 01  WK-C-XSEQ-RUN-STAMP         PIC X(10) VALUE SPACES.                  
007500 01  WK-C-XSEQ-RUN-STAMP-R REDEFINES                                      
007600                              WK-C-XSEQ-RUN-STAMP.                        
007700     05  WK-C-XSEQ-RUN-CCYY      PIC 9(04).                               
007800     05  FILLER                   PIC X(01).                              
007900     05  WK-C-XSEQ-RUN-MM        PIC 9(02).                               
008000     05  FILLER                   PIC X(01).                              
008100     05  WK-C-XSEQ-RUN-DD        PIC 9(02).                               
008200                                                                          
008300 01  WK-N-XSEQ-SEQ-AREA          PIC 9(05) VALUE ZERO.                    
008400 01  WK-C-XSEQ-SEQ-AREA-R REDEFINES                                       
008500                              WK-N-XSEQ-SEQ-AREA.                         
008600     05  WK-C-XSEQ-SEQ-DIGITS    PIC X(05).                               
008700                                                                          
008800 01  WK-C-XSEQ-NAME-AREA         PIC X(20) VALUE SPACES.                  
008900 01  WK-C-XSEQ-NAME-AREA-R REDEFINES                                      
009000                              WK-C-XSEQ-NAME-AREA.                        
009100     05  WK-C-XSEQ-NAME-FIRST10  PIC X(10).                               
009200     05  WK-C-XSEQ-NAME-LAST10   PIC X(10).                               
009300                                                                          
009400* ------------------ PROGRAM WORKING STORAGE -------------------*         
009500 01  WK-C-COMMON.                                                         
009600        COPY FARCMWS.                                                     
009700                                                                          
009800 01  WK-C-WORK-AREA.                                                      
009900     05  WK-C-FOUND-UNIQUE    PIC X(01) VALUE "N".                        
010000         88  WK-C-ID-IS-UNIQUE     VALUE "Y".                             
010100                                                                          
010200 01  WK-N-WORK-AREA.                                                      
010300     05  WK-N-RETRY-CTR       PIC 9(02) COMP.                             
010400     05  WK-N-TIME-OF-DAY     PIC 9(08).                                  
010500     05  WK-N-SEED            PIC S9(11) COMP.                            
010600     05  WK-N-DIV-QUOT        PIC S9(09) COMP.                            
010700                                                                          
010800 77  WK-N-CANDIDATE-ID    PIC S9(09) COMP.                                
010900                                                                          
011000 01  WK-C-CANDIDATE-WORK.                                                 
011100     05  WK-N-CANDIDATE-DISP  PIC 9(09).                                  
011200 01  WK-C-CANDIDATE-REDEF REDEFINES WK-C-CANDIDATE-WORK.                  
011300     05  WK-N-CANDIDATE-HI    PIC 9(01).                                  
011400     05  WK-N-CANDIDATE-LO    PIC 9(08).                                  
011500                                                                          
011600 01  WK-C-TIME-WORK.                                                      
011700     05  WK-N-TIME-DISP       PIC 9(08).                                  
011800 01  WK-C-TIME-REDEF REDEFINES WK-C-TIME-WORK.                            
011900     05  WK-N-TIME-HH         PIC 9(02).                                  
012000     05  WK-N-TIME-MM         PIC 9(02).                                  
012100     05  WK-N-TIME-SS         PIC 9(02).                                  
012200     05  WK-N-TIME-HS         PIC 9(02).                                  
012300                                                                          
012400 EJECT                                                                    
012500****************                                                          
012600 LINKAGE SECTION.                                                         
012700****************                                                          
012800        COPY LKSEQ.                                                       
012900                                                                          
013000        EJECT                                                             
013100****************************************                                  
013200 PROCEDURE DIVISION USING WK-C-XSEQ-RECORD.                               
013300****************************************                                  
013400 MAIN-MODULE.                                                             
013500     PERFORM A000-START-PROGRAM-ROUTINE                                   
013600        THRU A099-START-PROGRAM-ROUTINE-EX.                               
013700     PERFORM B000-MAIN-PROCESSING                                         
013800        THRU B999-MAIN-PROCESSING-EX.                                     
013900     PERFORM Z000-END-PROGRAM-ROUTINE                                     
014000        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
014100     GOBACK.                                                              
014200                                                                          
014300*----------------------------------------------------------------*        
014400 A000-START-PROGRAM-ROUTINE.                                              
014500*----------------------------------------------------------------*        
014600     OPEN I-O FARAPRWK.                                                   
014700     IF NOT WK-C-SUCCESSFUL                                               
014800 DISPLAY "FARXSEQ - OPEN FILE ERROR - FARAPRWK"                           
014900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
015000        MOVE "FAR0091" TO WK-C-XSEQ-ERROR-CD                              
015100        GO TO A099-START-PROGRAM-ROUTINE-EX                               
015200 END-IF.                                                                  
015300 A099-START-PROGRAM-ROUTINE-EX.                                           
015400 EXIT.                                                                    
015500                                                                          
015600*----------------------------------------------------------------*        
015700 B000-MAIN-PROCESSING.                                                    
015800*----------------------------------------------------------------*        
015900     IF WK-C-XSEQ-ERROR-CD NOT = SPACES                                   
016000        GO TO B999-MAIN-PROCESSING-EX                                     
016100 END-IF.                                                                  
016200     MOVE ZERO TO WK-N-RETRY-CTR                                          
016300                  WK-N-XSEQ-PROCESS-ID.                                   
016400     MOVE "N"  TO WK-C-FOUND-UNIQUE.                                      
016500     PERFORM C100-TRY-ONE-CANDIDATE                                       
016600        THRU C199-TRY-ONE-CANDIDATE-EX                                    
016700        UNTIL WK-C-ID-IS-UNIQUE                                           
016800           OR WK-N-RETRY-CTR >= 10.                                       
016900     IF NOT WK-C-ID-IS-UNIQUE                                             
017000 DISPLAY "FARXSEQ - 10 CANDIDATE COLLISIONS - ABORTING"                   
017100        MOVE "FAR0091" TO WK-C-XSEQ-ERROR-CD                              
017200 END-IF.                                                                  
017300 B999-MAIN-PROCESSING-EX.                                                 
017400 EXIT.                                                                    
017500                                                                          
017600*----------------------------------------------------------------*        
017700 C100-TRY-ONE-CANDIDATE.                                                  
017800*----------------------------------------------------------------*        
017900     ADD 1 TO WK-N-RETRY-CTR.                                             
018000     PERFORM D000-GENERATE-CANDIDATE                                      
018100        THRU D099-GENERATE-CANDIDATE-EX.                                  
018200     MOVE WK-N-CANDIDATE-DISP TO FARAPRWK-ID.                             
018300     READ FARAPRWK                                                        
018400        INVALID KEY                                                       
018500           MOVE "Y" TO WK-C-FOUND-UNIQUE                                  
018600           MOVE WK-N-CANDIDATE-DISP TO WK-N-XSEQ-PROCESS-ID               
018700        NOT INVALID KEY                                                   
018800 DISPLAY "FARXSEQ - CANDIDATE COLLISION, RETRY "                          
018900              WK-N-RETRY-CTR                                              
019000     END-READ.                                                            
019100 C199-TRY-ONE-CANDIDATE-EX.                                               
019200 EXIT.                                                                    
019300                                                                          
019400*----------------------------------------------------------------*        
019500 D000-GENERATE-CANDIDATE.                                                 
019600*----------------------------------------------------------------*        
019700     ACCEPT WK-N-TIME-DISP FROM TIME.                                     
019800     COMPUTE WK-N-SEED =                                                  
019900        (WK-N-TIME-HH * 1000000)                                          
020000        + (WK-N-TIME-MM * 10000)                                          
020100        + (WK-N-TIME-SS * 100)                                            
020200        + WK-N-TIME-HS                                                    
020300        + (WK-N-RETRY-CTR * 7919).                                        
020400     DIVIDE WK-N-SEED BY 999999999                                        
020500        GIVING WK-N-DIV-QUOT                                              
020600        REMAINDER WK-N-CANDIDATE-ID.                                      
020700     COMPUTE WK-N-CANDIDATE-ID = WK-N-CANDIDATE-ID + 1.                   
020800     MOVE WK-N-CANDIDATE-ID TO WK-N-CANDIDATE-DISP.                       
020900 D099-GENERATE-CANDIDATE-EX.                                              
021000 EXIT.                                                                    
021100                                                                          
021200*----------------------------------------------------------------*        
021300 Z000-END-PROGRAM-ROUTINE.                                                
021400*----------------------------------------------------------------*        
021500     CLOSE FARAPRWK.                                                      
021600     IF NOT WK-C-SUCCESSFUL                                               
021700 DISPLAY "FARXSEQ - CLOSE FILE ERROR - FARAPRWK"                          
021800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
021900 END-IF.                                                                  
022000 Z099-END-PROGRAM-ROUTINE-EX.                                             
022100 EXIT.                                                                    
022200                                                                          
022300******************************************************************        
022400*************** END OF PROGRAM SOURCE - FARXSEQ ****************          
022500******************************************************************        
