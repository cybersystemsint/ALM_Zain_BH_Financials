000100*=================================================================        
000200* COPYBOOK      : LKWOFF                                                  
000300* DESCRIPTION   : LINKAGE RECORD FOR FARVWOFF - WRITE-OFF-REPORT          
000400*                 VALIDATE-AND-POST ROUTINE.                              
000500*=================================================================        
000600* AMENDMENT HISTORY:                                                      
000700*=================================================================        
000800* FAR0056  30/11/2001 HBEE     INITIAL VERSION - REQ FA-337.              
000900*=================================================================        
001000 01  WK-C-VWOFF-RECORD.                                                   
001100     05  WK-C-VWOFF-INPUT.                                                
001200         10  WK-C-VWOFF-SERIAL-NUMBER    PIC X(60).                       
001300         10  WK-C-VWOFF-RFID             PIC X(30).                       
001400         10  WK-C-VWOFF-TAG              PIC X(30).                       
001500         10  WK-C-VWOFF-ASSET-TYPE       PIC X(30).                       
001600         10  WK-C-VWOFF-ASSET-ID         PIC X(30).                       
001700         10  WK-C-VWOFF-NE-TYPE          PIC X(10).                       
001800         10  WK-C-VWOFF-STATUS-FLAG      PIC X(20).                       
001900         10  WK-C-VWOFF-INSERT-DATE      PIC X(19).                       
002000         10  WK-C-VWOFF-INSERTED-BY      PIC X(50).                       
002100         10  WK-C-VWOFF-TODAY            PIC X(19).                       
002200     05  WK-C-VWOFF-OUTPUT.                                               
002300         10  WK-C-VWOFF-VALID            PIC X(01).                       
002400         10  WK-C-VWOFF-ERROR-CD         PIC X(07).                       
