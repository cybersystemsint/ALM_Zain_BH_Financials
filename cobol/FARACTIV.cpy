000100*=================================================================        
000200* COPYBOOK      : FARACTIV                                                
000300* DESCRIPTION   : ACTIVE NETWORK EQUIPMENT INVENTORY SOURCE               
000400*                 RECORD.  FED FROM THE ACTIVE-PLANT INVENTORY            
000500*                 EXTRACT; READ-ONLY TO THE FAR BATCH SUITE.              
000600*=================================================================        
000700* AMENDMENT HISTORY:                                                      
000800*=================================================================        
000900* FAR0002  14/03/1991 RTAN     INITIAL VERSION.                           
001000* ----------------------------------------------------------------        
001100* FAR0047  25/07/2000 HBEE     ADD ELEMENT SLASH-PATH FIELD FOR           
001200*                              CABINET/SHELF/SLOT ADDRESSING - REQ        
001300*                              FA-289.                                    
001400*=================================================================        
001500 01  FARACTIV-RECORD.                                                     
001600     05  FARACTIV-ID                     PIC 9(09).                       
001700     05  FARACTIV-SITE-ID                PIC X(30).                       
001800     05  FARACTIV-ZONE                   PIC X(30).                       
001900     05  FARACTIV-NODE-ID                PIC X(30).                       
002000     05  FARACTIV-NODE-NAME              PIC X(100).                      
002100     05  FARACTIV-NODE-TYPE              PIC X(10).                       
002200     05  FARACTIV-MANUFACTURER           PIC X(50).                       
002300     05  FARACTIV-ELEMENT                PIC X(100).                      
002400     05  FARACTIV-MODEL                  PIC X(50).                       
002500     05  FARACTIV-PART-NUMBER            PIC X(50).                       
002600     05  FARACTIV-SERIAL-NUMBER          PIC X(60).                       
002700     05  FARACTIV-DESCRIPTION            PIC X(255).                      
002800     05  FARACTIV-MANUFACTURING-DATE     PIC X(19).                       
002900     05  FARACTIV-MANUF-DATE-NUM REDEFINES                                
003000         FARACTIV-MANUFACTURING-DATE.                                     
003100         10  FARACTIV-MANDTE-CCYY        PIC 9(04).                       
003200         10  FILLER                      PIC X(15).                       
003300     05  FARACTIV-ISSUE-NUMBER           PIC X(30).                       
003400     05  FARACTIV-TYPE-CATEGORY          PIC X(50).                       
003500     05  FARACTIV-INSERT-DATE            PIC X(19).                       
003600     05  FARACTIV-INSERTED-BY            PIC X(50).                       
003700     05  FARACTIV-CHANGE-DATE            PIC X(19).                       
003800     05  FARACTIV-CHANGED-BY             PIC X(50).                       
003900     05  FILLER                          PIC X(30).                       
