000100*=================================================================        
000200* COPYBOOK      : FARFINRC                                                
000300* DESCRIPTION   : FIXED ASSET REGISTER - FINANCIAL REPORT LEDGER          
000400*                 MASTER RECORD.  ONE ROW PER CAPITALIZED ASSET           
000500*                 CARRYING COST BASIS, USEFUL LIFE AND THE                
000600*                 DEPRECIATION / APPROVAL HISTORY FOR THAT ASSET.         
000700*=================================================================        
000800* AMENDMENT HISTORY:                                                      
000900*=================================================================        
001000* TAG      DATE       DEV      DESCRIPTION                                
001100* -------- ---------- -------- ----------------------------------         
001200* FAR0001  14/03/1991 RTAN     INITIAL VERSION - CAPITALISED              
001300*                              ACTIVE/PASSIVE/IT ASSET LEDGER.            
001400* ----------------------------------------------------------------        
001500* FAR0014  02/09/1994 KLOW     ADD SALVAGE-VALUE AND ADJUSTMENT           
001600*                              FIELDS FOR MANUAL DEPRECIATION             
001700*                              OVERRIDE - REQ FA-114.                     
001800* ----------------------------------------------------------------        
001900* FAR0028  19/06/1996 KLOW     ADD ORACLE-ASSET-ID / NEP-ASSET-ID         
002000*                              CROSS-REF FIELDS - REQ FA-201.             
002100* ----------------------------------------------------------------        
002200* FAR0041  11/01/1999 RTAN     Y2K REMEDIATION - EXPANDED ALL DATE        
002300*                              AND TIMESTAMP FIELDS TO 4-DIGIT            
002400*                              CENTURY/YEAR REPRESENTATION.               
002500* ----------------------------------------------------------------        
002600* FAR0055  30/11/2001 HBEE     ADD WRITE-OFF-DATE AND TAG/RFID/           
002700*                              BARCODE FIELDS FOR DISPOSAL                
002800*                              PROCESSING - REQ FA-337.                   
002900* ----------------------------------------------------------------        
003000* FAR0069  08/05/2004 HBEE     REPLACED ORIGINAL-STATE FREE-FORM          
003100*                              NOTES AREA WITH A FIXED SNAPSHOT           
003200*                              SUB-RECORD (SEE OS- FIELDS BELOW)          
003300*                              FOR REJECT/CANCEL RESTORE - REQ            
003400*                              FA-355.                                    
003500* ----------------------------------------------------------------        
003600* FAR0083  17/02/2008 NPILLAI  ADD FINANCIAL-APPROVAL-STATUS AND          
003700*                              DELETED SOFT-DELETE FLAG - REQ             
003800*                              FA-402.                                    
003900*=================================================================        
004000 01  FARFINRC-RECORD.                                                     
004100     05  FARFINRC-KEY-GROUP.                                              
004200         10  FARFINRC-ID                 PIC 9(09).                       
004300         10  FARFINRC-ASSET-SERIAL-NO    PIC X(60).                       
004400     05  FARFINRC-SITE-ID                PIC X(30).                       
004500     05  FARFINRC-ZONE                   PIC X(30).                       
004600     05  FARFINRC-NODE-TYPE              PIC X(10).                       
004700         88  FARFINRC-NT-ACTIVE               VALUE "ACTIVE".             
004800         88  FARFINRC-NT-PASSIVE              VALUE "PASSIVE".            
004900         88  FARFINRC-NT-IT                    VALUE "IT".                
005000     05  FARFINRC-ASSET-NAME             PIC X(100).                      
005100     05  FARFINRC-ASSET-TYPE             PIC X(50).                       
005200     05  FARFINRC-ASSET-CATEGORY         PIC X(50).                       
005300     05  FARFINRC-MODEL                  PIC X(50).                       
005400     05  FARFINRC-PART-NUMBER            PIC X(50).                       
005500     05  FARFINRC-INSTALLATION-DATE      PIC X(10).                       
005600     05  FARFINRC-INSTALLDTE-NUM REDEFINES                                
005700         FARFINRC-INSTALLATION-DATE.                                      
005800         10  FARFINRC-INSTDTE-CCYY       PIC 9(04).                       
005900         10  FILLER                      PIC X(01).                       
006000         10  FARFINRC-INSTDTE-MM         PIC 9(02).                       
006100         10  FILLER                      PIC X(01).                       
006200         10  FARFINRC-INSTDTE-DD         PIC 9(02).                       
006300     05  FARFINRC-INITIAL-COST           PIC S9(12)V9(3) COMP-3.          
006400     05  FARFINRC-MONTHLY-DEPR-AMT       PIC S9(12)V9(3) COMP-3.          
006500     05  FARFINRC-ACCUM-DEPR             PIC S9(12)V9(3) COMP-3.          
006600     05  FARFINRC-NET-COST               PIC S9(12)V9(3) COMP-3.          
006700     05  FARFINRC-SALVAGE-VALUE          PIC S9(12)V9(3) COMP-3.          
006800     05  FARFINRC-PO-NUMBER              PIC X(30).                       
006900     05  FARFINRC-PO-DATE                PIC X(10).                       
007000     05  FARFINRC-FA-CATEGORY            PIC X(50).                       
007100     05  FARFINRC-HIERARCHY-GROUP.                                        
007200         10  FARFINRC-L1                 PIC X(50).                       
007300         10  FARFINRC-L2                 PIC X(50).                       
007400         10  FARFINRC-L3                 PIC X(50).                       
007500         10  FARFINRC-L4                 PIC X(50).                       
007600     05  FARFINRC-HIER-TABLE REDEFINES                                    
007700         FARFINRC-HIERARCHY-GROUP.                                        
007800         10  FARFINRC-HIER-LEVEL         PIC X(50) OCCURS 4 TIMES         
007900                                          INDEXED BY FARFINRC-HX.         
008000     05  FARFINRC-ACCUM-DEPR-CODE        PIC X(30).                       
008100     05  FARFINRC-DEPR-CODE              PIC X(30).                       
008200     05  FARFINRC-USEFUL-LIFE-MONTHS     PIC 9(04) COMP.                  
008300     05  FARFINRC-VENDOR-NAME            PIC X(100).                      
008400     05  FARFINRC-VENDOR-NUMBER          PIC X(30).                       
008500     05  FARFINRC-PROJECT-NUMBER         PIC X(30).                       
008600     05  FARFINRC-DESCRIPTION            PIC X(500).                      
008700     05  FARFINRC-ORACLE-ASSET-ID        PIC X(30).                       
008800     05  FARFINRC-DATE-OF-SERVICE        PIC X(10).                       
008900     05  FARFINRC-DATE-OF-SVC-NUM REDEFINES                               
009000         FARFINRC-DATE-OF-SERVICE.                                        
009100         10  FARFINRC-DOS-CCYY           PIC 9(04).                       
009200         10  FILLER                      PIC X(01).                       
009300         10  FARFINRC-DOS-MM             PIC 9(02).                       
009400         10  FILLER                      PIC X(01).                       
009500         10  FARFINRC-DOS-DD             PIC 9(02).                       
009600     05  FARFINRC-INSERT-DATE            PIC X(19).                       
009700     05  FARFINRC-INSERTED-BY            PIC X(50).                       
009800     05  FARFINRC-CHANGE-DATE            PIC X(19).                       
009900     05  FARFINRC-CHANGED-BY             PIC X(50).                       
010000     05  FARFINRC-STATUS-FLAG            PIC X(20).                       
010100         88  FARFINRC-ST-NEW                   VALUE "NEW".               
010200         88  FARFINRC-ST-EXISTING              VALUE "EXISTING".          
010300         88  FARFINRC-ST-POT-MISSING           VALUE                      
010400                                      "POTENTIALLY_MISSING".              
010500         88  FARFINRC-ST-DECOMMISSIONED        VALUE                      
010600                                      "DECOMMISSIONED".                   
010700     05  FARFINRC-TECHNOLOGY-SUPPORTED   PIC X(50).                       
010800     05  FARFINRC-RETIREMENT-DATE        PIC X(19).                       
010900     05  FARFINRC-OLD-FAR-CATEGORY       PIC X(50).                       
011000     05  FARFINRC-COST-CENTER-DATA       PIC X(50).                       
011100     05  FARFINRC-FIN-APPROVAL-STATUS    PIC X(30).                       
011200         88  FARFINRC-FA-PENDING-L1            VALUE                      
011300                                      "Pending L1 Approval".              
011400         88  FARFINRC-FA-PENDING-L2            VALUE                      
011500                                      "Pending L2 Approval".              
011600         88  FARFINRC-FA-PENDING-L3            VALUE                      
011700                                      "Pending L3 Approval".              
011800         88  FARFINRC-FA-PENDING               VALUE "Pending".           
011900         88  FARFINRC-FA-APPROVED              VALUE "Approved".          
012000         88  FARFINRC-FA-REJECTED              VALUE "Rejected".          
012100         88  FARFINRC-FA-CANCELLED             VALUE "Cancelled".         
012200     05  FARFINRC-NEP-ASSET-ID           PIC X(30).                       
012300     05  FARFINRC-DELETED                PIC X(01).                       
012400         88  FARFINRC-IS-DELETED               VALUE "Y".                 
012500         88  FARFINRC-NOT-DELETED              VALUE "N".                 
012600     05  FARFINRC-ADJUSTMENT             PIC S9(12)V9(3) COMP-3.          
012700     05  FARFINRC-WRITE-OFF-DATE         PIC X(19).                       
012800     05  FARFINRC-TAG                    PIC X(30).                       
012900     05  FARFINRC-HOST-SERIAL-NUMBER     PIC X(60).                       
013000     05  FARFINRC-TASK-ID                PIC X(30).                       
013100     05  FARFINRC-PO-LINE-NUMBER         PIC X(30).                       
013200     05  FARFINRC-RELEASE-NUMBER         PIC X(30).                       
013300     05  FARFINRC-SPECTRUM-LIC-DATE      PIC X(19).                       
013400     05  FARFINRC-ITEM-BAR-CODE          PIC X(30).                       
013500     05  FARFINRC-RFID                   PIC X(30).                       
013600     05  FARFINRC-INVOICE-NUMBER         PIC X(30).                       
013700*-----------------------------------------------------------------        
013800* FAR0069 - ORIGINAL-STATE IS THE PRE-CHANGE SNAPSHOT WRITTEN             
013900*           BEFORE A PENDING ADDITION/MODIFICATION/MOVEMENT IS            
014000*           APPLIED, RESTORED VERBATIM BY FARVAPWK ON REJECT OR           
014100*           CANCEL.  KEPT AS A FIXED SUB-RECORD, NOT FREE TEXT.           
014200*-----------------------------------------------------------------        
014300     05  FARFINRC-ORIGINAL-STATE         PIC X(2000).                     
014400     05  FARFINRC-ORIGINAL-STATE-SNAP REDEFINES                           
014500         FARFINRC-ORIGINAL-STATE.                                         
014600         10  FARFINRC-OS-INITIAL-COST    PIC S9(12)V9(3) COMP-3.          
014700         10  FARFINRC-OS-SALVAGE-VALUE   PIC S9(12)V9(3) COMP-3.          
014800         10  FARFINRC-OS-USEFUL-LIFE-MOS PIC 9(04) COMP.                  
014900         10  FARFINRC-OS-DATE-OF-SERVICE PIC X(10).                       
015000         10  FARFINRC-OS-MONTHLY-DEPR    PIC S9(12)V9(3) COMP-3.          
015100         10  FARFINRC-OS-ACCUM-DEPR      PIC S9(12)V9(3) COMP-3.          
015200         10  FARFINRC-OS-NET-COST        PIC S9(12)V9(3) COMP-3.          
015300         10  FARFINRC-OS-ADJUSTMENT      PIC S9(12)V9(3) COMP-3.          
015400         10  FARFINRC-OS-RETIREMENT-DATE PIC X(19).                       
015500         10  FARFINRC-OS-STATUS-FLAG     PIC X(20).                       
015600         10  FARFINRC-OS-FIN-APPR-STATUS PIC X(30).                       
015700         10  FARFINRC-OS-ASSET-NAME      PIC X(100).                      
015800         10  FARFINRC-OS-ASSET-TYPE      PIC X(50).                       
015900         10  FARFINRC-OS-VENDOR-NAME     PIC X(100).                      
016000         10  FARFINRC-OS-DESCRIPTION     PIC X(500).                      
016100         10  FILLER                      PIC X(1121).                     
016200     05  FILLER                          PIC X(50).                       
