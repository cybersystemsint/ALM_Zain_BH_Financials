000100*=================================================================        
000200* COPYBOOK      : LKAGE                                                   
000300* DESCRIPTION   : LINKAGE RECORD FOR FARVAGE - NEW/EXISTING               
000400*                 STATUS-FLAG AGING RULE, SHARED BY THE SYNC,             
000500*                 MISSING-ASSET AND APPROVAL-WORKFLOW UNITS.              
000600*=================================================================        
000700* AMENDMENT HISTORY:                                                      
000800*=================================================================        
000900* FAR0033  02/06/1996 KLOW     INITIAL VERSION.                           
001000*-----------------------------------------------------------------        
001100* FAR0039  27/02/1998 KLOW     ADD MODE SWITCH - SIMPLE DAYS-             
001200*                              ONLY TEST FOR THE DAILY SYNC VS            
001300*                              THE FULL WORKFLOW-CONTEXT TEST             
001400*                              FOR THE APPROVAL CHAIN - FA-176.           
001500*=================================================================        
001600 01  WK-C-VAGE-RECORD.                                                    
001700     05  WK-C-VAGE-INPUT.                                                 
001800         10  WK-C-VAGE-MODE              PIC X(01).                       
001900             88  WK-C-VAGE-MODE-SIMPLE       VALUE "S".                   
002000             88  WK-C-VAGE-MODE-FULL         VALUE "F".                   
002100         10  WK-C-VAGE-CURRENT-STATUS    PIC X(20).                       
002200         10  WK-C-VAGE-WORKFLOW-ORIG-ST  PIC X(30).                       
002300         10  WK-C-VAGE-NEXT-WF-STATUS    PIC X(30).                       
002400         10  WK-N-VAGE-DAYS-SINCE-INSERT PIC S9(05) COMP.                 
002500     05  WK-C-VAGE-OUTPUT.                                                
002600         10  WK-C-VAGE-NEW-STATUS        PIC X(20).                       
