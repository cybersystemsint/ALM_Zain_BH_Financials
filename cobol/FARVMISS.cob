000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     FARVMISS.                                                
000500 AUTHOR.         KENNY LOW.                                               
000600 INSTALLATION.   FIXED ASSET REGISTER - FINANCE SYSTEMS.                  
000700 DATE-WRITTEN.   02 JUN 1996.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       COMPANY CONFIDENTIAL - FINANCE SYSTEMS ONLY.             
001000*                                                                         
001100*DESCRIPTION :  DRIVES THE POTENTIALLY_MISSING/DECOMMISSIONED             
001200*               STATE MACHINE FOR ONE LEDGER ROW.  CALLED BY              
001300*               BOTH THE DAILY SYNC (WHICH ALSO REFRESHES THE             
001400*               PLAIN NEW/EXISTING AGING VIA FARVAGE) AND THE             
001500*               STANDALONE MISSING-ASSET SWEEP, WHICH RUNS THIS           
001600*               STATE MACHINE ALONE OVER THE WHOLE LEDGER.                
001700*                                                                         
001800*=================================================================        
001900* HISTORY OF MODIFICATION:                                                
002000*=================================================================        
002100* TAG     DEV      DATE        DESCRIPTION                                
002200*------- -------- ----------  ----------------------------------*         
002300* FAR0034 KLOW     02/06/1996 - INITIAL VERSION - SET/CLEAR               
002400*                               POTENTIALLY_MISSING ONLY.                 
002500*-----------------------------------------------------------------        
002600* FAR0041 RTAN     11/01/1999 - Y2K REMEDIATION - EXPANDED DATE           
002700*                               FIELDS TO 4-DIGIT CENTURY.                
002800*-----------------------------------------------------------------        
002900* FAR0057 KLOW     02/10/2001 - ADD 14-DAY GRACE PERIOD BEFORE            
003000*                               DECOMMISSION - REQ FA-233.                
003100*-----------------------------------------------------------------        
003200* FAR0057 KLOW     02/10/2001 - RE-FOUND ASSET WITH NET-COST NOT          
003300*                               ZERO ON A DECOMMISSIONED ROW NOW          
003400*                               RAISES A PENDING-ADDITION APPROVAL        
003500*                               WORKFLOW REQUEST - REQ FA-233.            
003600*=================================================================        
003700 EJECT                                                                    
003800**********************                                                    
003900 ENVIRONMENT DIVISION.                                                    
004000**********************                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SOURCE-COMPUTER. IBM-AS400.                                              
004300 OBJECT-COMPUTER. IBM-AS400.                                              
004400 SPECIAL-NAMES.   C01 IS TOP-OF-FORM                                      
004500                   UPSI-0 ON STATUS IS FARVMISS-TRACE-ON                  
004600                   UPSI-0 OFF STATUS IS FARVMISS-TRACE-OFF.               
004700 EJECT                                                                    
004800***************                                                           
004900 DATA DIVISION.                                                           
005000***************                                                           
005100 WORKING-STORAGE SECTION.                                                 
005200*************************                                                 
005300 01  FILLER                  PIC X(24) VALUE                              
005400        "** PROGRAM FARVMISS  **".                                        
005500                                                                          
005600                                                                          
005700* ------------------ WORK-AREA HISTORY SNAPSHOT -----------------*        
005800 01  WK-C-VMISS-RUN-STAMP         PIC X(10) VALUE SPACES.                 
005900 01  WK-C-VMISS-RUN-STAMP-R REDEFINES                                     
006000                              WK-C-VMISS-RUN-STAMP.                       
006100     05  WK-C-VMISS-RUN-CCYY      PIC 9(04).                              
006200     05  FILLER                   PIC X(01).                              
006300     05  WK-C-VMISS-RUN-MM        PIC 9(02).                              
006400     05  FILLER                   PIC X(01).                              
006500     05  WK-C-VMISS-RUN-DD        PIC 9(02).                              
006600                                                                          
006700 01  WK-N-VMISS-SEQ-AREA          PIC 9(05) VALUE ZERO.                   
006800 01  WK-C-VMISS-SEQ-AREA-R REDEFINES                                      
006900                              WK-N-VMISS-SEQ-AREA.                        
007000     05  WK-C-VMISS-SEQ-DIGITS    PIC X(05).                              
007100                                                                          
007200 01  WK-C-VMISS-NAME-AREA         PIC X(20) VALUE SPACES.                 
007300 01  WK-C-VMISS-NAME-AREA-R REDEFINES                                     
007400                              WK-C-VMISS-NAME-AREA.                       
007500     05  WK-C-VMISS-NAME-FIRST10  PIC X(10).                              
007600     05  WK-C-VMISS-NAME-LAST10   PIC X(10).                              
007700                                                                          
007800* ------------------ PROGRAM WORKING STORAGE -------------------*         
007900 01  WK-C-COMMON.                                                         
008000        COPY FARCMWS.                                                     
008100                                                                          
008200 01  WK-N-WORK-AREA.                                                      
008300     05  WK-N-DAYS-SINCE-RETIRE   PIC S9(05) COMP.                        
008400     05  WK-N-GRACE-PERIOD-DAYS   PIC S9(03) COMP VALUE 14.               
008500                                                                          
008600 01  WK-C-WORK-AREA.                                                      
008700     05  WK-C-WAS-DECOMMISSIONED  PIC X(01).                              
008800         88  WK-C-ROW-WAS-DECOMM      VALUE "Y".                          
008900                                                                          
009000*----------------------------------------------------------------*        
009100* DATE-ARITHMETIC WORK AREA - CALL INTERFACE TO FARXDATE.        *        
009200*----------------------------------------------------------------*        
009300 01  WK-C-XDATE-CALL-AREA.                                                
009400        COPY LKDATE.                                                      
009500                                                                          
009600 01  WK-C-ISO-CONVERT-IN      PIC X(10).                                  
009700 01  WK-C-ISO-CONVERT-BROKEN REDEFINES WK-C-ISO-CONVERT-IN.               
009800     05  WK-C-ISO-BRK-CCYY    PIC X(04).                                  
009900     05  FILLER               PIC X(01).                                  
010000     05  WK-C-ISO-BRK-MM      PIC X(02).                                  
010100     05  FILLER               PIC X(01).                                  
010200     05  WK-C-ISO-BRK-DD      PIC X(02).                                  
010300 77  WK-N-ISO-CONVERT-OUT     PIC 9(08).                                  
010400 01  WK-C-ISO-NUM-BUILD.                                                  
010500     05  WK-N-ISO-NUM-CCYY    PIC 9(04).                                  
010600     05  WK-N-ISO-NUM-MM      PIC 9(02).                                  
010700     05  WK-N-ISO-NUM-DD      PIC 9(02).                                  
010800 01  WK-N-ISO-NUM-BUILD-R REDEFINES WK-C-ISO-NUM-BUILD                    
010900                            PIC 9(08).                                    
011000                                                                          
011100 01  WK-C-TODAY-STAMP.                                                    
011200     05  WK-C-TODAY-DATE-PART    PIC X(10).                               
011300     05  FILLER                  PIC X(09).                               
011400                                                                          
011500 01  WK-C-NEW-RETIRE-STAMP.                                               
011600     05  WK-C-NEW-RETIRE-DATE-PART PIC X(10).                             
011700     05  FILLER                    PIC X(09) VALUE                        
011800                                    "T00:00:00".                          
011900                                                                          
012000 EJECT                                                                    
012100****************                                                          
012200 LINKAGE SECTION.                                                         
012300****************                                                          
012400        COPY LKMISS.                                                      
012500                                                                          
012600        EJECT                                                             
012700****************************************                                  
012800 PROCEDURE DIVISION USING WK-C-VMISS-RECORD.                              
012900****************************************                                  
013000 MAIN-MODULE.                                                             
013100     PERFORM A000-INITIALISE-ROUTINE                                      
013200        THRU A099-INITIALISE-ROUTINE-EX.                                  
013300     IF WK-C-VMISS-FOUND-IN-INV = "Y"                                     
013400        PERFORM B000-ASSET-WAS-FOUND                                      
013500           THRU B999-ASSET-WAS-FOUND-EX                                   
013600     ELSE                                                                 
013700        PERFORM C000-ASSET-NOT-FOUND                                      
013800           THRU C999-ASSET-NOT-FOUND-EX                                   
013900 END-IF.                                                                  
014000     GOBACK.                                                              
014100                                                                          
014200*----------------------------------------------------------------*        
014300 A000-INITIALISE-ROUTINE.                                                 
014400*----------------------------------------------------------------*        
014500     MOVE WK-C-VMISS-CURRENT-STATUS   TO WK-C-VMISS-NEW-STATUS.           
014600     MOVE WK-C-VMISS-RETIREMENT-DATE                                      
014700        TO WK-C-VMISS-NEW-RETIRE-DATE.                                    
014800     MOVE "NOACTION"                  TO WK-C-VMISS-ACTION-CD.            
014900     MOVE "N"                    TO WK-C-VMISS-TRIGGER-APPR-WF.           
015000     MOVE "N"                    TO WK-C-WAS-DECOMMISSIONED.              
015100     IF WK-C-VMISS-CURRENT-STATUS = "DECOMMISSIONED"                      
015200        MOVE "Y" TO WK-C-WAS-DECOMMISSIONED                               
015300 END-IF.                                                                  
015400 A099-INITIALISE-ROUTINE-EX.                                              
015500 EXIT.                                                                    
015600                                                                          
015700*----------------------------------------------------------------*        
015800* B000 - THE ASSET WAS FOUND IN ITS SOURCE INVENTORY TABLE ON    *        
015900* THIS RUN.  IF IT HAD A RETIREMENT-DATE SET, CLEAR IT AND LOG   *        
016000* THE TRANSITION BACK.  IF IT WAS DECOMMISSIONED WITH A NON-     *        
016100* ZERO NET-COST, ASK THE APPROVAL CHAIN TO RE-ADD IT.            *        
016200*----------------------------------------------------------------*        
016300 B000-ASSET-WAS-FOUND.                                                    
016400*----------------------------------------------------------------*        
016500     IF WK-C-VMISS-RETIREMENT-DATE = SPACES                               
016600        GO TO B999-ASSET-WAS-FOUND-EX                                     
016700 END-IF.                                                                  
016800     MOVE SPACES      TO WK-C-VMISS-NEW-RETIRE-DATE.                      
016900     MOVE "CLEARPOT"  TO WK-C-VMISS-ACTION-CD.                            
017000     IF WK-C-ROW-WAS-DECOMM                                               
017100           AND WK-N-VMISS-NET-COST NOT = 0                                
017200        MOVE "Y"      TO WK-C-VMISS-TRIGGER-APPR-WF                       
017300 END-IF.                                                                  
017400 B999-ASSET-WAS-FOUND-EX.                                                 
017500 EXIT.                                                                    
017600                                                                          
017700*----------------------------------------------------------------*        
017800* C000 - THE ASSET WAS NOT FOUND IN ITS SOURCE INVENTORY TABLE   *        
017900* ON THIS RUN.  IF THIS IS THE FIRST TIME IT HAS GONE MISSING,   *        
018000* STAMP TODAY AS THE RETIREMENT-DATE AND FLAG IT POTENTIALLY     *        
018100* MISSING.  IF IT WAS ALREADY FLAGGED, CHECK WHETHER THE 14-DAY  *        
018200* GRACE PERIOD HAS ELAPSED AND, IF SO, DECOMMISSION IT.          *        
018300*----------------------------------------------------------------*        
018400 C000-ASSET-NOT-FOUND.                                                    
018500*----------------------------------------------------------------*        
018600     IF WK-C-VMISS-RETIREMENT-DATE = SPACES                               
018700        MOVE WK-C-VMISS-TODAY(1:10)  TO WK-C-NEW-RETIRE-DATE-PART         
018800        MOVE WK-C-NEW-RETIRE-STAMP   TO WK-C-VMISS-NEW-RETIRE-DATE        
018900        MOVE "POTENTIALLY_MISSING"   TO WK-C-VMISS-NEW-STATUS             
019000        MOVE "SETPOTMIS"             TO WK-C-VMISS-ACTION-CD              
019100        GO TO C999-ASSET-NOT-FOUND-EX                                     
019200 END-IF.                                                                  
019300     PERFORM D000-DAYS-SINCE-RETIREMENT                                   
019400        THRU D099-DAYS-SINCE-RETIREMENT-EX.                               
019500     IF WK-N-DAYS-SINCE-RETIRE >= WK-N-GRACE-PERIOD-DAYS                  
019600        MOVE "DECOMMISSIONED"        TO WK-C-VMISS-NEW-STATUS             
019700        MOVE "DECOMM"                TO WK-C-VMISS-ACTION-CD              
019800 END-IF.                                                                  
019900 C999-ASSET-NOT-FOUND-EX.                                                 
020000 EXIT.                                                                    
020100                                                                          
020200*----------------------------------------------------------------*        
020300* D000 - CONVERTS RETIREMENT-DATE AND TODAY TO NUMERIC CCYYMMDD  *        
020400* AND CALLS FARXDATE TO GET THE ELAPSED WHOLE DAYS BETWEEN THEM. *        
020500*----------------------------------------------------------------*        
020600 D000-DAYS-SINCE-RETIREMENT.                                              
020700*----------------------------------------------------------------*        
020800     MOVE WK-C-VMISS-RETIREMENT-DATE(1:10) TO WK-C-ISO-CONVERT-IN.        
020900     PERFORM E000-CONVERT-ISO-DATE                                        
021000        THRU E099-CONVERT-ISO-DATE-EX.                                    
021100     MOVE "DB"                     TO WK-C-XDATE-OPTION.                  
021200     MOVE WK-N-ISO-CONVERT-OUT     TO WK-N-XDATE-DATE1.                   
021300     MOVE WK-C-VMISS-TODAY(1:10)   TO WK-C-ISO-CONVERT-IN.                
021400     PERFORM E000-CONVERT-ISO-DATE                                        
021500        THRU E099-CONVERT-ISO-DATE-EX.                                    
021600     MOVE WK-N-ISO-CONVERT-OUT     TO WK-N-XDATE-DATE2.                   
021700     CALL "FARXDATE" USING WK-C-XDATE-RECORD.                             
021800     MOVE WK-N-XDATE-RESULT-NUM    TO WK-N-DAYS-SINCE-RETIRE.             
021900 D099-DAYS-SINCE-RETIREMENT-EX.                                           
022000 EXIT.                                                                    
022100                                                                          
022200*----------------------------------------------------------------*        
022300 E000-CONVERT-ISO-DATE.                                                   
022400*----------------------------------------------------------------*        
022500     MOVE WK-C-ISO-BRK-CCYY TO WK-N-ISO-NUM-CCYY.                         
022600     MOVE WK-C-ISO-BRK-MM   TO WK-N-ISO-NUM-MM.                           
022700     MOVE WK-C-ISO-BRK-DD   TO WK-N-ISO-NUM-DD.                           
022800     MOVE WK-N-ISO-NUM-BUILD-R TO WK-N-ISO-CONVERT-OUT.                   
022900 E099-CONVERT-ISO-DATE-EX.                                                
023000 EXIT.                                                                    
023100                                                                          
023200******************************************************************        
023300*************** END OF PROGRAM SOURCE - FARVMISS ***************          
023400******************************************************************        
