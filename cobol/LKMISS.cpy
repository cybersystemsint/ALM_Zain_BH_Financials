000100*=================================================================        
000200* COPYBOOK      : LKMISS                                                  
000300* DESCRIPTION   : LINKAGE RECORD FOR FARVMISS - MISSING-ASSET             
000400*                 POTENTIALLY_MISSING/DECOMMISSIONED STATE                
000500*                 MACHINE, SHARED BY THE DAILY SYNC AND THE               
000600*                 STANDALONE MISSING-ASSET SWEEP.                         
000700*=================================================================        
000800* AMENDMENT HISTORY:                                                      
000900*=================================================================        
001000* FAR0034  02/06/1996 KLOW     INITIAL VERSION.                           
001100*=================================================================        
001200 01  WK-C-VMISS-RECORD.                                                   
001300     05  WK-C-VMISS-INPUT.                                                
001400         10  WK-C-VMISS-FOUND-IN-INV     PIC X(01).                       
001500         10  WK-C-VMISS-CURRENT-STATUS   PIC X(20).                       
001600         10  WK-C-VMISS-RETIREMENT-DATE  PIC X(19).                       
001700         10  WK-N-VMISS-NET-COST         PIC S9(12)V9(3) COMP-3.          
001800         10  WK-C-VMISS-TODAY            PIC X(19).                       
001900     05  WK-C-VMISS-OUTPUT.                                               
002000         10  WK-C-VMISS-NEW-STATUS       PIC X(20).                       
002100         10  WK-C-VMISS-NEW-RETIRE-DATE  PIC X(19).                       
002200         10  WK-C-VMISS-ACTION-CD        PIC X(10).                       
002300             88  WK-C-VMISS-NO-ACTION        VALUE "NOACTION".            
002400             88  WK-C-VMISS-SET-POT-MISSING  VALUE "SETPOTMIS".           
002500             88  WK-C-VMISS-CLEAR-POT-MISS   VALUE "CLEARPOT".            
002600             88  WK-C-VMISS-DECOMMISSION     VALUE "DECOMM".              
002700         10  WK-C-VMISS-TRIGGER-APPR-WF  PIC X(01).                       
