000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     FARVAGE.                                                 
000500 AUTHOR.         KENNY LOW.                                               
000600 INSTALLATION.   FIXED ASSET REGISTER - FINANCE SYSTEMS.                  
000700 DATE-WRITTEN.   02 JUN 1996.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       COMPANY CONFIDENTIAL - FINANCE SYSTEMS ONLY.             
001000*                                                                         
001100*DESCRIPTION :  COMMON MODULE TO WORK OUT WHETHER A FINANCIAL-            
001200*               REPORT LEDGER ROW SHOULD CARRY STATUS-FLAG OF             
001300*               "NEW" OR "EXISTING", GIVEN HOW MANY DAYS HAVE             
001400*               PASSED SINCE THE ROW WAS INSERTED.  CALLED IN             
001500*               TWO MODES -                                               
001600*                 MODE S (SIMPLE) - USED BY THE DAILY ASSET SYNC,         
001700*                     PURELY A DAYS-SINCE-INSERT TEST.                    
001800*                 MODE F (FULL)   - USED BY THE APPROVAL WORKFLOW         
001900*                     CHAIN, WHICH ALSO FORCES DECOMMISSIONED FOR         
002000*                     A PENDING-DELETION ROW AND ONLY KEEPS "NEW"         
002100*                     IF THE ROW WAS ALREADY "NEW" AND THE NEXT           
002200*                     WORKFLOW STEP IS NOT THE FINAL APPROVAL.            
002300*                                                                         
002400*=================================================================        
002500* HISTORY OF MODIFICATION:                                                
002600*=================================================================        
002700* TAG     DEV      DATE        DESCRIPTION                                
002800*------- -------- ----------  ----------------------------------*         
002900* FAR0033 KLOW     02/06/1996 - INITIAL VERSION - SIMPLE MODE             
003000*                               ONLY, CALLED FROM THE DAILY SYNC.         
003100*-----------------------------------------------------------------        
003200* FAR0039 KLOW     27/02/1998 - ADD FULL MODE FOR THE 3-LEVEL             
003300*                               APPROVAL CHAIN - REQ FA-176.              
003400*-----------------------------------------------------------------        
003500* FAR0041 RTAN     11/01/1999 - Y2K REMEDIATION - DAYS-SINCE-             
003600*                               INSERT NOW SUPPLIED BY THE                
003700*                               CALLER AS A SIGNED 4-DIGIT-YEAR           
003800*                               CALENDAR DIFFERENCE.                      
003900*-----------------------------------------------------------------        
004000* FAR0097 NPILLAI  22/03/2008 - CONFIRMED MODE S LEAVES THE               
004100*                               DECOMMISSIONED CHECK TO THE               
004200*                               CALLER - THE DAILY SYNC NOW               
004300*                               SKIPS ROWS WITH AN APPROVAL               
004400*                               IN FLIGHT BEFORE EVER CALLING             
004500*                               THIS MODULE - REQ FA-403.                 
004600*=================================================================        
004700 EJECT                                                                    
004800**********************                                                    
004900 ENVIRONMENT DIVISION.                                                    
005000**********************                                                    
005100 CONFIGURATION SECTION.                                                   
005200 SOURCE-COMPUTER. IBM-AS400.                                              
005300 OBJECT-COMPUTER. IBM-AS400.                                              
005400 SPECIAL-NAMES.   C01 IS TOP-OF-FORM                                      
005500                   UPSI-0 ON STATUS IS FARVAGE-TRACE-ON                   
005600                   UPSI-0 OFF STATUS IS FARVAGE-TRACE-OFF.                
005700 EJECT                                                                    
005800***************                                                           
005900 DATA DIVISION.                                                           
006000***************                                                           
006100 WORKING-STORAGE SECTION.                                                 
006200*************************                                                 
006300 01  FILLER                  PIC X(24) VALUE                              
006400        "** PROGRAM FARVAGE   **".                                        
006500                                                                          
006600                                                                          
006700* ------------------ WORK-AREA HISTORY SNAPSHOT -----------------*        
006800 01  WK-C-VAGE-RUN-STAMP         PIC X(10) VALUE SPACES.                  
006900 01  WK-C-VAGE-RUN-STAMP-R REDEFINES                                      
007000                              WK-C-VAGE-RUN-STAMP.                        
007100     05  WK-C-VAGE-RUN-CCYY      PIC 9(04).                               
007200     05  FILLER                   PIC X(01).                              
007300     05  WK-C-VAGE-RUN-MM        PIC 9(02).                               
007400     05  FILLER                   PIC X(01).                              
007500     05  WK-C-VAGE-RUN-DD        PIC 9(02).                               
007600                                                                          
007700 01  WK-N-VAGE-SEQ-AREA          PIC 9(05) VALUE ZERO.                    
007800 01  WK-C-VAGE-SEQ-AREA-R REDEFINES                                       
007900                              WK-N-VAGE-SEQ-AREA.                         
008000     05  WK-C-VAGE-SEQ-DIGITS    PIC X(05).                               
008100                                                                          
008200 01  WK-C-VAGE-NAME-AREA         PIC X(20) VALUE SPACES.                  
008300 01  WK-C-VAGE-NAME-AREA-R REDEFINES                                      
008400                              WK-C-VAGE-NAME-AREA.                        
008500     05  WK-C-VAGE-NAME-FIRST10  PIC X(10).                               
008600     05  WK-C-VAGE-NAME-LAST10   PIC X(10).                               
008700                                                                          
008800* ------------------ PROGRAM WORKING STORAGE -------------------*         
008900 01  WK-C-COMMON.                                                         
009000        COPY FARCMWS.                                                     
009100                                                                          
009200 01  WK-C-WORK-AREA.                                                      
009300     05  WK-C-NEW-STATUS-LIT      PIC X(20) VALUE "NEW".                  
009400     05  WK-C-EXISTING-STATUS-LIT PIC X(20) VALUE "EXISTING".             
009500     05  WK-C-DECOMM-STATUS-LIT   PIC X(20) VALUE                         
009600            "DECOMMISSIONED".                                             
009700     05  WK-C-PENDING-DEL-LIT     PIC X(30) VALUE                         
009800            "pending deletion".                                           
009900                                                                          
010000 77  WK-C-APPROVED-LIT        PIC X(30) VALUE "APPROVED".                 
010100                                                                          
010200 01  WK-C-LITERALS-WORK.                                                  
010300     05  WK-C-LITERALS-PAD        PIC X(20).                              
010400 01  WK-C-LITERALS-REDEF REDEFINES WK-C-LITERALS-WORK.                    
010500     05  WK-C-LITERALS-FIRST3     PIC X(03).                              
010600     05  FILLER                   PIC X(17).                              
010700                                                                          
010800 EJECT                                                                    
010900****************                                                          
011000 LINKAGE SECTION.                                                         
011100****************                                                          
011200        COPY LKAGE.                                                       
011300                                                                          
011400        EJECT                                                             
011500****************************************                                  
011600 PROCEDURE DIVISION USING WK-C-VAGE-RECORD.                               
011700****************************************                                  
011800 MAIN-MODULE.                                                             
011900     PERFORM B000-MAIN-PROCESSING                                         
012000        THRU B999-MAIN-PROCESSING-EX.                                     
012100     GOBACK.                                                              
012200                                                                          
012300*----------------------------------------------------------------*        
012400 B000-MAIN-PROCESSING.                                                    
012500*----------------------------------------------------------------*        
012600     MOVE SPACES TO WK-C-VAGE-NEW-STATUS.                                 
012700     IF WK-C-VAGE-MODE-FULL                                               
012800        PERFORM C100-FULL-AGING-RULE                                      
012900           THRU C199-FULL-AGING-RULE-EX                                   
013000     ELSE                                                                 
013100        PERFORM C200-SIMPLE-AGING-RULE                                    
013200           THRU C299-SIMPLE-AGING-RULE-EX                                 
013300 END-IF.                                                                  
013400 B999-MAIN-PROCESSING-EX.                                                 
013500 EXIT.                                                                    
013600                                                                          
013700*----------------------------------------------------------------*        
013800 C100-FULL-AGING-RULE.                                                    
013900*----------------------------------------------------------------*        
014000     IF WK-C-VAGE-WORKFLOW-ORIG-ST = WK-C-PENDING-DEL-LIT                 
014100        MOVE WK-C-DECOMM-STATUS-LIT TO WK-C-VAGE-NEW-STATUS               
014200        GO TO C199-FULL-AGING-RULE-EX                                     
014300 END-IF.                                                                  
014400     IF WK-C-VAGE-CURRENT-STATUS = WK-C-NEW-STATUS-LIT                    
014500           AND WK-N-VAGE-DAYS-SINCE-INSERT < 30                           
014600           AND WK-C-VAGE-NEXT-WF-STATUS NOT = WK-C-APPROVED-LIT           
014700        MOVE WK-C-NEW-STATUS-LIT TO WK-C-VAGE-NEW-STATUS                  
014800     ELSE                                                                 
014900        MOVE WK-C-EXISTING-STATUS-LIT TO WK-C-VAGE-NEW-STATUS             
015000 END-IF.                                                                  
015100 C199-FULL-AGING-RULE-EX.                                                 
015200 EXIT.                                                                    
015300                                                                          
015400*----------------------------------------------------------------*        
015500 C200-SIMPLE-AGING-RULE.                                                  
015600*----------------------------------------------------------------*        
015700     IF WK-N-VAGE-DAYS-SINCE-INSERT < 30                                  
015800        MOVE WK-C-NEW-STATUS-LIT TO WK-C-VAGE-NEW-STATUS                  
015900     ELSE                                                                 
016000        MOVE WK-C-EXISTING-STATUS-LIT TO WK-C-VAGE-NEW-STATUS             
016100 END-IF.                                                                  
016200 C299-SIMPLE-AGING-RULE-EX.                                               
016300 EXIT.                                                                    
016400                                                                          
016500******************************************************************        
016600*************** END OF PROGRAM SOURCE - FARVAGE ****************          
016700******************************************************************        
