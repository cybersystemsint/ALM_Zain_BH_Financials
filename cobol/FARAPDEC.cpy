000100*=================================================================        
000200* COPYBOOK      : FARAPDEC                                                
000300* DESCRIPTION   : APPROVAL-DECISION TRANSACTION.  ONE ROW PER             
000400*                 SIGN-OFF DECISION (APPROVE/REJECT/CANCEL) TO BE         
000500*                 APPLIED TO AN OPEN APPROVAL-WORKFLOW CHAIN.             
000600*                 EXTRACTED OVERNIGHT FROM THE SIGN-OFF FRONT END         
000700*                 FOR FARBAPWK TO APPLY IN BATCH.                         
000800*=================================================================        
000900* AMENDMENT HISTORY:                                                      
001000*=================================================================        
001100* TAG      DATE       DEV      DESCRIPTION                                
001200* -------- ---------- -------- ----------------------------------         
001300* FAR0084  03/03/2008 NPILLAI  INITIAL VERSION - REQ FA-403.              
001400*=================================================================        
001500 01  FARAPDEC-RECORD.                                                     
001600     05  FARAPDEC-DECISION-CODE          PIC X(01).                       
001700         88  FARAPDEC-DEC-APPROVE            VALUE "2".                   
001800         88  FARAPDEC-DEC-REJECT             VALUE "3".                   
001900         88  FARAPDEC-DEC-CANCEL             VALUE "4".                   
002000     05  FARAPDEC-SERIAL-NUMBER          PIC X(60).                       
002100     05  FARAPDEC-COMMENTS               PIC X(600).                      
002200     05  FARAPDEC-APPROVER-ID            PIC X(50).                       
002300     05  FARAPDEC-DECISION-DATE          PIC X(19).                       
002400     05  FILLER                          PIC X(30).                       
