000100*=================================================================        
000200* COPYBOOK      : LKDATE                                                  
000300* DESCRIPTION   : LINKAGE RECORD FOR FARXDATE - COMMON DATE               
000400*                 ARITHMETIC UTILITY (WHOLE-MONTH DIFFERENCE,             
000500*                 ADD-MONTHS, FIRST-DAY-OF-NEXT-MONTH, LAST-DAY-          
000600*                 OF-MONTH, DAYS-BETWEEN).                                
000700*=================================================================        
000800* AMENDMENT HISTORY:                                                      
000900*=================================================================        
001000* FAR0024  11/11/1993 RTAN     INITIAL VERSION.                           
001100*=================================================================        
001200 01  WK-C-XDATE-RECORD.                                                   
001300     05  WK-C-XDATE-INPUT.                                                
001400         10  WK-C-XDATE-OPTION           PIC X(02).                       
001500             88  WK-C-XDATE-OPT-MOS-BETWEEN VALUE "MB".                   
001600             88  WK-C-XDATE-OPT-ADD-MOS      VALUE "AM".                  
001700             88  WK-C-XDATE-OPT-1ST-NEXT-MO  VALUE "FD".                  
001800             88  WK-C-XDATE-OPT-LAST-DAY-MO  VALUE "LD".                  
001900             88  WK-C-XDATE-OPT-DAYS-BETWEEN VALUE "DB".                  
002000         10  WK-N-XDATE-DATE1            PIC 9(08).                       
002100         10  WK-N-XDATE-DATE2            PIC 9(08).                       
002200         10  WK-N-XDATE-MONTHS           PIC S9(04) COMP.                 
002300     05  WK-C-XDATE-OUTPUT.                                               
002400         10  WK-N-XDATE-RESULT-DATE      PIC 9(08).                       
002500         10  WK-N-XDATE-RESULT-NUM       PIC S9(09) COMP.                 
002600         10  WK-C-XDATE-ERROR-CD         PIC X(07).                       
