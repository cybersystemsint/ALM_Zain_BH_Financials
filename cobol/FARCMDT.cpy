000100*=================================================================        
000200* COPYBOOK      : FARCMDT                                                 
000300* DESCRIPTION   : COMMON WORK STORAGE - CURRENT SYSTEM DATE/TIME          
000400*                 AS SET BY EACH PROGRAM'S START-UP PARAGRAPH,            
000500*                 USED THROUGHOUT AS "NOW" FOR TIMESTAMPING.              
000600*=================================================================        
000700* AMENDMENT HISTORY:                                                      
000800*=================================================================        
000900* FAR0002  14/03/1991 RTAN     INITIAL VERSION.                           
001000* ----------------------------------------------------------------        
001100* FAR0041  11/01/1999 RTAN     Y2K REMEDIATION - CENTURY BYTE             
001200*                              ADDED TO WK-C-TODAY-CCYY.                  
001300*=================================================================        
001400 01  WK-C-TODAY-GROUP.                                                    
001500     05  WK-C-TODAY-CCYYMMDD.                                             
001600         10  WK-C-TODAY-CCYY              PIC 9(04).                      
001700         10  WK-C-TODAY-MM                PIC 9(02).                      
001800         10  WK-C-TODAY-DD                PIC 9(02).                      
001900 01  WK-C-NOW-TIME                        PIC 9(08).                      
002000 01  WK-C-NOW-TIMESTAMP                   PIC X(19).                      
002100 01  WK-C-TODAY-JULIAN                    PIC 9(07) COMP.                 
