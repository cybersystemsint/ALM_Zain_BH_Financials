000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     FARVUNMP.                                                
000500 AUTHOR.         KENNY LOW.                                               
000600 INSTALLATION.   FIXED ASSET REGISTER - FINANCE SYSTEMS.                  
000700 DATE-WRITTEN.   02 JUN 1996.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       COMPANY CONFIDENTIAL - FINANCE SYSTEMS ONLY.             
001000*                                                                         
001100*DESCRIPTION :  BUILDS THE DISPLAY ASSET NAME AND CLASSIFIES              
001200*               THE ASSET TYPE FOR AN UNMAPPED-INVENTORY ROW              
001300*               BEFORE IT IS PROMOTED INTO THE FINANCIAL-REPORT           
001400*               LEDGER.  ASSET NAME IS THE NODE NAME, OPTIONALLY          
001500*               SUFFIXED WITH THE DIGIT RUNS FOUND IN EACH                
001600*               "/"-DELIMITED SEGMENT OF THE ELEMENT STRING               
001700*               (E.G. "CABINET 3/SHELF 16/SLOT 41" YIELDS                 
001800*               "3_16_41").  ASSET TYPE IS DERIVED FROM THE               
001900*               NODE TYPE AND A KEYWORD SEARCH OF THE                     
002000*               DESCRIPTION TEXT.                                         
002100*                                                                         
002200*=================================================================        
002300* HISTORY OF MODIFICATION:                                                
002400*=================================================================        
002500* TAG     DEV      DATE        DESCRIPTION                                
002600*------- -------- ----------  ----------------------------------*         
002700* FAR0035 KLOW     02/06/1996 - INITIAL VERSION - ASSET-TYPE              
002800*                               CLASSIFICATION ONLY.                      
002900*-----------------------------------------------------------------        
003000* FAR0048 KLOW     14/04/2000 - ADD ASSET-NAME FORMATTING (DIGIT-         
003100*                               RUN EXTRACTION FROM THE ELEMENT           
003200*                               STRING) - REQ FA-211.                     
003300*-----------------------------------------------------------------        
003400* FAR0083 NPILLAI  17/02/2008 - DESCRIPTION KEYWORD SEARCH MADE           
003500*                               CASE-INSENSITIVE - REQ FA-405.            
003600*=================================================================        
003700 EJECT                                                                    
003800**********************                                                    
003900 ENVIRONMENT DIVISION.                                                    
004000**********************                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SOURCE-COMPUTER. IBM-AS400.                                              
004300 OBJECT-COMPUTER. IBM-AS400.                                              
004400 SPECIAL-NAMES.   C01 IS TOP-OF-FORM                                      
004500                   UPSI-0 ON STATUS IS FARVUNMP-TRACE-ON                  
004600                   UPSI-0 OFF STATUS IS FARVUNMP-TRACE-OFF.               
004700 EJECT                                                                    
004800***************                                                           
004900 DATA DIVISION.                                                           
005000***************                                                           
005100 WORKING-STORAGE SECTION.                                                 
005200*************************                                                 
005300 01  FILLER                  PIC X(24) VALUE                              
005400        "** PROGRAM FARVUNMP  **".                                        
005500                                                                          
005600                                                                          
005700* ------------------ WORK-AREA HISTORY SNAPSHOT -----------------*        
005800 01  WK-C-VUNMP-RUN-STAMP         PIC X(10) VALUE SPACES.                 
005900 01  WK-C-VUNMP-RUN-STAMP-R REDEFINES                                     
006000                              WK-C-VUNMP-RUN-STAMP.                       
006100     05  WK-C-VUNMP-RUN-CCYY      PIC 9(04).                              
006200     05  FILLER                   PIC X(01).                              
006300     05  WK-C-VUNMP-RUN-MM        PIC 9(02).                              
006400     05  FILLER                   PIC X(01).                              
006500     05  WK-C-VUNMP-RUN-DD        PIC 9(02).                              
006600                                                                          
006700 01  WK-N-VUNMP-SEQ-AREA          PIC 9(05) VALUE ZERO.                   
006800 01  WK-C-VUNMP-SEQ-AREA-R REDEFINES                                      
006900                              WK-N-VUNMP-SEQ-AREA.                        
007000     05  WK-C-VUNMP-SEQ-DIGITS    PIC X(05).                              
007100                                                                          
007200 01  WK-C-VUNMP-NAME-AREA         PIC X(20) VALUE SPACES.                 
007300 01  WK-C-VUNMP-NAME-AREA-R REDEFINES                                     
007400                              WK-C-VUNMP-NAME-AREA.                       
007500     05  WK-C-VUNMP-NAME-FIRST10  PIC X(10).                              
007600     05  WK-C-VUNMP-NAME-LAST10   PIC X(10).                              
007700                                                                          
007800* ------------------ PROGRAM WORKING STORAGE -------------------*         
007900 01  WK-C-COMMON.                                                         
008000        COPY FARCMWS.                                                     
008100                                                                          
008200 01  WK-C-WORK-AREA.                                                      
008300     05  WK-C-UPPER-DESC          PIC X(255).                             
008400     05  WK-C-UPPER-NODE-TYPE     PIC X(10).                              
008500     05  WK-C-SEGMENT             PIC X(100).                             
008600     05  WK-C-DIGIT-RUN           PIC X(20).                              
008700     05  WK-C-JOINED-NUMBERS      PIC X(100).                             
008800     05  WK-C-FOUND-A-DIGIT       PIC X(01) VALUE "N".                    
008900         88  WK-C-DIGIT-WAS-FOUND     VALUE "Y".                          
009000     05  WK-C-ANY-DIGITS-AT-ALL    PIC X(01) VALUE "N".                   
009100         88  WK-C-HAD-SOME-DIGITS      VALUE "Y".                         
009200                                                                          
009300 01  WK-N-WORK-AREA.                                                      
009400     05  WK-N-ELEMENT-LEN         PIC 9(03) COMP.                         
009500     05  WK-N-SEG-LEN             PIC 9(03) COMP.                         
009600     05  WK-N-SCAN-PTR            PIC 9(03) COMP.                         
009700     05  WK-N-SEG-PTR             PIC 9(03) COMP.                         
009800     05  WK-N-DIGIT-PTR           PIC 9(03) COMP.                         
009900     05  WK-N-JOIN-PTR            PIC 9(03) COMP.                         
010000                                                                          
010100 77  WK-N-SEG-START           PIC 9(03) COMP.                             
010200                                                                          
010300 01  WK-C-CLASS-TABLE-ACTIVE.                                             
010400     05  FILLER PIC X(20) VALUE "ROUTER          ROUT".                   
010500     05  FILLER PIC X(20) VALUE "SWITCH          SWIT".                   
010600     05  FILLER PIC X(20) VALUE "OLT             OLTX".                   
010700 01  WK-C-CLASS-TABLE-ACTIVE-R REDEFINES WK-C-CLASS-TABLE-ACTIVE.         
010800     05  WK-C-ACT-ENTRY OCCURS 3 TIMES.                                   
010900         10  WK-C-ACT-KEYWORD     PIC X(16).                              
011000         10  WK-C-ACT-TYPE-CD     PIC X(04).                              
011100                                                                          
011200 EJECT                                                                    
011300****************                                                          
011400* LOCAL DATE AREA - EDITED DESCRIPTION HELD BETWEEN CALLS      *          
011500****************                                                          
011600 01  WK-C-EDIT-AREA REDEFINES WK-C-CLASS-TABLE-ACTIVE-R.                  
011700     05  FILLER                   PIC X(60).                              
011800                                                                          
011900 EJECT                                                                    
012000****************                                                          
012100 LINKAGE SECTION.                                                         
012200****************                                                          
012300        COPY LKUNMP.                                                      
012400                                                                          
012500        EJECT                                                             
012600****************************************                                  
012700 PROCEDURE DIVISION USING WK-C-VUNMP-RECORD.                              
012800****************************************                                  
012900 MAIN-MODULE.                                                             
013000     PERFORM A000-INITIALISE-ROUTINE                                      
013100        THRU A099-INITIALISE-ROUTINE-EX.                                  
013200     PERFORM B000-FORMAT-ASSET-NAME                                       
013300        THRU B999-FORMAT-ASSET-NAME-EX.                                   
013400     PERFORM C000-DETERMINE-ASSET-TYPE                                    
013500        THRU C999-DETERMINE-ASSET-TYPE-EX.                                
013600     GOBACK.                                                              
013700                                                                          
013800*----------------------------------------------------------------*        
013900 A000-INITIALISE-ROUTINE.                                                 
014000*----------------------------------------------------------------*        
014100     MOVE SPACES TO WK-C-VUNMP-ASSET-NAME                                 
014200                    WK-C-VUNMP-ASSET-TYPE                                 
014300                    WK-C-JOINED-NUMBERS.                                  
014400     MOVE "N"    TO WK-C-ANY-DIGITS-AT-ALL.                               
014500 A099-INITIALISE-ROUTINE-EX.                                              
014600 EXIT.                                                                    
014700                                                                          
014800*----------------------------------------------------------------*        
014900 B000-FORMAT-ASSET-NAME.                                                  
015000*----------------------------------------------------------------*        
015100     IF WK-C-VUNMP-ELEMENT = SPACES                                       
015200        MOVE WK-C-VUNMP-NODE-NAME TO WK-C-VUNMP-ASSET-NAME                
015300        GO TO B999-FORMAT-ASSET-NAME-EX                                   
015400 END-IF.                                                                  
015500     MOVE 1 TO WK-N-SEG-START.                                            
015600     MOVE 1 TO WK-N-JOIN-PTR.                                             
015700     INSPECT WK-C-VUNMP-ELEMENT TALLYING WK-N-ELEMENT-LEN                 
015800        FOR CHARACTERS BEFORE INITIAL SPACES.                             
015900     IF WK-N-ELEMENT-LEN = 0                                              
016000        MOVE 100 TO WK-N-ELEMENT-LEN                                      
016100 END-IF.                                                                  
016200     MOVE 1 TO WK-N-SCAN-PTR.                                             
016300     PERFORM D100-SPLIT-NEXT-SEGMENT                                      
016400        THRU D199-SPLIT-NEXT-SEGMENT-EX                                   
016500        UNTIL WK-N-SCAN-PTR > WK-N-ELEMENT-LEN.                           
016600     IF WK-C-HAD-SOME-DIGITS                                              
016700        STRING WK-C-VUNMP-NODE-NAME DELIMITED BY SPACE                    
016800               "/"                  DELIMITED BY SIZE                     
016900               WK-C-JOINED-NUMBERS  DELIMITED BY SPACE                    
017000           INTO WK-C-VUNMP-ASSET-NAME                                     
017100     ELSE                                                                 
017200        MOVE WK-C-VUNMP-NODE-NAME TO WK-C-VUNMP-ASSET-NAME                
017300 END-IF.                                                                  
017400 B999-FORMAT-ASSET-NAME-EX.                                               
017500 EXIT.                                                                    
017600                                                                          
017700*----------------------------------------------------------------*        
017800* D100 PULLS OUT ONE "/"-DELIMITED SEGMENT OF THE ELEMENT STRING *        
017900* ON EACH CALL, ADVANCING WK-N-SCAN-PTR PAST IT.                 *        
018000*----------------------------------------------------------------*        
018100 D100-SPLIT-NEXT-SEGMENT.                                                 
018200*----------------------------------------------------------------*        
018300     MOVE SPACES TO WK-C-SEGMENT.                                         
018400     MOVE 0 TO WK-N-SEG-LEN.                                              
018500     MOVE WK-N-SCAN-PTR TO WK-N-SEG-START.                                
018600 D110-FIND-SLASH.                                                         
018700     IF WK-N-SCAN-PTR > WK-N-ELEMENT-LEN                                  
018800        GO TO D190-SEGMENT-COMPLETE                                       
018900 END-IF.                                                                  
019000     IF WK-C-VUNMP-ELEMENT(WK-N-SCAN-PTR:1) = "/"                         
019100        GO TO D190-SEGMENT-COMPLETE                                       
019200 END-IF.                                                                  
019300     ADD 1 TO WK-N-SCAN-PTR.                                              
019400     ADD 1 TO WK-N-SEG-LEN.                                               
019500     GO TO D110-FIND-SLASH.                                               
019600 D190-SEGMENT-COMPLETE.                                                   
019700     IF WK-N-SEG-LEN > 0                                                  
019800        MOVE WK-C-VUNMP-ELEMENT(WK-N-SEG-START:WK-N-SEG-LEN)              
019900           TO WK-C-SEGMENT                                                
020000        PERFORM D200-EXTRACT-DIGIT-RUN                                    
020100           THRU D299-EXTRACT-DIGIT-RUN-EX                                 
020200 END-IF.                                                                  
020300     ADD 1 TO WK-N-SCAN-PTR.                                              
020400 D199-SPLIT-NEXT-SEGMENT-EX.                                              
020500 EXIT.                                                                    
020600                                                                          
020700*----------------------------------------------------------------*        
020800* D200 FINDS THE FIRST RUN OF DIGITS IN ONE SEGMENT AND APPENDS  *        
020900* IT TO THE JOINED-NUMBERS STRING, SEPARATED BY "_".             *        
021000*----------------------------------------------------------------*        
021100 D200-EXTRACT-DIGIT-RUN.                                                  
021200*----------------------------------------------------------------*        
021300     MOVE SPACES TO WK-C-DIGIT-RUN.                                       
021400     MOVE "N"    TO WK-C-FOUND-A-DIGIT.                                   
021500     MOVE 1      TO WK-N-DIGIT-PTR.                                       
021600 D210-SCAN-FOR-DIGIT.                                                     
021700     IF WK-N-DIGIT-PTR > WK-N-SEG-LEN                                     
021800        GO TO D290-EXTRACT-DIGIT-RUN-DONE                                 
021900 END-IF.                                                                  
022000     IF WK-C-SEGMENT(WK-N-DIGIT-PTR:1) NOT NUMERIC                        
022100        ADD 1 TO WK-N-DIGIT-PTR                                           
022200        GO TO D210-SCAN-FOR-DIGIT                                         
022300 END-IF.                                                                  
022400 D220-COPY-DIGIT-RUN.                                                     
022500     IF WK-N-DIGIT-PTR > WK-N-SEG-LEN                                     
022600        GO TO D290-EXTRACT-DIGIT-RUN-DONE                                 
022700 END-IF.                                                                  
022800     IF WK-C-SEGMENT(WK-N-DIGIT-PTR:1) NOT NUMERIC                        
022900        GO TO D290-EXTRACT-DIGIT-RUN-DONE                                 
023000 END-IF.                                                                  
023100     MOVE "Y" TO WK-C-FOUND-A-DIGIT.                                      
023200     STRING WK-C-DIGIT-RUN DELIMITED BY SPACE                             
023300            WK-C-SEGMENT(WK-N-DIGIT-PTR:1) DELIMITED BY SIZE              
023400        INTO WK-C-DIGIT-RUN.                                              
023500     ADD 1 TO WK-N-DIGIT-PTR.                                             
023600     GO TO D220-COPY-DIGIT-RUN.                                           
023700 D290-EXTRACT-DIGIT-RUN-DONE.                                             
023800     IF WK-C-DIGIT-WAS-FOUND                                              
023900        MOVE "Y" TO WK-C-ANY-DIGITS-AT-ALL                                
024000        IF WK-N-JOIN-PTR = 1                                              
024100           MOVE WK-C-DIGIT-RUN TO WK-C-JOINED-NUMBERS                     
024200           COMPUTE WK-N-JOIN-PTR = WK-N-JOIN-PTR + 1                      
024300        ELSE                                                              
024400           STRING WK-C-JOINED-NUMBERS DELIMITED BY SPACE                  
024500                  "_"                 DELIMITED BY SIZE                   
024600                  WK-C-DIGIT-RUN      DELIMITED BY SPACE                  
024700              INTO WK-C-JOINED-NUMBERS                                    
024800        END-IF                                                            
024900 END-IF.                                                                  
025000 D299-EXTRACT-DIGIT-RUN-EX.                                               
025100 EXIT.                                                                    
025200                                                                          
025300*----------------------------------------------------------------*        
025400 C000-DETERMINE-ASSET-TYPE.                                               
025500*----------------------------------------------------------------*        
025600     MOVE WK-C-VUNMP-DESCRIPTION TO WK-C-UPPER-DESC.                      
025700     MOVE WK-C-VUNMP-NODE-TYPE   TO WK-C-UPPER-NODE-TYPE.                 
025800     INSPECT WK-C-UPPER-DESC                                              
025900        CONVERTING "abcdefghijklmnopqrstuvwxyz"                           
026000                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                          
026100     INSPECT WK-C-UPPER-NODE-TYPE                                         
026200        CONVERTING "abcdefghijklmnopqrstuvwxyz"                           
026300                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                          
026400     IF WK-C-UPPER-NODE-TYPE = SPACES                                     
026500        MOVE "UNKNOWN" TO WK-C-UPPER-NODE-TYPE                            
026600 END-IF.                                                                  
026700     EVALUATE WK-C-UPPER-NODE-TYPE                                        
026800        WHEN "ACTIVE"                                                     
026900           PERFORM E100-CLASSIFY-ACTIVE                                   
027000              THRU E199-CLASSIFY-ACTIVE-EX                                
027100        WHEN "PASSIVE"                                                    
027200           PERFORM E200-CLASSIFY-PASSIVE                                  
027300              THRU E299-CLASSIFY-PASSIVE-EX                               
027400        WHEN "IT"                                                         
027500           PERFORM E300-CLASSIFY-IT                                       
027600              THRU E399-CLASSIFY-IT-EX                                    
027700        WHEN OTHER                                                        
027800           MOVE "OTHER" TO WK-C-VUNMP-ASSET-TYPE                          
027900     END-EVALUATE.                                                        
028000 C999-DETERMINE-ASSET-TYPE-EX.                                            
028100 EXIT.                                                                    
028200                                                                          
028300*----------------------------------------------------------------*        
028400 E100-CLASSIFY-ACTIVE.                                                    
028500*----------------------------------------------------------------*        
028600     IF WK-C-UPPER-DESC = SPACES                                          
028700        MOVE "NETWORK_EQUIPMENT" TO WK-C-VUNMP-ASSET-TYPE                 
028800        GO TO E199-CLASSIFY-ACTIVE-EX                                     
028900 END-IF.                                                                  
029000     PERFORM E110-SCAN-FOR-ROUTER THRU E110-SCAN-FOR-ROUTER-EX            
029100        VARYING WK-N-SCAN-PTR FROM 1 BY 1                                 
029200           UNTIL WK-N-SCAN-PTR > 249.                                     
029300     PERFORM E120-SCAN-FOR-SWITCH THRU E120-SCAN-FOR-SWITCH-EX            
029400        VARYING WK-N-SCAN-PTR FROM 1 BY 1                                 
029500           UNTIL WK-N-SCAN-PTR > 249.                                     
029600     PERFORM E130-SCAN-FOR-OLT THRU E130-SCAN-FOR-OLT-EX                  
029700        VARYING WK-N-SCAN-PTR FROM 1 BY 1                                 
029800           UNTIL WK-N-SCAN-PTR > 252.                                     
029900     MOVE "NETWORK_EQUIPMENT" TO WK-C-VUNMP-ASSET-TYPE.                   
030000 E199-CLASSIFY-ACTIVE-EX.                                                 
030100 EXIT.                                                                    
030200                                                                          
030300 E110-SCAN-FOR-ROUTER.                                                    
030400     IF WK-C-UPPER-DESC (WK-N-SCAN-PTR:6) = "ROUTER"                      
030500        MOVE "ROUTER" TO WK-C-VUNMP-ASSET-TYPE                            
030600        GO TO E199-CLASSIFY-ACTIVE-EX                                     
030700 END-IF.                                                                  
030800 E110-SCAN-FOR-ROUTER-EX.                                                 
030900 EXIT.                                                                    
031000                                                                          
031100 E120-SCAN-FOR-SWITCH.                                                    
031200     IF WK-C-UPPER-DESC (WK-N-SCAN-PTR:6) = "SWITCH"                      
031300        MOVE "SWITCH" TO WK-C-VUNMP-ASSET-TYPE                            
031400        GO TO E199-CLASSIFY-ACTIVE-EX                                     
031500 END-IF.                                                                  
031600 E120-SCAN-FOR-SWITCH-EX.                                                 
031700 EXIT.                                                                    
031800                                                                          
031900 E130-SCAN-FOR-OLT.                                                       
032000     IF WK-C-UPPER-DESC (WK-N-SCAN-PTR:3) = "OLT"                         
032100        MOVE "OLT" TO WK-C-VUNMP-ASSET-TYPE                               
032200        GO TO E199-CLASSIFY-ACTIVE-EX                                     
032300 END-IF.                                                                  
032400 E130-SCAN-FOR-OLT-EX.                                                    
032500 EXIT.                                                                    
032600                                                                          
032700*----------------------------------------------------------------*        
032800 E200-CLASSIFY-PASSIVE.                                                   
032900*----------------------------------------------------------------*        
033000     PERFORM E210-SCAN-FOR-CABLE THRU E210-SCAN-FOR-CABLE-EX              
033100        VARYING WK-N-SCAN-PTR FROM 1 BY 1                                 
033200           UNTIL WK-N-SCAN-PTR > 250.                                     
033300     PERFORM E220-SCAN-FOR-SPLITTER THRU E220-SCAN-FOR-SPLITTER-EX        
033400        VARYING WK-N-SCAN-PTR FROM 1 BY 1                                 
033500           UNTIL WK-N-SCAN-PTR > 247.                                     
033600     PERFORM E230-SCAN-FOR-CABINET THRU E230-SCAN-FOR-CABINET-EX          
033700        VARYING WK-N-SCAN-PTR FROM 1 BY 1                                 
033800           UNTIL WK-N-SCAN-PTR > 248.                                     
033900     MOVE "PASSIVE_EQUIPMENT" TO WK-C-VUNMP-ASSET-TYPE.                   
034000 E299-CLASSIFY-PASSIVE-EX.                                                
034100 EXIT.                                                                    
034200                                                                          
034300 E210-SCAN-FOR-CABLE.                                                     
034400     IF WK-C-UPPER-DESC (WK-N-SCAN-PTR:5) = "CABLE"                       
034500        MOVE "CABLE" TO WK-C-VUNMP-ASSET-TYPE                             
034600        GO TO E299-CLASSIFY-PASSIVE-EX                                    
034700 END-IF.                                                                  
034800 E210-SCAN-FOR-CABLE-EX.                                                  
034900 EXIT.                                                                    
035000                                                                          
035100 E220-SCAN-FOR-SPLITTER.                                                  
035200     IF WK-C-UPPER-DESC (WK-N-SCAN-PTR:8) = "SPLITTER"                    
035300        MOVE "SPLITTER" TO WK-C-VUNMP-ASSET-TYPE                          
035400        GO TO E299-CLASSIFY-PASSIVE-EX                                    
035500 END-IF.                                                                  
035600 E220-SCAN-FOR-SPLITTER-EX.                                               
035700 EXIT.                                                                    
035800                                                                          
035900 E230-SCAN-FOR-CABINET.                                                   
036000     IF WK-C-UPPER-DESC (WK-N-SCAN-PTR:7) = "CABINET"                     
036100        MOVE "CABINET" TO WK-C-VUNMP-ASSET-TYPE                           
036200        GO TO E299-CLASSIFY-PASSIVE-EX                                    
036300 END-IF.                                                                  
036400 E230-SCAN-FOR-CABINET-EX.                                                
036500 EXIT.                                                                    
036600                                                                          
036700*----------------------------------------------------------------*        
036800 E300-CLASSIFY-IT.                                                        
036900*----------------------------------------------------------------*        
037000     PERFORM E310-SCAN-FOR-SERVER THRU E310-SCAN-FOR-SERVER-EX            
037100        VARYING WK-N-SCAN-PTR FROM 1 BY 1                                 
037200           UNTIL WK-N-SCAN-PTR > 249.                                     
037300     PERFORM E320-SCAN-FOR-STORAGE THRU E320-SCAN-FOR-STORAGE-EX          
037400        VARYING WK-N-SCAN-PTR FROM 1 BY 1                                 
037500           UNTIL WK-N-SCAN-PTR > 248.                                     
037600     PERFORM E330-SCAN-FOR-LAPTOP THRU E330-SCAN-FOR-LAPTOP-EX            
037700        VARYING WK-N-SCAN-PTR FROM 1 BY 1                                 
037800           UNTIL WK-N-SCAN-PTR > 249.                                     
037900     PERFORM E340-SCAN-FOR-DESKTOP THRU E340-SCAN-FOR-DESKTOP-EX          
038000        VARYING WK-N-SCAN-PTR FROM 1 BY 1                                 
038100           UNTIL WK-N-SCAN-PTR > 248.                                     
038200     MOVE "IT_EQUIPMENT" TO WK-C-VUNMP-ASSET-TYPE.                        
038300 E399-CLASSIFY-IT-EX.                                                     
038400 EXIT.                                                                    
038500                                                                          
038600 E310-SCAN-FOR-SERVER.                                                    
038700     IF WK-C-UPPER-DESC (WK-N-SCAN-PTR:6) = "SERVER"                      
038800        MOVE "SERVER" TO WK-C-VUNMP-ASSET-TYPE                            
038900        GO TO E399-CLASSIFY-IT-EX                                         
039000 END-IF.                                                                  
039100 E310-SCAN-FOR-SERVER-EX.                                                 
039200 EXIT.                                                                    
039300                                                                          
039400 E320-SCAN-FOR-STORAGE.                                                   
039500     IF WK-C-UPPER-DESC (WK-N-SCAN-PTR:7) = "STORAGE"                     
039600        MOVE "STORAGE" TO WK-C-VUNMP-ASSET-TYPE                           
039700        GO TO E399-CLASSIFY-IT-EX                                         
039800 END-IF.                                                                  
039900 E320-SCAN-FOR-STORAGE-EX.                                                
040000 EXIT.                                                                    
040100                                                                          
040200 E330-SCAN-FOR-LAPTOP.                                                    
040300     IF WK-C-UPPER-DESC (WK-N-SCAN-PTR:6) = "LAPTOP"                      
040400        MOVE "COMPUTER" TO WK-C-VUNMP-ASSET-TYPE                          
040500        GO TO E399-CLASSIFY-IT-EX                                         
040600 END-IF.                                                                  
040700 E330-SCAN-FOR-LAPTOP-EX.                                                 
040800 EXIT.                                                                    
040900                                                                          
041000 E340-SCAN-FOR-DESKTOP.                                                   
041100     IF WK-C-UPPER-DESC (WK-N-SCAN-PTR:7) = "DESKTOP"                     
041200        MOVE "COMPUTER" TO WK-C-VUNMP-ASSET-TYPE                          
041300        GO TO E399-CLASSIFY-IT-EX                                         
041400 END-IF.                                                                  
041500 E340-SCAN-FOR-DESKTOP-EX.                                                
041600 EXIT.                                                                    
041700                                                                          
041800******************************************************************        
041900*************** END OF PROGRAM SOURCE - FARVUNMP ***************          
042000******************************************************************        
