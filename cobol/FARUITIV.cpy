000100*=================================================================        
000200* COPYBOOK      : FARUITIV                                                
000300* DESCRIPTION   : UNMAPPED-IT HOLDING TABLE.  IT INVENTORY ROWS           
000400*                 WITH NO MATCHING FINANCIAL-REPORT LEDGER ENTRY.         
000500*                 MULTI-KEYED BY HARDWARE SERIAL, ELEMENT ID AND          
000600*                 HOST NAME SINCE THE APPROVAL WORKFLOW MAY NEED          
000700*                 TO RESOLVE AN ORPHAN BY ANY ONE OF THE THREE.           
000800*=================================================================        
000900* AMENDMENT HISTORY:                                                      
001000*=================================================================        
001100* FAR0011  22/04/1992 RTAN     INITIAL VERSION.                           
001200* ----------------------------------------------------------------        
001300* FAR0064  11/11/2002 NPILLAI  ADD ELEMENT-ID / HOST-NAME AS              
001400*                              ALTERNATE KEYS - REQ FA-322.               
001500*=================================================================        
001600 01  FARUITIV-RECORD.                                                     
001700     05  FARUITIV-MULTI-KEY.                                              
001800         10  FARUITIV-HOST-SERIAL-NUMBER PIC X(60).                       
001900         10  FARUITIV-ELEMENT-ID         PIC X(30).                       
002000         10  FARUITIV-HOST-NAME          PIC X(100).                      
002100     05  FARUITIV-SITE-ID                PIC X(30).                       
002200     05  FARUITIV-HARDWARE-VENDOR        PIC X(50).                       
002300     05  FARUITIV-MODEL                  PIC X(50).                       
002400     05  FARUITIV-HOST-TYPE              PIC X(30).                       
002500     05  FARUITIV-ASSET-NAME             PIC X(120).                      
002600     05  FARUITIV-ASSET-TYPE             PIC X(30).                       
002700     05  FARUITIV-INSERTED-BY            PIC X(50).                       
002800     05  FARUITIV-ENTRY-USER             PIC X(50).                       
002900     05  FARUITIV-INSERT-DATE            PIC X(19).                       
003000     05  FILLER                          PIC X(30).                       
