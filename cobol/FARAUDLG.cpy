000100*=================================================================        
000200* COPYBOOK      : FARAUDLG                                                
000300* DESCRIPTION   : AUDIT-LOG - APPEND-ONLY CHANGE HISTORY WRITTEN          
000400*                 BY EVERY FAR BATCH UNIT ON EACH LEDGER EVENT.           
000500*                 SEQUENTIAL, KEYED BY NOTHING; INSERT ONLY.              
000600*=================================================================        
000700* AMENDMENT HISTORY:                                                      
000800*=================================================================        
000900* FAR0017  05/09/1992 RTAN     INITIAL VERSION.                           
001000* ----------------------------------------------------------------        
001100* FAR0072  19/07/2005 HBEE     WIDEN NOTES 250 TO 1000 BYTES -            
001200*                              REQ FA-361 (LONGER REJECT NOTES).          
001300*=================================================================        
001400 01  FARAUDLG-RECORD.                                                     
001500     05  FARAUDLG-ID                     PIC 9(09).                       
001600     05  FARAUDLG-ASSET-ID               PIC X(100).                      
001700     05  FARAUDLG-SERIAL-NUMBER          PIC X(60).                       
001800     05  FARAUDLG-PREVIOUS-STATUS        PIC X(30).                       
001900     05  FARAUDLG-NEW-STATUS             PIC X(30).                       
002000     05  FARAUDLG-CHANGE-DATE            PIC X(19).                       
002100     05  FARAUDLG-NODE-TYPE              PIC X(10).                       
002200     05  FARAUDLG-NOTES                  PIC X(1000).                     
002300     05  FILLER                          PIC X(30).                       
