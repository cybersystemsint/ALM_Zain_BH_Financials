000100*=================================================================        
000200* COPYBOOK      : FARCMWS                                                 
000300* DESCRIPTION   : COMMON WORK STORAGE - FILE STATUS CONDITION             
000400*                 NAMES SHARED BY EVERY FAR PROGRAM.  COPY THIS           
000500*                 INTO WK-C-COMMON IN EVERY PROGRAM THAT OPENS            
000600*                 A FILE.                                                 
000700*=================================================================        
000800* AMENDMENT HISTORY:                                                      
000900*=================================================================        
001000* FAR0001  14/03/1991 RTAN     INITIAL VERSION.                           
001100*=================================================================        
001200 01  WK-C-FILE-STATUS                    PIC X(02).                       
001300     88  WK-C-SUCCESSFUL                      VALUE "00".                 
001400     88  WK-C-DUPLICATE-ALT-KEY               VALUE "02".                 
001500     88  WK-C-END-OF-FILE                     VALUE "10".                 
001600     88  WK-C-RECORD-NOT-FOUND                VALUE "23".                 
001700     88  WK-C-DUPLICATE-KEY                    VALUE "22".                
001800     88  WK-C-BOUNDARY-VIOLATION               VALUE "34".                
