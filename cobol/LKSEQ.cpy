000100*=================================================================        
000200* COPYBOOK      : LKSEQ                                                   
000300* DESCRIPTION   : LINKAGE RECORD FOR FARXSEQ - UNIQUE PROCESS-ID          
000400*                 GENERATOR FOR THE APPROVAL-WORKFLOW QUEUE.              
000500*=================================================================        
000600* AMENDMENT HISTORY:                                                      
000700*=================================================================        
000800* FAR0078  21/03/2006 HBEE     INITIAL VERSION - REQ FA-368.              
000900*=================================================================        
001000 01  WK-C-XSEQ-RECORD.                                                    
001100     05  WK-C-XSEQ-OUTPUT.                                                
001200         10  WK-N-XSEQ-PROCESS-ID        PIC 9(09).                       
001300         10  WK-C-XSEQ-ERROR-CD          PIC X(07).                       
001400             88  WK-C-XSEQ-COLLISION-FATAL   VALUE "FAR0091".             
