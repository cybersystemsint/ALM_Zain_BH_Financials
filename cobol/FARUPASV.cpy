000100*=================================================================        
000200* COPYBOOK      : FARUPASV                                                
000300* DESCRIPTION   : UNMAPPED-PASSIVE HOLDING TABLE.  PASSIVE                
000400*                 INVENTORY ROWS WITH NO MATCHING FINANCIAL-REPORT        
000500*                 LEDGER ENTRY.  DUAL-KEYED BY SERIAL AND BY              
000600*                 OBJECT-ID SINCE PASSIVE PLANT IS SOMETIMES              
000700*                 SERIAL-LESS.                                            
000800*=================================================================        
000900* AMENDMENT HISTORY:                                                      
001000*=================================================================        
001100* FAR0010  22/04/1992 RTAN     INITIAL VERSION.                           
001200* ----------------------------------------------------------------        
001300* FAR0058  14/05/2002 HBEE     ADD OBJECT-ID AS ALTERNATE KEY -           
001400*                              REQ FA-306 (SERIAL-LESS PASSIVE            
001500*                              PLANT).                                    
001600*=================================================================        
001700 01  FARUPASV-RECORD.                                                     
001800     05  FARUPASV-DUAL-KEY.                                               
001900         10  FARUPASV-SERIAL             PIC X(60).                       
002000         10  FARUPASV-OBJECT-ID          PIC 9(09).                       
002100     05  FARUPASV-SITE-ID                PIC X(30).                       
002200     05  FARUPASV-MODEL                  PIC X(50).                       
002300     05  FARUPASV-CATEGORY-IN-NEP        PIC X(50).                       
002400     05  FARUPASV-ITEM-BAR-CODE          PIC X(30).                       
002500     05  FARUPASV-ASSET-NAME             PIC X(120).                      
002600     05  FARUPASV-ASSET-TYPE             PIC X(30).                       
002700     05  FARUPASV-INSERTED-BY            PIC X(50).                       
002800     05  FARUPASV-ENTRY-USER             PIC X(50).                       
002900     05  FARUPASV-INSERT-DATE            PIC X(19).                       
003000     05  FILLER                          PIC X(30).                       
