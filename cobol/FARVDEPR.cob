000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     FARVDEPR.                                                
000500 AUTHOR.         RAJIV TAN.                                               
000600 INSTALLATION.   FIXED ASSET REGISTER - FINANCE SYSTEMS.                  
000700 DATE-WRITTEN.   11 NOV 1993.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       COMPANY CONFIDENTIAL - FINANCE SYSTEMS ONLY.             
001000*                                                                         
001100*DESCRIPTION :  STRAIGHT-LINE MONTHLY DEPRECIATION ENGINE FOR             
001200*               A SINGLE FINANCIAL-REPORT LEDGER ROW, CALLED              
001300*               FROM THE MONTHLY DEPRECIATION BATCH (FARBDEPR).           
001400*               VALIDATES THE ROW, WORKS OUT MONTHLY AND                  
001500*               ACCUMULATED DEPRECIATION, NET COST AND THE                
001600*               RETIREMENT DATE.                                          
001700*                                                                         
001800*=================================================================        
001900* HISTORY OF MODIFICATION:                                                
002000*=================================================================        
002100* TAG     DEV      DATE        DESCRIPTION                                
002200*------- -------- ----------  ----------------------------------*         
002300* FAR0025 RTAN     11/11/1993 - INITIAL VERSION.                          
002400*-----------------------------------------------------------------        
002500* FAR0041 RTAN     11/01/1999 - Y2K REMEDIATION - ALL DATE WORK           
002600*                               FIELDS EXPANDED TO 4-DIGIT YEAR.          
002700*-----------------------------------------------------------------        
002800* FAR0055 HBEE      30/11/2001 - STOP DEPRECIATION ACCRUAL AFTER          
002900*                               THE WRITE-OFF MONTH - REQ FA-337.         
003000*-----------------------------------------------------------------        
003100* FAR0069 HBEE      08/05/2004 - AD + ADJ VALIDATION CHECK ADDED          
003200*                               BACK IN AFTER AUDIT AF-04-118             
003300*                               FOUND IT HAD BEEN DROPPED IN A            
003400*                               PRIOR RELEASE.  NOTE - THIS DOES          
003500*                               MEAN ADJ IS COUNTED TWICE (ONCE           
003600*                               IN THE AD FORMULA, ONCE HERE) -           
003700*                               CONFIRMED WITH FINANCE AS                 
003800*                               INTENDED BEHAVIOUR, DO NOT "FIX".         
003900*-----------------------------------------------------------------        
004000* FAR0102 CTEO     23/08/2008 - RETIREMENT DATE WAS BEING MOVED           
004100*                               TO A FIELD NAME NOT ON LKDEPR, SO         
004200*                               FARBDEPR NEVER SAW A NEW VALUE -          
004300*                               ALSO STEP 10'S SUBTRACT 1 ON A            
004400*                               CCYYMMDD RESULT LEFT AN INVALID           
004500*                               "DAY 00" WHENEVER THERE WAS NO            
004600*                               WRITE-OFF DATE.  NOW USES "AM"            
004700*                               WITH L-1 MONTHS FOLLOWED BY "LD"          
004800*                               TO LAND ON THE LAST DAY OF THE            
004900*                               PRIOR MONTH, AND THE RESULT IS            
005000*                               EDITED INTO THE X(19) LINKAGE             
005100*                               FIELD BY NAME - REQ FA-421.               
005200*=================================================================        
005300 EJECT                                                                    
005400**********************                                                    
005500 ENVIRONMENT DIVISION.                                                    
005600**********************                                                    
005700 CONFIGURATION SECTION.                                                   
005800 SOURCE-COMPUTER. IBM-AS400.                                              
005900 OBJECT-COMPUTER. IBM-AS400.                                              
006000 SPECIAL-NAMES.   C01 IS TOP-OF-FORM                                      
006100                   UPSI-0 ON STATUS IS FARVDEPR-TRACE-ON                  
006200                   UPSI-0 OFF STATUS IS FARVDEPR-TRACE-OFF.               
006300 EJECT                                                                    
006400***************                                                           
006500 DATA DIVISION.                                                           
006600***************                                                           
006700 WORKING-STORAGE SECTION.                                                 
006800*************************                                                 
006900 01  FILLER                  PIC X(24) VALUE                              
007000        "** PROGRAM FARVDEPR  **".                                        
007100                                                                          
007200                                                                          
007300* ------------------ WORK-AREA HISTORY SNAPSHOT -----------------*        
007400 01  WK-C-VDEPR-RUN-STAMP         PIC X(10) VALUE SPACES.                 
007500 01  WK-C-VDEPR-RUN-STAMP-R REDEFINES                                     
007600                              WK-C-VDEPR-RUN-STAMP.                       
007700     05  WK-C-VDEPR-RUN-CCYY      PIC 9(04).                              
007800     05  FILLER                   PIC X(01).                              
007900     05  WK-C-VDEPR-RUN-MM        PIC 9(02).                              
008000     05  FILLER                   PIC X(01).                              
008100     05  WK-C-VDEPR-RUN-DD        PIC 9(02).                              
008200                                                                          
008300 01  WK-N-VDEPR-SEQ-AREA          PIC 9(05) VALUE ZERO.                   
008400 01  WK-C-VDEPR-SEQ-AREA-R REDEFINES                                      
008500                              WK-N-VDEPR-SEQ-AREA.                        
008600     05  WK-C-VDEPR-SEQ-DIGITS    PIC X(05).                              
008700                                                                          
008800 01  WK-C-VDEPR-NAME-AREA         PIC X(20) VALUE SPACES.                 
008900 01  WK-C-VDEPR-NAME-AREA-R REDEFINES                                     
009000                              WK-C-VDEPR-NAME-AREA.                       
009100     05  WK-C-VDEPR-NAME-FIRST10  PIC X(10).                              
009200     05  WK-C-VDEPR-NAME-LAST10   PIC X(10).                              
009300                                                                          
009400* ------------------ PROGRAM WORKING STORAGE -------------------*         
009500 01  WK-C-COMMON.                                                         
009600        COPY FARCMWS.                                                     
009700                                                                          
009800 01  WK-N-WORK-AREA.                                                      
009900     05  WK-N-MD              PIC S9(12)V9(3) COMP-3.                     
010000     05  WK-N-AD              PIC S9(12)V9(3) COMP-3.                     
010100     05  WK-N-NC              PIC S9(12)V9(3) COMP-3.                     
010200     05  WK-N-DEPR-BASE       PIC S9(12)V9(3) COMP-3.                     
010300     05  WK-N-NO-MU           PIC S9(09) COMP.                            
010400     05  WK-N-CAP-MU          PIC S9(09) COMP.                            
010500     05  WK-N-D-DATE          PIC 9(08).                                  
010600     05  WK-N-LAST-WOFF-DAY   PIC 9(08).                                  
010700     05  WK-N-RETIRE-DATE     PIC 9(08).                                  
010800     05  WK-N-RETIRE-DATE-R REDEFINES WK-N-RETIRE-DATE.                   
010900         10  WK-N-RETIRE-CCYY PIC 9(04).                                  
011000         10  WK-N-RETIRE-MM   PIC 9(02).                                  
011100         10  WK-N-RETIRE-DD   PIC 9(02).                                  
011200     05  WK-N-MONTHS-LESS-ONE PIC S9(04) COMP.                            
011300     05  WK-N-CHECK-SUM       PIC S9(12)V9(3) COMP-3.                     
011400                                                                          
011500 01  WK-C-XDATE-CALL-AREA.                                                
011600        COPY LKDATE.                                                      
011700                                                                          
011800* ---- ISO-STRING TO NUMERIC-DATE CONVERSION WORK AREA ----------*        
011900 01  WK-C-ISO-CONVERT-IN      PIC X(10).                                  
012000 01  WK-C-ISO-CONVERT-BROKEN REDEFINES WK-C-ISO-CONVERT-IN.               
012100     05  WK-C-ISO-BRK-CCYY    PIC X(04).                                  
012200     05  FILLER               PIC X(01).                                  
012300     05  WK-C-ISO-BRK-MM      PIC X(02).                                  
012400     05  FILLER               PIC X(01).                                  
012500     05  WK-C-ISO-BRK-DD      PIC X(02).                                  
012600 77  WK-N-ISO-CONVERT-OUT     PIC 9(08).                                  
012700 01  WK-C-ISO-NUM-BUILD.                                                  
012800     05  WK-N-ISO-NUM-CCYY    PIC 9(04).                                  
012900     05  WK-N-ISO-NUM-MM      PIC 9(02).                                  
013000     05  WK-N-ISO-NUM-DD      PIC 9(02).                                  
013100 01  WK-N-ISO-NUM-BUILD-R REDEFINES WK-C-ISO-NUM-BUILD                    
013200                              PIC 9(08).                                  
013300                                                                          
013400 01  WK-C-VALID-WORK.                                                     
013500     05  WK-C-VALID-SW        PIC X(01) VALUE "Y".                        
013600         88  WK-C-ROW-IS-VALID    VALUE "Y".                              
013700                                                                          
013800 01  WK-C-WOFF-DATE-WORK.                                                 
013900     05  WK-C-WOFF-DATE-PRESENT PIC X(01) VALUE "N".                      
014000         88  WK-C-HAS-WRITE-OFF-DATE  VALUE "Y".                          
014100                                                                          
014200 EJECT                                                                    
014300****************                                                          
014400 LINKAGE SECTION.                                                         
014500****************                                                          
014600        COPY LKDEPR.                                                      
014700                                                                          
014800        EJECT                                                             
014900****************************************                                  
015000 PROCEDURE DIVISION USING WK-C-VDEPR-RECORD.                              
015100****************************************                                  
015200 MAIN-MODULE.                                                             
015300     PERFORM A000-INITIALISE-ROUTINE                                      
015400        THRU A099-INITIALISE-ROUTINE-EX.                                  
015500     PERFORM B000-VALIDATE-INPUT                                          
015600        THRU B999-VALIDATE-INPUT-EX.                                      
015700     IF WK-C-ROW-IS-VALID                                                 
015800        PERFORM C000-CALCULATE-DEPRECIATION                               
015900           THRU C999-CALCULATE-DEPRECIATION-EX                            
016000 END-IF.                                                                  
016100     GOBACK.                                                              
016200                                                                          
016300*----------------------------------------------------------------*        
016400 A000-INITIALISE-ROUTINE.                                                 
016500*----------------------------------------------------------------*        
016600     MOVE ZERO   TO WK-N-VDEPR-MONTHLY-DEPR                               
016700                    WK-N-VDEPR-ACCUM-DEPR                                 
016800                    WK-N-VDEPR-NET-COST.                                  
016900     MOVE SPACES TO WK-C-VDEPR-RETIREMENT-DATE                            
017000                    WK-C-VDEPR-ERROR-CD.                                  
017100     MOVE "Y"    TO WK-C-VDEPR-VALID.                                     
017200     MOVE "Y"    TO WK-C-VALID-SW.                                        
017300     MOVE "N"    TO WK-C-WOFF-DATE-PRESENT.                               
017400     IF WK-C-VDEPR-WRITE-OFF-DATE NOT = SPACES                            
017500        MOVE "Y" TO WK-C-WOFF-DATE-PRESENT                                
017600 END-IF.                                                                  
017700 A099-INITIALISE-ROUTINE-EX.                                              
017800 EXIT.                                                                    
017900                                                                          
018000*----------------------------------------------------------------*        
018100 B000-VALIDATE-INPUT.                                                     
018200*----------------------------------------------------------------*        
018300     IF WK-N-VDEPR-INITIAL-COST NOT > 0                                   
018400        MOVE "N" TO WK-C-VALID-SW                                         
018500        MOVE "FAR9001" TO WK-C-VDEPR-ERROR-CD                             
018600        GO TO B999-VALIDATE-INPUT-EX                                      
018700 END-IF.                                                                  
018800     IF WK-C-VDEPR-DATE-OF-SERVICE = SPACES                               
018900        MOVE "N" TO WK-C-VALID-SW                                         
019000        MOVE "FAR9002" TO WK-C-VDEPR-ERROR-CD                             
019100        GO TO B999-VALIDATE-INPUT-EX                                      
019200 END-IF.                                                                  
019300     IF WK-N-VDEPR-USEFUL-LIFE-MOS NOT > 0                                
019400        MOVE "N" TO WK-C-VALID-SW                                         
019500        MOVE "FAR9003" TO WK-C-VDEPR-ERROR-CD                             
019600        GO TO B999-VALIDATE-INPUT-EX                                      
019700 END-IF.                                                                  
019800     IF WK-C-VDEPR-INSTALL-DATE NOT = SPACES                              
019900        IF WK-C-VDEPR-DATE-OF-SERVICE < WK-C-VDEPR-INSTALL-DATE           
020000           MOVE "N" TO WK-C-VALID-SW                                      
020100           MOVE "FAR9004" TO WK-C-VDEPR-ERROR-CD                          
020200           GO TO B999-VALIDATE-INPUT-EX                                   
020300        END-IF                                                            
020400 END-IF.                                                                  
020500     MOVE WK-N-VDEPR-ADJUSTMENT TO WK-N-CHECK-SUM.                        
020600     IF WK-N-CHECK-SUM < 0                                                
020700        COMPUTE WK-N-CHECK-SUM = WK-N-CHECK-SUM * -1                      
020800 END-IF.                                                                  
020900     IF WK-N-CHECK-SUM >= WK-N-VDEPR-INITIAL-COST                         
021000        MOVE "N" TO WK-C-VALID-SW                                         
021100        MOVE "FAR9005" TO WK-C-VDEPR-ERROR-CD                             
021200 END-IF.                                                                  
021300 B999-VALIDATE-INPUT-EX.                                                  
021400 EXIT.                                                                    
021500                                                                          
021600*----------------------------------------------------------------*        
021700 C000-CALCULATE-DEPRECIATION.                                             
021800*----------------------------------------------------------------*        
021900*    STEP 1 - MONTHLY DEPRECIATION.                                       
022000     COMPUTE WK-N-MD ROUNDED =                                            
022100        (WK-N-VDEPR-INITIAL-COST - WK-N-VDEPR-SALVAGE-VALUE)              
022200        / WK-N-VDEPR-USEFUL-LIFE-MOS.                                     
022300                                                                          
022400*    STEP 2 - FIRST DAY OF MONTH AFTER DATE-OF-SERVICE.                   
022500     MOVE WK-C-VDEPR-DATE-OF-SERVICE TO WK-C-ISO-CONVERT-IN.              
022600     PERFORM D000-CONVERT-ISO-DATE                                        
022700        THRU D099-CONVERT-ISO-DATE-EX.                                    
022800     MOVE "FD"                     TO WK-C-XDATE-OPTION.                  
022900     MOVE WK-N-ISO-CONVERT-OUT     TO WK-N-XDATE-DATE1.                   
023000     CALL "FARXDATE" USING WK-C-XDATE-RECORD.                             
023100     MOVE WK-N-XDATE-RESULT-DATE   TO WK-N-D-DATE.                        
023200                                                                          
023300*    STEP 3 - WHOLE CALENDAR MONTHS BETWEEN D-DATE AND TODAY.             
023400     MOVE WK-C-VDEPR-TODAY         TO WK-C-ISO-CONVERT-IN.                
023500     PERFORM D000-CONVERT-ISO-DATE                                        
023600        THRU D099-CONVERT-ISO-DATE-EX.                                    
023700     MOVE "MB"                     TO WK-C-XDATE-OPTION.                  
023800     MOVE WK-N-D-DATE              TO WK-N-XDATE-DATE1.                   
023900     MOVE WK-N-ISO-CONVERT-OUT     TO WK-N-XDATE-DATE2.                   
024000     CALL "FARXDATE" USING WK-C-XDATE-RECORD.                             
024100     MOVE WK-N-XDATE-RESULT-NUM    TO WK-N-NO-MU.                         
024200     IF WK-N-NO-MU < 0                                                    
024300        MOVE 0 TO WK-N-NO-MU                                              
024400 END-IF.                                                                  
024500                                                                          
024600*    STEP 4 - CAP NO-MU AT THE WRITE-OFF MONTH WHEN PRESENT.              
024700     IF WK-C-HAS-WRITE-OFF-DATE                                           
024800        MOVE WK-C-VDEPR-WRITE-OFF-DATE(1:10)                              
024900                                   TO WK-C-ISO-CONVERT-IN                 
025000        PERFORM D000-CONVERT-ISO-DATE                                     
025100           THRU D099-CONVERT-ISO-DATE-EX                                  
025200        MOVE "LD"                 TO WK-C-XDATE-OPTION                    
025300        MOVE WK-N-ISO-CONVERT-OUT TO WK-N-XDATE-DATE1                     
025400        CALL "FARXDATE" USING WK-C-XDATE-RECORD                           
025500        MOVE WK-N-XDATE-RESULT-DATE TO WK-N-LAST-WOFF-DAY                 
025600        MOVE "MB"                 TO WK-C-XDATE-OPTION                    
025700        MOVE WK-N-D-DATE          TO WK-N-XDATE-DATE1                     
025800        MOVE WK-N-LAST-WOFF-DAY   TO WK-N-XDATE-DATE2                     
025900        CALL "FARXDATE" USING WK-C-XDATE-RECORD                           
026000        MOVE WK-N-XDATE-RESULT-NUM TO WK-N-CAP-MU                         
026100        IF WK-N-NO-MU > WK-N-CAP-MU                                       
026200           MOVE WK-N-CAP-MU TO WK-N-NO-MU                                 
026300        END-IF                                                            
026400 END-IF.                                                                  
026500                                                                          
026600*    STEP 5 - ACCUMULATED DEPRECIATION.                                   
026700     COMPUTE WK-N-AD ROUNDED =                                            
026800        (WK-N-MD * WK-N-NO-MU) + WK-N-VDEPR-ADJUSTMENT.                   
026900                                                                          
027000*    STEP 6 - CAP AD AT (IC - SALVAGE).                                   
027100     COMPUTE WK-N-DEPR-BASE =                                             
027200        WK-N-VDEPR-INITIAL-COST - WK-N-VDEPR-SALVAGE-VALUE.               
027300     IF WK-N-AD > WK-N-DEPR-BASE                                          
027400        MOVE WK-N-DEPR-BASE TO WK-N-AD                                    
027500 END-IF.                                                                  
027600                                                                          
027700*    STEP 7 - VALIDATE AD + ADJ DOES NOT EXCEED IC.  ADJ IS               
027800*    ADDED AGAIN HERE ON TOP OF STEP 5 - SEE FAR0069 ABOVE.               
027900     COMPUTE WK-N-CHECK-SUM =                                             
028000        WK-N-AD + WK-N-VDEPR-ADJUSTMENT.                                  
028100     IF WK-N-CHECK-SUM > WK-N-VDEPR-INITIAL-COST                          
028200        MOVE "N" TO WK-C-VDEPR-VALID                                      
028300        MOVE "FAR9006" TO WK-C-VDEPR-ERROR-CD                             
028400        GO TO C999-CALCULATE-DEPRECIATION-EX                              
028500 END-IF.                                                                  
028600                                                                          
028700*    STEP 8 - NET COST, FLOORED AT SALVAGE VALUE.                         
028800     COMPUTE WK-N-NC ROUNDED = WK-N-VDEPR-INITIAL-COST - WK-N-AD.         
028900     IF WK-N-NC < WK-N-VDEPR-SALVAGE-VALUE                                
029000        MOVE WK-N-VDEPR-SALVAGE-VALUE TO WK-N-NC                          
029100 END-IF.                                                                  
029200                                                                          
029300*    STEP 9 - FULLY-DEPRECIATED CASE.                                     
029400     IF WK-N-NC NOT > 0                                                   
029500        MOVE WK-N-VDEPR-SALVAGE-VALUE TO WK-N-NC                          
029600        COMPUTE WK-N-AD =                                                 
029700           WK-N-VDEPR-INITIAL-COST - WK-N-VDEPR-SALVAGE-VALUE             
029800 END-IF.                                                                  
029900                                                                          
030000*    STEP 10 - RETIREMENT DATE = D + (L-1) MONTHS, THEN LAST DAY          
030100*    OF THAT MONTH - "AM" ON ITS OWN JUST MOVES DAY-01 FORWARD            
030200*    L-1 MONTHS AND STAYS ON DAY-01, SO "LD" IS NEEDED ON TOP TO          
030300*    LAND ON THE MONTH'S LAST DAY - SEE FAR0102 BELOW.                    
030400     IF WK-C-HAS-WRITE-OFF-DATE                                           
030500        MOVE WK-N-LAST-WOFF-DAY TO WK-N-RETIRE-DATE                       
030600     ELSE                                                                 
030700        COMPUTE WK-N-MONTHS-LESS-ONE =                                    
030800           WK-N-VDEPR-USEFUL-LIFE-MOS - 1                                 
030900        MOVE "AM"              TO WK-C-XDATE-OPTION                       
031000        MOVE WK-N-D-DATE       TO WK-N-XDATE-DATE1                        
031100        MOVE WK-N-MONTHS-LESS-ONE TO WK-N-XDATE-MONTHS                    
031200        CALL "FARXDATE" USING WK-C-XDATE-RECORD                           
031300        MOVE "LD"              TO WK-C-XDATE-OPTION                       
031400        MOVE WK-N-XDATE-RESULT-DATE TO WK-N-XDATE-DATE1                   
031500        CALL "FARXDATE" USING WK-C-XDATE-RECORD                           
031600        MOVE WK-N-XDATE-RESULT-DATE TO WK-N-RETIRE-DATE                   
031700 END-IF.                                                                  
031800                                                                          
031900*    STEP 11 - PERSIST RESULTS TO THE OUTPUT GROUP.  RETIREMENT-          
032000*    DATE ON THE LINKAGE RECORD IS AN X(19) TIMESTAMP, SO THE             
032100*    COMPUTED CCYYMMDD IS EDITED INTO IT THE SAME WAY THE DAILY           
032200*    "NOW" STAMP IS BUILT ELSEWHERE - SEE FAR0102 BELOW.                  
032300     MOVE WK-N-MD           TO WK-N-VDEPR-MONTHLY-DEPR.                   
032400     MOVE WK-N-AD           TO WK-N-VDEPR-ACCUM-DEPR.                     
032500     MOVE WK-N-NC           TO WK-N-VDEPR-NET-COST.                       
032600     MOVE WK-N-RETIRE-CCYY  TO WK-C-VDEPR-RETIREMENT-DATE (1:4).          
032700     MOVE "-"               TO WK-C-VDEPR-RETIREMENT-DATE (5:1).          
032800     MOVE WK-N-RETIRE-MM    TO WK-C-VDEPR-RETIREMENT-DATE (6:2).          
032900     MOVE "-"               TO WK-C-VDEPR-RETIREMENT-DATE (8:1).          
033000     MOVE WK-N-RETIRE-DD    TO WK-C-VDEPR-RETIREMENT-DATE (9:2).          
033100     MOVE "T00:00:00"       TO WK-C-VDEPR-RETIREMENT-DATE (11:9).         
033200 C999-CALCULATE-DEPRECIATION-EX.                                          
033300 EXIT.                                                                    
033400                                                                          
033500*----------------------------------------------------------------*        
033600 D000-CONVERT-ISO-DATE.                                                   
033700*----------------------------------------------------------------*        
033800     MOVE WK-C-ISO-BRK-CCYY TO WK-N-ISO-NUM-CCYY.                         
033900     MOVE WK-C-ISO-BRK-MM   TO WK-N-ISO-NUM-MM.                           
034000     MOVE WK-C-ISO-BRK-DD   TO WK-N-ISO-NUM-DD.                           
034100     MOVE WK-N-ISO-NUM-BUILD-R TO WK-N-ISO-CONVERT-OUT.                   
034200 D099-CONVERT-ISO-DATE-EX.                                                
034300 EXIT.                                                                    
034400                                                                          
034500******************************************************************        
034600*************** END OF PROGRAM SOURCE - FARVDEPR ***************          
034700******************************************************************        
