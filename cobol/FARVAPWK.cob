000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     FARVAPWK.                                                
000500 AUTHOR.         KENNY LOW.                                               
000600 INSTALLATION.   FIXED ASSET REGISTER - FINANCE SYSTEMS.                  
000700 DATE-WRITTEN.   27 FEB 1998.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       COMPANY CONFIDENTIAL - FINANCE SYSTEMS ONLY.             
001000*                                                                         
001100*DESCRIPTION :  DRIVES THE 3-LEVEL (L1/L2/L3) SIGN-OFF CHAIN              
001200*               HELD ON THE APPROVAL-WORKFLOW QUEUE FILE FOR              
001300*               ONE PENDING ADDITION, MODIFICATION, MOVEMENT              
001400*               OR DELETION.  THIS ROUTINE OWNS THE QUEUE ROW             
001500*               ONLY - IT TELLS ITS CALLER, VIA FINAL-ACTION,             
001600*               WHAT MUST STILL BE DONE TO THE LEDGER ROW ON              
001700*               FARFINRC (DELETE IT, OR FINALISE IT AND RE-RUN            
001800*               THE AGING RULE) WHEN A CHAIN COMPLETES.                   
001900*                                                                         
002000*=================================================================        
002100* HISTORY OF MODIFICATION:                                                
002200*=================================================================        
002300* TAG     DEV      DATE        DESCRIPTION                                
002400*------- -------- ----------  ----------------------------------*         
002500* FAR0038 KLOW     27/02/1998 - INITIAL VERSION - CREATE/APPROVE/         
002600*                               REJECT/CANCEL, 3-LEVEL CHAIN.             
002700*-----------------------------------------------------------------        
002800* FAR0041 RTAN     11/01/1999 - Y2K REMEDIATION - EXPANDED DATE           
002900*                               FIELDS TO 4-DIGIT CENTURY.                
003000*-----------------------------------------------------------------        
003100* FAR0077 HBEE     21/03/2006 - PROCESS-ID NOW OBTAINED FROM THE          
003200*                               COLLISION-CHECKED GENERATOR               
003300*                               (FARXSEQ) RATHER THAN A SIMPLE            
003400*                               COUNTER - REQ FA-368.                     
003500*-----------------------------------------------------------------        
003600* FAR0089 NPILLAI  05/03/2008 - C200/B300 NOW TELL THE CALLER             
003700*                               WHETHER A CLEARED CHAIN WAS A             
003800*                               WRITE-OFF MOVEMENT (SEPARATELY            
003900*                               FROM AN ORDINARY FINALIZE) AND            
004000*                               ECHO BACK ORIGINAL-STATUS SO THE          
004100*                               NEW FARBAPWK DRIVER CAN APPLY THE         
004200*                               RIGHT LEDGER ACTION - REQ FA-403.         
004300*                               A REJECTED/CANCELLED PENDING              
004400*                               MODIFICATION NOW RESULTS IN               
004500*                               "Approved" (RESTORED), NOT                
004600*                               "REJECTED"/"CANCELLED".                   
004700*-----------------------------------------------------------------        
004800* FAR0093 NPILLAI  19/03/2008 - B100 NOW REJECTS A NEW CREATE             
004900*                               REQUEST WHEN AN OPEN CHAIN                
005000*                               ALREADY EXISTS FOR THE ASSET-ID -         
005100*                               ONE ASSET, ONE CHAIN AT A TIME -          
005200*                               REQ FA-403.                               
005300*=================================================================        
005400 EJECT                                                                    
005500**********************                                                    
005600 ENVIRONMENT DIVISION.                                                    
005700**********************                                                    
005800 CONFIGURATION SECTION.                                                   
005900 SOURCE-COMPUTER. IBM-AS400.                                              
006000 OBJECT-COMPUTER. IBM-AS400.                                              
006100 SPECIAL-NAMES.   C01 IS TOP-OF-FORM                                      
006200                   UPSI-0 ON STATUS IS FARVAPWK-TRACE-ON                  
006300                   UPSI-0 OFF STATUS IS FARVAPWK-TRACE-OFF.               
006400 INPUT-OUTPUT SECTION.                                                    
006500 FILE-CONTROL.                                                            
006600     SELECT FARAPRWK ASSIGN TO DATABASE-FARAPRWK                          
006700            ORGANIZATION      IS INDEXED                                  
006800            ACCESS MODE       IS DYNAMIC                                  
006900            RECORD KEY        IS FARAPRWK-ID                              
007000            FILE STATUS       IS WK-C-FILE-STATUS.                        
007100 EJECT                                                                    
007200***************                                                           
007300 DATA DIVISION.                                                           
007400***************                                                           
007500 FILE SECTION.                                                            
007600**************                                                            
007700 FD  FARAPRWK                                                             
007800     LABEL RECORDS ARE OMITTED                                            
007900     DATA RECORD IS FARAPRWK-REC.                                         
008000 01  FARAPRWK-REC.                                                        
008100        COPY FARAPRWK.                                                    
008200                                                                          
008300 WORKING-STORAGE SECTION.                                                 
008400*************************                                                 
008500 01  FILLER                  PIC X(24) VALUE                              
008600        "** PROGRAM FARVAPWK  **".                                        
008700                                                                          
008800                                                                          
008900* ------------------ WORK-AREA HISTORY SNAPSHOT -----------------*        
009000 01  WK-C-VAPWK-RUN-STAMP         PIC X(10) VALUE SPACES.                 
009100 01  WK-C-VAPWK-RUN-STAMP-R REDEFINES                                     
009200                              WK-C-VAPWK-RUN-STAMP.                       
009300     05  WK-C-VAPWK-RUN-CCYY      PIC 9(04).                              
009400     05  FILLER                   PIC X(01).                              
009500     05  WK-C-VAPWK-RUN-MM        PIC 9(02).                              
009600     05  FILLER                   PIC X(01).                              
009700     05  WK-C-VAPWK-RUN-DD        PIC 9(02).                              
009800                                                                          
009900 01  WK-N-VAPWK-SEQ-AREA          PIC 9(05) VALUE ZERO.                   
010000 01  WK-C-VAPWK-SEQ-AREA-R REDEFINES                                      
010100                              WK-N-VAPWK-SEQ-AREA.                        
010200     05  WK-C-VAPWK-SEQ-DIGITS    PIC X(05).                              
010300                                                                          
010400 01  WK-C-VAPWK-NAME-AREA         PIC X(20) VALUE SPACES.                 
010500 01  WK-C-VAPWK-NAME-AREA-R REDEFINES                                     
010600                              WK-C-VAPWK-NAME-AREA.                       
010700     05  WK-C-VAPWK-NAME-FIRST10  PIC X(10).                              
010800     05  WK-C-VAPWK-NAME-LAST10   PIC X(10).                              
010900                                                                          
011000* ------------------ PROGRAM WORKING STORAGE -------------------*         
011100 01  WK-C-COMMON.                                                         
011200        COPY FARCMWS.                                                     
011300                                                                          
011400 01  WK-N-XSEQ-CALL-AREA.                                                 
011500        COPY LKSEQ.                                                       
011600                                                                          
011700 01  WK-C-WORK-AREA.                                                      
011800     05  WK-C-ROW-FOUND-SW        PIC X(01) VALUE "N".                    
011900         88  WK-C-OPEN-ROW-FOUND      VALUE "Y".                          
012000     05  WK-C-CHAIN-COMPLETE-SW   PIC X(01).                              
012100         88  WK-C-CHAIN-IS-COMPLETE   VALUE "Y".                          
012200     05  WK-C-TERMINAL-STATUS     PIC X(30).                              
012300                                                                          
012400 77  WK-C-TABLE-SCAN-DONE-SW      PIC X(01) VALUE "N".                    
012500     88  WK-C-TABLE-SCAN-AT-END       VALUE "Y".                          
012600                                                                          
012700 EJECT                                                                    
012800****************                                                          
012900 LINKAGE SECTION.                                                         
013000****************                                                          
013100        COPY LKAPWK.                                                      
013200                                                                          
013300        EJECT                                                             
013400****************************************                                  
013500 PROCEDURE DIVISION USING WK-C-VAPWK-RECORD.                              
013600****************************************                                  
013700 MAIN-MODULE.                                                             
013800     PERFORM A000-INITIALISE-ROUTINE                                      
013900        THRU A099-INITIALISE-ROUTINE-EX.                                  
014000     EVALUATE TRUE                                                        
014100        WHEN WK-C-VAPWK-OPT-CREATE                                        
014200           PERFORM B100-CREATE-WORKFLOW                                   
014300              THRU B199-CREATE-WORKFLOW-EX                                
014400        WHEN WK-C-VAPWK-OPT-APPROVE                                       
014500           PERFORM B200-APPROVE-WORKFLOW                                  
014600              THRU B299-APPROVE-WORKFLOW-EX                               
014700        WHEN WK-C-VAPWK-OPT-REJECT                                        
014800           MOVE "REJECTED" TO WK-C-TERMINAL-STATUS                        
014900           PERFORM B300-REJECT-OR-CANCEL                                  
015000              THRU B399-REJECT-OR-CANCEL-EX                               
015100        WHEN WK-C-VAPWK-OPT-CANCEL                                        
015200           MOVE "CANCELLED" TO WK-C-TERMINAL-STATUS                       
015300           PERFORM B300-REJECT-OR-CANCEL                                  
015400              THRU B399-REJECT-OR-CANCEL-EX                               
015500        WHEN OTHER                                                        
015600           MOVE "FAR9020" TO WK-C-VAPWK-ERROR-CD                          
015700     END-EVALUATE.                                                        
015800     PERFORM Z000-END-PROGRAM-ROUTINE                                     
015900        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
016000     GOBACK.                                                              
016100                                                                          
016200*----------------------------------------------------------------*        
016300 A000-INITIALISE-ROUTINE.                                                 
016400*----------------------------------------------------------------*        
016500     MOVE ZERO    TO WK-N-VAPWK-PROCESS-ID.                               
016600     MOVE SPACES  TO WK-C-VAPWK-RESULT-STATUS                             
016700                     WK-C-VAPWK-ERROR-CD.                                 
016800     MOVE "NONE"  TO WK-C-VAPWK-FINAL-ACTION.                             
016900     OPEN I-O FARAPRWK.                                                   
017000     IF NOT WK-C-SUCCESSFUL                                               
017100        DISPLAY "FARVAPWK - OPEN FILE ERROR - FARAPRWK"                   
017200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
017300        MOVE "FAR9021" TO WK-C-VAPWK-ERROR-CD                             
017400 END-IF.                                                                  
017500 A099-INITIALISE-ROUTINE-EX.                                              
017600 EXIT.                                                                    
017700                                                                          
017800*----------------------------------------------------------------*        
017900* B100 - START A NEW SIGN-OFF CHAIN AT PENDING L1 APPROVAL.      *        
018000* ONLY ONE OPEN CHAIN IS EVER ALLOWED PER ASSET-ID, SO A NEW     *        
018100* REQUEST IS REJECTED OUTRIGHT WHEN ONE IS ALREADY IN FLIGHT.    *        
018200*----------------------------------------------------------------*        
018300 B100-CREATE-WORKFLOW.                                                    
018400*----------------------------------------------------------------*        
018500     PERFORM C000-FIND-OPEN-ROW THRU C099-FIND-OPEN-ROW-EX.               
018600     IF WK-C-OPEN-ROW-FOUND                                               
018700        MOVE "FAR9028" TO WK-C-VAPWK-ERROR-CD                             
018800        GO TO B199-CREATE-WORKFLOW-EX                                     
018900 END-IF.                                                                  
019000     CALL "FARXSEQ" USING WK-C-XSEQ-RECORD.                               
019100     IF WK-C-XSEQ-COLLISION-FATAL                                         
019200        MOVE WK-C-XSEQ-ERROR-CD TO WK-C-VAPWK-ERROR-CD                    
019300        GO TO B199-CREATE-WORKFLOW-EX                                     
019400 END-IF.                                                                  
019500     MOVE SPACES TO FARAPRWK-REC.                                         
019600     MOVE WK-N-XSEQ-PROCESS-ID       TO FARAPRWK-ID.                      
019700     MOVE WK-C-VAPWK-ASSET-ID        TO FARAPRWK-ASSET-ID.                
019800     MOVE WK-C-VAPWK-ORIGINAL-STATUS TO FARAPRWK-ORIGINAL-STATUS.         
019900     MOVE "Pending L1 Approval"      TO FARAPRWK-UPDATED-STATUS.          
020000     MOVE WK-N-XSEQ-PROCESS-ID       TO FARAPRWK-PROCESS-ID.              
020100     MOVE WK-C-VAPWK-COMMENTS        TO FARAPRWK-COMMENTS.                
020200     MOVE WK-C-VAPWK-USER-ID         TO FARAPRWK-INSERTED-BY.             
020300     MOVE WK-C-VAPWK-TODAY           TO FARAPRWK-INSERT-DATE.             
020400     WRITE FARAPRWK-REC.                                                  
020500     IF NOT WK-C-SUCCESSFUL                                               
020600        MOVE "FAR9022" TO WK-C-VAPWK-ERROR-CD                             
020700        GO TO B199-CREATE-WORKFLOW-EX                                     
020800 END-IF.                                                                  
020900     MOVE WK-N-XSEQ-PROCESS-ID   TO WK-N-VAPWK-PROCESS-ID.                
021000     MOVE "Pending L1 Approval"  TO WK-C-VAPWK-RESULT-STATUS.             
021100 B199-CREATE-WORKFLOW-EX.                                                 
021200 EXIT.                                                                    
021300                                                                          
021400*----------------------------------------------------------------*        
021500* B200 - ADVANCE ONE OPEN CHAIN FOR THIS ASSET ONE LEVEL.  L1 TO *        
021600* L2, L2 TO L3 ARE NON-FINAL (ROW UPDATED IN PLACE, RESULT-      *        
021700* STATUS GOES BACK TO "PENDING").  L3 TO APPROVED IS FINAL - THE *        
021800* ROW IS REMOVED FROM THE QUEUE AND THE CALLER IS TOLD WHAT TO   *        
021900* DO TO THE LEDGER ROW VIA FINAL-ACTION.                         *        
022000*----------------------------------------------------------------*        
022100 B200-APPROVE-WORKFLOW.                                                   
022200*----------------------------------------------------------------*        
022300     PERFORM C000-FIND-OPEN-ROW THRU C099-FIND-OPEN-ROW-EX.               
022400     IF NOT WK-C-OPEN-ROW-FOUND                                           
022500        MOVE "FAR9023" TO WK-C-VAPWK-ERROR-CD                             
022600        GO TO B299-APPROVE-WORKFLOW-EX                                    
022700 END-IF.                                                                  
022800     MOVE FARAPRWK-ID TO WK-N-VAPWK-PROCESS-ID.                           
022900     EVALUATE TRUE                                                        
023000        WHEN FARAPRWK-US-PENDING-L1                                       
023100           MOVE "Pending L2 Approval" TO FARAPRWK-UPDATED-STATUS          
023200           PERFORM C100-REWRITE-CURRENT-ROW                               
023300              THRU C199-REWRITE-CURRENT-ROW-EX                            
023400           MOVE "Pending" TO WK-C-VAPWK-RESULT-STATUS                     
023500        WHEN FARAPRWK-US-PENDING-L2                                       
023600           MOVE "Pending L3 Approval" TO FARAPRWK-UPDATED-STATUS          
023700           PERFORM C100-REWRITE-CURRENT-ROW                               
023800              THRU C199-REWRITE-CURRENT-ROW-EX                            
023900           MOVE "Pending" TO WK-C-VAPWK-RESULT-STATUS                     
024000        WHEN FARAPRWK-US-PENDING-L3                                       
024100           PERFORM C200-FINALISE-APPROVAL                                 
024200              THRU C299-FINALISE-APPROVAL-EX                              
024300        WHEN OTHER                                                        
024400           MOVE "FAR9024" TO WK-C-VAPWK-ERROR-CD                          
024500     END-EVALUATE.                                                        
024600 B299-APPROVE-WORKFLOW-EX.                                                
024700 EXIT.                                                                    
024800                                                                          
024900*----------------------------------------------------------------*        
025000* C200 - CHAIN HAS CLEARED ALL THREE LEVELS.  DECIDE THE ACTION  *        
025100* BASED ON WHAT KIND OF PENDING CHANGE THIS ROW WAS RAISED FOR.  *        
025200*----------------------------------------------------------------*        
025300 C200-FINALISE-APPROVAL.                                                  
025400*----------------------------------------------------------------*        
025500     MOVE "Approved" TO WK-C-VAPWK-RESULT-STATUS.                         
025600     MOVE FARAPRWK-ORIGINAL-STATUS TO WK-C-VAPWK-ORIGINAL-STATUS.         
025700     EVALUATE TRUE                                                        
025800        WHEN FARAPRWK-OS-PENDING-DEL                                      
025900           MOVE "DELETE" TO WK-C-VAPWK-FINAL-ACTION                       
026000        WHEN FARAPRWK-OS-PENDING-MOVE                                     
026100           MOVE "WRITEOFF" TO WK-C-VAPWK-FINAL-ACTION                     
026200        WHEN OTHER                                                        
026300           MOVE "FINALIZE" TO WK-C-VAPWK-FINAL-ACTION                     
026400     END-EVALUATE.                                                        
026500     DELETE FARAPRWK RECORD.                                              
026600     IF NOT WK-C-SUCCESSFUL                                               
026700        MOVE "FAR9025" TO WK-C-VAPWK-ERROR-CD                             
026800 END-IF.                                                                  
026900 C299-FINALISE-APPROVAL-EX.                                               
027000 EXIT.                                                                    
027100                                                                          
027200*----------------------------------------------------------------*        
027300 C100-REWRITE-CURRENT-ROW.                                                
027400*----------------------------------------------------------------*        
027500     MOVE WK-C-VAPWK-USER-ID  TO FARAPRWK-CHANGED-BY.                     
027600     MOVE WK-C-VAPWK-TODAY    TO FARAPRWK-CHANGE-DATE.                    
027700     REWRITE FARAPRWK-REC.                                                
027800     IF NOT WK-C-SUCCESSFUL                                               
027900        MOVE "FAR9026" TO WK-C-VAPWK-ERROR-CD                             
028000 END-IF.                                                                  
028100 C199-REWRITE-CURRENT-ROW-EX.                                             
028200 EXIT.                                                                    
028300                                                                          
028400*----------------------------------------------------------------*        
028500* C000 - THERE IS ONLY EVER ONE OPEN CHAIN PER ASSET-ID, SO A    *        
028600* FULL SCAN OF THE (SMALL) QUEUE FILE FOR A NON-TERMINAL ROW     *        
028700* WITH A MATCHING ASSET-ID IS SUFFICIENT.                        *        
028800*----------------------------------------------------------------*        
028900 C000-FIND-OPEN-ROW.                                                      
029000*----------------------------------------------------------------*        
029100     MOVE "N" TO WK-C-ROW-FOUND-SW.                                       
029200     MOVE "N" TO WK-C-TABLE-SCAN-DONE-SW.                                 
029300     MOVE ZERO TO FARAPRWK-ID.                                            
029400     START FARAPRWK KEY IS NOT LESS THAN FARAPRWK-ID                      
029500        INVALID KEY MOVE "Y" TO WK-C-TABLE-SCAN-DONE-SW.                  
029600     PERFORM C010-SCAN-ONE-ROW                                            
029700        THRU C019-SCAN-ONE-ROW-EX                                         
029800        UNTIL WK-C-TABLE-SCAN-AT-END                                      
029900           OR WK-C-OPEN-ROW-FOUND.                                        
030000 C099-FIND-OPEN-ROW-EX.                                                   
030100 EXIT.                                                                    
030200                                                                          
030300 C010-SCAN-ONE-ROW.                                                       
030400*----------------------------------------------------------------*        
030500     READ FARAPRWK NEXT RECORD                                            
030600        AT END MOVE "Y" TO WK-C-TABLE-SCAN-DONE-SW.                       
030700     IF WK-C-TABLE-SCAN-AT-END                                            
030800        GO TO C019-SCAN-ONE-ROW-EX                                        
030900 END-IF.                                                                  
031000     IF FARAPRWK-ASSET-ID = WK-C-VAPWK-ASSET-ID                           
031100           AND NOT FARAPRWK-US-APPROVED                                   
031200           AND NOT FARAPRWK-US-REJECTED                                   
031300           AND NOT FARAPRWK-US-CANCELLED                                  
031400        MOVE "Y" TO WK-C-ROW-FOUND-SW                                     
031500 END-IF.                                                                  
031600 C019-SCAN-ONE-ROW-EX.                                                    
031700 EXIT.                                                                    
031800                                                                          
031900*----------------------------------------------------------------*        
032000* B300 - REJECT/CANCEL AN OPEN CHAIN.  A REJECTED OR CANCELLED   *        
032100* PENDING-ADDITION NEVER EXISTED AS A REAL LEDGER ROW, SO IT IS  *        
032200* DELETED OUTRIGHT; EVERY OTHER KIND IS RESTORED FROM ITS        *        
032300* ORIGINAL-STATE SNAPSHOT BY THE CALLER.  A PENDING MODIFICATION *        
032400* THAT IS REJECTED OR CANCELLED SIMPLY REVERTS TO THE ROW'S OWN  *        
032500* OLD VALUES, SO IT COMES BACK "Approved", NOT REJECTED/         *        
032600* CANCELLED - THE LEDGER ROW ITSELF WAS NEVER IN QUESTION.       *        
032700*----------------------------------------------------------------*        
032800 B300-REJECT-OR-CANCEL.                                                   
032900*----------------------------------------------------------------*        
033000     PERFORM C000-FIND-OPEN-ROW THRU C099-FIND-OPEN-ROW-EX.               
033100     IF NOT WK-C-OPEN-ROW-FOUND                                           
033200        MOVE "FAR9023" TO WK-C-VAPWK-ERROR-CD                             
033300        GO TO B399-REJECT-OR-CANCEL-EX                                    
033400 END-IF.                                                                  
033500     MOVE FARAPRWK-ID TO WK-N-VAPWK-PROCESS-ID.                           
033600     MOVE FARAPRWK-ORIGINAL-STATUS TO WK-C-VAPWK-ORIGINAL-STATUS.         
033700     IF FARAPRWK-OS-PENDING-MOD                                           
033800        MOVE "Approved" TO WK-C-VAPWK-RESULT-STATUS                       
033900     ELSE                                                                 
034000        MOVE WK-C-TERMINAL-STATUS TO WK-C-VAPWK-RESULT-STATUS             
034100 END-IF.                                                                  
034200     IF FARAPRWK-OS-PENDING-ADD                                           
034300        MOVE "DELETE" TO WK-C-VAPWK-FINAL-ACTION                          
034400     ELSE                                                                 
034500        MOVE "FINALIZE" TO WK-C-VAPWK-FINAL-ACTION                        
034600 END-IF.                                                                  
034700     DELETE FARAPRWK RECORD.                                              
034800     IF NOT WK-C-SUCCESSFUL                                               
034900        MOVE "FAR9027" TO WK-C-VAPWK-ERROR-CD                             
035000 END-IF.                                                                  
035100 B399-REJECT-OR-CANCEL-EX.                                                
035200 EXIT.                                                                    
035300                                                                          
035400*----------------------------------------------------------------*        
035500 Z000-END-PROGRAM-ROUTINE.                                                
035600*----------------------------------------------------------------*        
035700     CLOSE FARAPRWK.                                                      
035800     IF NOT WK-C-SUCCESSFUL                                               
035900        DISPLAY "FARVAPWK - CLOSE FILE ERROR - FARAPRWK"                  
036000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
036100 END-IF.                                                                  
036200 Z099-END-PROGRAM-ROUTINE-EX.                                             
036300 EXIT.                                                                    
036400                                                                          
036500******************************************************************        
036600*************** END OF PROGRAM SOURCE - FARVAPWK ***************          
036700******************************************************************        
