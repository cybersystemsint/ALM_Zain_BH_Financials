000100*=================================================================        
000200* COPYBOOK      : LKDEPR                                                  
000300* DESCRIPTION   : LINKAGE RECORD FOR FARVDEPR - STRAIGHT-LINE             
000400*                 MONTHLY DEPRECIATION CALCULATION ENGINE.                
000500*=================================================================        
000600* AMENDMENT HISTORY:                                                      
000700*=================================================================        
000800* FAR0025  11/11/1993 RTAN     INITIAL VERSION.                           
000900* ----------------------------------------------------------------        
001000* FAR0055  30/11/2001 HBEE     ADD WRITE-OFF-DATE INPUT SO                
001100*                              DEPRECIATION STOPS ACCRUING AFTER          
001200*                              THE WRITE-OFF MONTH - REQ FA-337.          
001300*=================================================================        
001400 01  WK-C-VDEPR-RECORD.                                                   
001500     05  WK-C-VDEPR-INPUT.                                                
001600         10  WK-C-VDEPR-SERIAL-NUMBER    PIC X(60).                       
001700         10  WK-N-VDEPR-INITIAL-COST     PIC S9(12)V9(3) COMP-3.          
001800         10  WK-N-VDEPR-SALVAGE-VALUE    PIC S9(12)V9(3) COMP-3.          
001900         10  WK-N-VDEPR-USEFUL-LIFE-MOS  PIC 9(04) COMP.                  
002000         10  WK-C-VDEPR-DATE-OF-SERVICE  PIC X(10).                       
002100         10  WK-C-VDEPR-INSTALL-DATE     PIC X(10).                       
002200         10  WK-N-VDEPR-ADJUSTMENT       PIC S9(12)V9(3) COMP-3.          
002300         10  WK-C-VDEPR-WRITE-OFF-DATE   PIC X(19).                       
002400         10  WK-C-VDEPR-TODAY            PIC X(10).                       
002500     05  WK-C-VDEPR-OUTPUT.                                               
002600         10  WK-N-VDEPR-MONTHLY-DEPR     PIC S9(12)V9(3) COMP-3.          
002700         10  WK-N-VDEPR-ACCUM-DEPR       PIC S9(12)V9(3) COMP-3.          
002800         10  WK-N-VDEPR-NET-COST         PIC S9(12)V9(3) COMP-3.          
002900         10  WK-C-VDEPR-RETIREMENT-DATE  PIC X(19).                       
003000         10  WK-C-VDEPR-VALID            PIC X(01).                       
003100         10  WK-C-VDEPR-ERROR-CD         PIC X(07).                       
