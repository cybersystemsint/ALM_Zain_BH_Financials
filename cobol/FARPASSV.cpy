000100*=================================================================        
000200* COPYBOOK      : FARPASSV                                                
000300* DESCRIPTION   : PASSIVE PLANT INVENTORY SOURCE RECORD (CABLE,           
000400*                 SPLITTERS, CABINETS AND OTHER PASSIVE OUTSIDE           
000500*                 PLANT).  READ-ONLY TO THE FAR BATCH SUITE.              
000600*=================================================================        
000700* AMENDMENT HISTORY:                                                      
000800*=================================================================        
000900* FAR0003  14/03/1991 RTAN     INITIAL VERSION.                           
001000* ----------------------------------------------------------------        
001100* FAR0052  09/02/2001 HBEE     ADD DUAL-KEY OBJECT-ID/SERIAL              
001200*                              LOOKUP SUPPORT - REQ FA-296.               
001300*=================================================================        
001400 01  FARPASSV-RECORD.                                                     
001500     05  FARPASSV-OBJECT-ID              PIC 9(09).                       
001600     05  FARPASSV-SITE-ID                PIC X(30).                       
001700     05  FARPASSV-MODEL                  PIC X(50).                       
001800     05  FARPASSV-SERIAL                 PIC X(60).                       
001900     05  FARPASSV-CATEGORY-IN-NEP        PIC X(50).                       
002000     05  FARPASSV-ITEM-BAR-CODE          PIC X(30).                       
002100     05  FARPASSV-UOM                    PIC X(10).                       
002200     05  FARPASSV-ITEM-CLASSIFN          PIC X(50).                       
002300     05  FARPASSV-ITEM-CLASSIFN-2        PIC X(50).                       
002400     05  FARPASSV-NOTES                  PIC X(255).                      
002500     05  FARPASSV-PR-PO-NO               PIC X(30).                       
002600     05  FARPASSV-LOCATION-GROUP.                                         
002700         10  FARPASSV-BUILDING           PIC X(30).                       
002800         10  FARPASSV-FLOOR              PIC X(10).                       
002900         10  FARPASSV-ROOM               PIC X(10).                       
003000     05  FARPASSV-DIMENSION-GROUP.                                        
003100         10  FARPASSV-LENGTH             PIC S9(07)V9(2) COMP-3.          
003200         10  FARPASSV-WIDTH              PIC S9(07)V9(2) COMP-3.          
003300     05  FARPASSV-INSERT-DATE            PIC X(19).                       
003400     05  FARPASSV-INSERTED-BY            PIC X(50).                       
003500     05  FARPASSV-CHANGE-DATE            PIC X(19).                       
003600     05  FARPASSV-CHANGED-BY             PIC X(50).                       
003700     05  FILLER                          PIC X(30).                       
