000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     FARBSYNC.                                                
000500 AUTHOR.         KENNY LOW.                                               
000600 INSTALLATION.   FIXED ASSET REGISTER - FINANCE SYSTEMS.                  
000700 DATE-WRITTEN.   02 JUN 1996.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       COMPANY CONFIDENTIAL - FINANCE SYSTEMS ONLY.             
001000*                                                                         
001100*DESCRIPTION :  DAILY LEDGER / INVENTORY RECONCILIATION RUN.              
001200*               WALKS EACH OF THE THREE SOURCE INVENTORIES                
001300*               (ACTIVE / PASSIVE / IT) AND, FOR EVERY ROW,               
001400*               EITHER REFRESHES THE MATCHING LEDGER ROW'S                
001500*               NEW/EXISTING AGING (AND CLEARS ANY STALE                  
001600*               POTENTIALLY_MISSING FLAG) OR - IF NO LEDGER               
001700*               ROW EXISTS FOR THAT SERIAL YET - PARKS THE                
001800*               ORPHAN IN THE MATCHING UNMAPPED HOLDING TABLE.            
001900*               THE STANDALONE MISSING-ASSET SWEEP (FARBMISS)             
002000*               COVERS THE OPPOSITE DIRECTION - LEDGER ROWS               
002100*               THAT HAVE DROPPED OUT OF INVENTORY ENTIRELY.              
002200*                                                                         
002300*=================================================================        
002400* HISTORY OF MODIFICATION:                                                
002500*=================================================================        
002600* TAG     DEV      DATE        DESCRIPTION                                
002700*------- -------- ----------  ----------------------------------*         
002800* FAR0037 KLOW     02/06/1996 - INITIAL VERSION.                          
002900*-----------------------------------------------------------------        
003000* FAR0041 RTAN     11/01/1999 - Y2K REMEDIATION - EXPANDED ALL            
003100*                               DATE FIELDS TO 4-DIGIT CENTURY.           
003200*-----------------------------------------------------------------        
003300* FAR0057 KLOW     02/10/2001 - RE-FOUND DECOMMISSIONED ASSET             
003400*                               WITH NON-ZERO NET COST NOW RAISES         
003500*                               A PENDING-ADDITION APPROVAL               
003600*                               WORKFLOW INSTEAD OF SILENTLY              
003700*                               FLIPPING STATUS BACK - REQ FA-233.        
003800*-----------------------------------------------------------------        
003900* FAR0086 NPILLAI  21/04/2008 - NEW INVENTORY ROWS WITH NO LEDGER         
004000*                               MATCH ARE NOW PARKED IN THE               
004100*                               UNMAPPED-* HOLDING TABLES VIA             
004200*                               FARVUNMP RATHER THAN DROPPED -            
004300*                               REQ FA-409.                               
004400*-----------------------------------------------------------------        
004500* FAR0094 NPILLAI  20/03/2008 - F000 NO LONGER RUNS THE STATUS-           
004600*                               FLAG AGING RULE FOR A ROW WITH AN         
004700*                               APPROVAL IN FLIGHT OR ONE ALREADY         
004800*                               DECOMMISSIONED, ONLY MOVES THE            
004900*                               FLAG WHEN THE AGING RULE ACTUALLY         
005000*                               CHANGES IT, AND LOGS THAT CHANGE          
005100*                               TO THE AUDIT TRAIL - REQ FA-403.          
005200*=================================================================        
005300 EJECT                                                                    
005400**********************                                                    
005500 ENVIRONMENT DIVISION.                                                    
005600**********************                                                    
005700 CONFIGURATION SECTION.                                                   
005800 SOURCE-COMPUTER. IBM-AS400.                                              
005900 OBJECT-COMPUTER. IBM-AS400.                                              
006000 SPECIAL-NAMES.   C01 IS TOP-OF-FORM                                      
006100                   UPSI-0 ON STATUS IS FARBSYNC-TRACE-ON                  
006200                   UPSI-0 OFF STATUS IS FARBSYNC-TRACE-OFF.               
006300 INPUT-OUTPUT SECTION.                                                    
006400 FILE-CONTROL.                                                            
006500     SELECT FARFINRC ASSIGN TO DATABASE-FARFINRC                          
006600            ORGANIZATION      IS INDEXED                                  
006700            ACCESS MODE       IS DYNAMIC                                  
006800            RECORD KEY        IS FARFINRC-KEY-GROUP                       
006900            FILE STATUS       IS WK-C-FILE-STATUS.                        
007000     SELECT FARACTIV ASSIGN TO DATABASE-FARACTIV                          
007100            ORGANIZATION      IS INDEXED                                  
007200            ACCESS MODE       IS DYNAMIC                                  
007300            RECORD KEY        IS FARACTIV-ID                              
007400            FILE STATUS       IS WK-C-FILE-STATUS.                        
007500     SELECT FARPASSV ASSIGN TO DATABASE-FARPASSV                          
007600            ORGANIZATION      IS INDEXED                                  
007700            ACCESS MODE       IS DYNAMIC                                  
007800            RECORD KEY        IS FARPASSV-OBJECT-ID                       
007900            FILE STATUS       IS WK-C-FILE-STATUS.                        
008000     SELECT FARITINV ASSIGN TO DATABASE-FARITINV                          
008100            ORGANIZATION      IS INDEXED                                  
008200            ACCESS MODE       IS DYNAMIC                                  
008300            RECORD KEY        IS FARITINV-OBJECT-ID                       
008400            FILE STATUS       IS WK-C-FILE-STATUS.                        
008500     SELECT FARUACTV ASSIGN TO DATABASE-FARUACTV                          
008600            ORGANIZATION      IS INDEXED                                  
008700            ACCESS MODE       IS DYNAMIC                                  
008800            RECORD KEY        IS FARUACTV-SERIAL-NUMBER                   
008900            FILE STATUS       IS WK-C-FILE-STATUS.                        
009000     SELECT FARUPASV ASSIGN TO DATABASE-FARUPASV                          
009100            ORGANIZATION      IS INDEXED                                  
009200            ACCESS MODE       IS DYNAMIC                                  
009300            RECORD KEY        IS FARUPASV-DUAL-KEY                        
009400            FILE STATUS       IS WK-C-FILE-STATUS.                        
009500     SELECT FARUITIV ASSIGN TO DATABASE-FARUITIV                          
009600            ORGANIZATION      IS INDEXED                                  
009700            ACCESS MODE       IS DYNAMIC                                  
009800            RECORD KEY        IS FARUITIV-MULTI-KEY                       
009900            FILE STATUS       IS WK-C-FILE-STATUS.                        
010000     SELECT FARAUDLG ASSIGN TO DATABASE-FARAUDLG                          
010100            ORGANIZATION      IS SEQUENTIAL                               
010200            ACCESS MODE       IS SEQUENTIAL                               
010300            FILE STATUS       IS WK-C-FILE-STATUS.                        
010400 EJECT                                                                    
010500***************                                                           
010600 DATA DIVISION.                                                           
010700***************                                                           
010800 FILE SECTION.                                                            
010900**************                                                            
011000 FD  FARFINRC                                                             
011100     LABEL RECORDS ARE OMITTED                                            
011200     DATA RECORD IS FARFINRC-REC.                                         
011300 01  FARFINRC-REC.                                                        
011400        COPY FARFINRC.                                                    
011500                                                                          
011600 FD  FARACTIV                                                             
011700     LABEL RECORDS ARE OMITTED                                            
011800     DATA RECORD IS FARACTIV-REC.                                         
011900 01  FARACTIV-REC.                                                        
012000        COPY FARACTIV.                                                    
012100                                                                          
012200 FD  FARPASSV                                                             
012300     LABEL RECORDS ARE OMITTED                                            
012400     DATA RECORD IS FARPASSV-REC.                                         
012500 01  FARPASSV-REC.                                                        
012600        COPY FARPASSV.                                                    
012700                                                                          
012800 FD  FARITINV                                                             
012900     LABEL RECORDS ARE OMITTED                                            
013000     DATA RECORD IS FARITINV-REC.                                         
013100 01  FARITINV-REC.                                                        
013200        COPY FARITINV.                                                    
013300                                                                          
013400 FD  FARUACTV                                                             
013500     LABEL RECORDS ARE OMITTED                                            
013600     DATA RECORD IS FARUACTV-REC.                                         
013700 01  FARUACTV-REC.                                                        
013800        COPY FARUACTV.                                                    
013900                                                                          
014000 FD  FARUPASV                                                             
014100     LABEL RECORDS ARE OMITTED                                            
014200     DATA RECORD IS FARUPASV-REC.                                         
014300 01  FARUPASV-REC.                                                        
014400        COPY FARUPASV.                                                    
014500                                                                          
014600 FD  FARUITIV                                                             
014700     LABEL RECORDS ARE OMITTED                                            
014800     DATA RECORD IS FARUITIV-REC.                                         
014900 01  FARUITIV-REC.                                                        
015000        COPY FARUITIV.                                                    
015100                                                                          
015200 FD  FARAUDLG                                                             
015300     LABEL RECORDS ARE OMITTED                                            
015400     DATA RECORD IS FARAUDLG-REC.                                         
015500 01  FARAUDLG-REC.                                                        
015600        COPY FARAUDLG.                                                    
015700                                                                          
015800 WORKING-STORAGE SECTION.                                                 
015900*************************                                                 
016000 01  FILLER                  PIC X(24) VALUE                              
016100        "** PROGRAM FARBSYNC  **".                                        
016200                                                                          
016300* ------------------ PROGRAM WORKING STORAGE -------------------*         
016400 01  WK-C-COMMON.                                                         
016500        COPY FARCMWS.                                                     
016600                                                                          
016700 01  WK-C-XAGE-CALL-AREA.                                                 
016800        COPY LKAGE.                                                       
016900                                                                          
017000 01  WK-C-XMISS-CALL-AREA.                                                
017100        COPY LKMISS.                                                      
017200                                                                          
017300 01  WK-C-XUNMP-CALL-AREA.                                                
017400        COPY LKUNMP.                                                      
017500                                                                          
017600 01  WK-C-XAPWK-CALL-AREA.                                                
017700        COPY LKAPWK.                                                      
017800                                                                          
017900 01  WK-C-XDATE-CALL-AREA.                                                
018000        COPY LKDATE.                                                      
018100                                                                          
018200 01  WK-C-ISO-CONVERT-IN      PIC X(10).                                  
018300 01  WK-C-ISO-CONVERT-BROKEN REDEFINES WK-C-ISO-CONVERT-IN.               
018400     05  WK-C-ISO-BRK-CCYY    PIC X(04).                                  
018500     05  FILLER               PIC X(01).                                  
018600     05  WK-C-ISO-BRK-MM      PIC X(02).                                  
018700     05  FILLER               PIC X(01).                                  
018800     05  WK-C-ISO-BRK-DD      PIC X(02).                                  
018900 01  WK-N-ISO-CONVERT-OUT     PIC 9(08).                                  
019000 01  WK-C-ISO-NUM-BUILD.                                                  
019100     05  WK-N-ISO-NUM-CCYY    PIC 9(04).                                  
019200     05  WK-N-ISO-NUM-MM      PIC 9(02).                                  
019300     05  WK-N-ISO-NUM-DD      PIC 9(02).                                  
019400 01  WK-N-ISO-NUM-BUILD-R REDEFINES WK-C-ISO-NUM-BUILD                    
019500                             PIC 9(08).                                   
019600                                                                          
019700 01  WK-C-TODAY-STAMP                PIC X(19).                           
019800 01  WK-C-TODAY-DATE-ONLY REDEFINES WK-C-TODAY-STAMP.                     
019900     05  WK-C-TODAY-DATE-PART        PIC X(10).                           
020000     05  FILLER                      PIC X(09).                           
020100                                                                          
020200 77  WK-N-DAYS-SINCE-INSERT      PIC S9(05) COMP.                         
020300 77  WK-C-E000-MATCH-SERIAL      PIC X(60).                               
020400                                                                          
020500 01  WK-C-WORK-AREA.                                                      
020600     05  WK-C-LEDGER-FOUND-SW    PIC X(01).                               
020700         88  WK-C-LEDGER-ROW-FOUND   VALUE "Y".                           
020800     05  WK-C-SCAN-DONE-SW       PIC X(01).                               
020900         88  WK-C-SUB-SCAN-AT-END    VALUE "Y".                           
021000     05  WK-C-SRC-SCAN-DONE-SW   PIC X(01) VALUE "N".                     
021100         88  WK-C-SRC-AT-END          VALUE "Y".                          
021200     05  WK-C-UNMAPPED-EXISTS-SW PIC X(01).                               
021300         88  WK-C-UNMAPPED-ALREADY-ON-FILE VALUE "Y".                     
021400     05  WK-C-OLD-STATUS-FLAG    PIC X(20).                               
021500                                                                          
021600 01  WK-N-COUNTERS.                                                       
021700     05  WK-N-ACTIVE-READ        PIC S9(09) COMP VALUE 0.                 
021800     05  WK-N-PASSIVE-READ       PIC S9(09) COMP VALUE 0.                 
021900     05  WK-N-IT-READ            PIC S9(09) COMP VALUE 0.                 
022000     05  WK-N-AGED               PIC S9(09) COMP VALUE 0.                 
022100     05  WK-N-CLEARED-MISSING    PIC S9(09) COMP VALUE 0.                 
022200     05  WK-N-NEW-UNMAPPED       PIC S9(09) COMP VALUE 0.                 
022300     05  WK-N-APPR-WF-RAISED     PIC S9(09) COMP VALUE 0.                 
022400 77  WK-N-AUDLG-ID-SEQ           PIC S9(09) COMP VALUE 0.                 
022500                                                                          
022600 EJECT                                                                    
022700****************************************                                  
022800 PROCEDURE DIVISION.                                                      
022900****************************************                                  
023000 MAIN-MODULE.                                                             
023100     PERFORM A000-INITIALISE-ROUTINE                                      
023200        THRU A099-INITIALISE-ROUTINE-EX.                                  
023300     PERFORM B000-SYNC-ACTIVE-INVENTORY                                   
023400        THRU B999-SYNC-ACTIVE-INVENTORY-EX.                               
023500     PERFORM C000-SYNC-PASSIVE-INVENTORY                                  
023600        THRU C999-SYNC-PASSIVE-INVENTORY-EX.                              
023700     PERFORM D000-SYNC-IT-INVENTORY                                       
023800        THRU D999-SYNC-IT-INVENTORY-EX.                                   
023900     PERFORM Z000-END-PROGRAM-ROUTINE                                     
024000        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
024100     STOP RUN.                                                            
024200                                                                          
024300*----------------------------------------------------------------*        
024400 A000-INITIALISE-ROUTINE.                                                 
024500*----------------------------------------------------------------*        
024600     ACCEPT WK-C-TODAY-DATE-PART FROM DATE YYYYMMDD.                      
024700     MOVE "T00:00:00" TO WK-C-TODAY-STAMP (11:9).                         
024800     OPEN I-O   FARFINRC FARUACTV FARUPASV FARUITIV.                      
024900     OPEN INPUT FARACTIV FARPASSV FARITINV.                               
025000     OPEN EXTEND FARAUDLG.                                                
025100     IF NOT WK-C-SUCCESSFUL                                               
025200        DISPLAY "FARBSYNC - FILE OPEN ERROR"                              
025300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
025400        GO TO Y900-ABNORMAL-TERMINATION                                   
025500 END-IF.                                                                  
025600 A099-INITIALISE-ROUTINE-EX.                                              
025700 EXIT.                                                                    
025800                                                                          
025900 EJECT                                                                    
026000*----------------------------------------------------------------*        
026100* B000 - WALK ACTIVE-INVENTORY.  MATCH ON SERIAL NUMBER.         *        
026200*----------------------------------------------------------------*        
026300 B000-SYNC-ACTIVE-INVENTORY.                                              
026400*----------------------------------------------------------------*        
026500     MOVE "N" TO WK-C-SRC-SCAN-DONE-SW.                                   
026600     MOVE ZERO TO FARACTIV-ID.                                            
026700     START FARACTIV KEY IS NOT LESS THAN FARACTIV-ID                      
026800        INVALID KEY MOVE "Y" TO WK-C-SRC-SCAN-DONE-SW.                    
026900     PERFORM B100-SYNC-ONE-ACTIVE-ROW                                     
027000        THRU B100-SYNC-ONE-ACTIVE-ROW-EX                                  
027100        UNTIL WK-C-SRC-AT-END.                                            
027200 B999-SYNC-ACTIVE-INVENTORY-EX.                                           
027300 EXIT.                                                                    
027400                                                                          
027500 B100-SYNC-ONE-ACTIVE-ROW.                                                
027600     READ FARACTIV NEXT RECORD                                            
027700        AT END MOVE "Y" TO WK-C-SRC-SCAN-DONE-SW                          
027800     END-READ.                                                            
027900     IF WK-C-SRC-AT-END                                                   
028000        GO TO B100-SYNC-ONE-ACTIVE-ROW-EX                                 
028100 END-IF.                                                                  
028200     ADD 1 TO WK-N-ACTIVE-READ.                                           
028300     MOVE FARACTIV-SERIAL-NUMBER TO WK-C-E000-MATCH-SERIAL.               
028400     PERFORM E000-FIND-LEDGER-ROW-BY-SERIAL                               
028500        THRU E099-FIND-LEDGER-ROW-BY-SERIAL-EX.                           
028600     IF WK-C-LEDGER-ROW-FOUND                                             
028700        PERFORM F000-AGE-AND-CLEAR-MATCHED-ROW                            
028800           THRU F099-AGE-AND-CLEAR-MATCHED-ROW-EX                         
028900        PERFORM G100-DELETE-UNMAPPED-ACTIVE-IF-ANY                        
029000           THRU G199-DELETE-UNMAPPED-ACTIVE-IF-ANY-EX                     
029100     ELSE                                                                 
029200        PERFORM H100-MAP-UNMAPPED-ACTIVE-ROW                              
029300           THRU H199-MAP-UNMAPPED-ACTIVE-ROW-EX                           
029400 END-IF.                                                                  
029500 B100-SYNC-ONE-ACTIVE-ROW-EX.                                             
029600 EXIT.                                                                    
029700                                                                          
029800 EJECT                                                                    
029900*----------------------------------------------------------------*        
030000* C000 - WALK PASSIVE-INVENTORY.  MATCH ON SERIAL NUMBER.        *        
030100*----------------------------------------------------------------*        
030200 C000-SYNC-PASSIVE-INVENTORY.                                             
030300*----------------------------------------------------------------*        
030400     MOVE "N" TO WK-C-SRC-SCAN-DONE-SW.                                   
030500     MOVE ZERO TO FARPASSV-OBJECT-ID.                                     
030600     START FARPASSV KEY IS NOT LESS THAN FARPASSV-OBJECT-ID               
030700        INVALID KEY MOVE "Y" TO WK-C-SRC-SCAN-DONE-SW.                    
030800     PERFORM C100-SYNC-ONE-PASSIVE-ROW                                    
030900        THRU C100-SYNC-ONE-PASSIVE-ROW-EX                                 
031000        UNTIL WK-C-SRC-AT-END.                                            
031100 C999-SYNC-PASSIVE-INVENTORY-EX.                                          
031200 EXIT.                                                                    
031300                                                                          
031400 C100-SYNC-ONE-PASSIVE-ROW.                                               
031500     READ FARPASSV NEXT RECORD                                            
031600        AT END MOVE "Y" TO WK-C-SRC-SCAN-DONE-SW                          
031700     END-READ.                                                            
031800     IF WK-C-SRC-AT-END                                                   
031900        GO TO C100-SYNC-ONE-PASSIVE-ROW-EX                                
032000 END-IF.                                                                  
032100     ADD 1 TO WK-N-PASSIVE-READ.                                          
032200     MOVE FARPASSV-SERIAL TO WK-C-E000-MATCH-SERIAL.                      
032300     PERFORM E000-FIND-LEDGER-ROW-BY-SERIAL                               
032400        THRU E099-FIND-LEDGER-ROW-BY-SERIAL-EX.                           
032500     IF WK-C-LEDGER-ROW-FOUND                                             
032600        PERFORM F000-AGE-AND-CLEAR-MATCHED-ROW                            
032700           THRU F099-AGE-AND-CLEAR-MATCHED-ROW-EX                         
032800        PERFORM G200-DELETE-UNMAPPED-PASSIVE-IF-ANY                       
032900           THRU G299-DELETE-UNMAPPED-PASSIVE-IF-ANY-EX                    
033000     ELSE                                                                 
033100        PERFORM H200-MAP-UNMAPPED-PASSIVE-ROW                             
033200           THRU H299-MAP-UNMAPPED-PASSIVE-ROW-EX                          
033300 END-IF.                                                                  
033400 C100-SYNC-ONE-PASSIVE-ROW-EX.                                            
033500 EXIT.                                                                    
033600                                                                          
033700 EJECT                                                                    
033800*----------------------------------------------------------------*        
033900* D000 - WALK IT-INVENTORY.  MATCH ON HOST SERIAL NUMBER.        *        
034000*----------------------------------------------------------------*        
034100 D000-SYNC-IT-INVENTORY.                                                  
034200*----------------------------------------------------------------*        
034300     MOVE "N" TO WK-C-SRC-SCAN-DONE-SW.                                   
034400     MOVE SPACES TO FARITINV-OBJECT-ID.                                   
034500     START FARITINV KEY IS NOT LESS THAN FARITINV-OBJECT-ID               
034600        INVALID KEY MOVE "Y" TO WK-C-SRC-SCAN-DONE-SW.                    
034700     PERFORM D100-SYNC-ONE-IT-ROW                                         
034800        THRU D100-SYNC-ONE-IT-ROW-EX                                      
034900        UNTIL WK-C-SRC-AT-END.                                            
035000 D999-SYNC-IT-INVENTORY-EX.                                               
035100 EXIT.                                                                    
035200                                                                          
035300 D100-SYNC-ONE-IT-ROW.                                                    
035400     READ FARITINV NEXT RECORD                                            
035500        AT END MOVE "Y" TO WK-C-SRC-SCAN-DONE-SW                          
035600     END-READ.                                                            
035700     IF WK-C-SRC-AT-END                                                   
035800        GO TO D100-SYNC-ONE-IT-ROW-EX                                     
035900 END-IF.                                                                  
036000     ADD 1 TO WK-N-IT-READ.                                               
036100     MOVE FARITINV-HOST-SERIAL-NUMBER                                     
036200                            TO WK-C-E000-MATCH-SERIAL.                    
036300     PERFORM E000-FIND-LEDGER-ROW-BY-SERIAL                               
036400        THRU E099-FIND-LEDGER-ROW-BY-SERIAL-EX.                           
036500     IF WK-C-LEDGER-ROW-FOUND                                             
036600        PERFORM F000-AGE-AND-CLEAR-MATCHED-ROW                            
036700           THRU F099-AGE-AND-CLEAR-MATCHED-ROW-EX                         
036800        PERFORM G300-DELETE-UNMAPPED-IT-IF-ANY                            
036900           THRU G399-DELETE-UNMAPPED-IT-IF-ANY-EX                         
037000     ELSE                                                                 
037100        PERFORM H300-MAP-UNMAPPED-IT-ROW                                  
037200           THRU H399-MAP-UNMAPPED-IT-ROW-EX                               
037300 END-IF.                                                                  
037400 D100-SYNC-ONE-IT-ROW-EX.                                                 
037500 EXIT.                                                                    
037600                                                                          
037700 EJECT                                                                    
037800*----------------------------------------------------------------*        
037900* E000 - FULL SEQUENTIAL SCAN OF THE LEDGER FOR A ROW WHOSE      *        
038000* ASSET-SERIAL-NUMBER MATCHES THE SUPPLIED SOURCE SERIAL.        *        
038100* LEAVES THE MATCHED ROW SITTING IN THE FD BUFFER.               *        
038200*----------------------------------------------------------------*        
038300 E000-FIND-LEDGER-ROW-BY-SERIAL.                                          
038400*----------------------------------------------------------------*        
038500     MOVE "N" TO WK-C-LEDGER-FOUND-SW.                                    
038600     MOVE "N" TO WK-C-SCAN-DONE-SW.                                       
038700     MOVE ZERO   TO FARFINRC-ID.                                          
038800     MOVE SPACES TO FARFINRC-ASSET-SERIAL-NO.                             
038900     START FARFINRC KEY IS NOT LESS THAN FARFINRC-KEY-GROUP               
039000        INVALID KEY MOVE "Y" TO WK-C-SCAN-DONE-SW.                        
039100     PERFORM E010-READ-NEXT-LEDGER-ROW                                    
039200        THRU E010-READ-NEXT-LEDGER-ROW-EX                                 
039300        UNTIL WK-C-SUB-SCAN-AT-END                                        
039400           OR WK-C-LEDGER-ROW-FOUND.                                      
039500 E099-FIND-LEDGER-ROW-BY-SERIAL-EX.                                       
039600 EXIT.                                                                    
039700                                                                          
039800 E010-READ-NEXT-LEDGER-ROW.                                               
039900     READ FARFINRC NEXT RECORD                                            
040000        AT END MOVE "Y" TO WK-C-SCAN-DONE-SW                              
040100     END-READ.                                                            
040200     IF NOT WK-C-SUB-SCAN-AT-END                                          
040300           AND FARFINRC-ASSET-SERIAL-NO                                   
040400                 = WK-C-E000-MATCH-SERIAL                                 
040500           AND FARFINRC-NOT-DELETED                                       
040600        MOVE "Y" TO WK-C-LEDGER-FOUND-SW                                  
040700 END-IF.                                                                  
040800 E010-READ-NEXT-LEDGER-ROW-EX.                                            
040900 EXIT.                                                                    
041000                                                                          
041100 EJECT                                                                    
041200*----------------------------------------------------------------*        
041300* F000 - LEDGER ROW MATCHED ITS SOURCE INVENTORY THIS RUN.       *        
041400* REFRESH NEW/EXISTING AGING, CLEAR ANY STALE MISSING FLAG, AND  *        
041500* RE-RAISE A PENDING-ADDITION APPROVAL IF A PREVIOUSLY WRITTEN-  *        
041600* OFF ASSET WITH REMAINING VALUE HAS REAPPEARED.                 *        
041700*----------------------------------------------------------------*        
041800 F000-AGE-AND-CLEAR-MATCHED-ROW.                                          
041900*----------------------------------------------------------------*        
042000*    ONLY AGE A ROW THAT IS NOT ALREADY DECOMMISSIONED AND HAS NO         
042100*    APPROVAL IN FLIGHT - AN OPEN WORKFLOW OWNS THE STATUS-FLAG           
042200*    UNTIL IT CLEARS, SO THE DAILY SYNC MUST LEAVE IT ALONE.              
042300     IF NOT FARFINRC-ST-DECOMMISSIONED                                    
042400           AND FARFINRC-FIN-APPROVAL-STATUS = SPACES                      
042500        MOVE FARFINRC-STATUS-FLAG    TO WK-C-OLD-STATUS-FLAG              
042600        PERFORM E900-COMPUTE-DAYS-SINCE-INSERT                            
042700           THRU E999-COMPUTE-DAYS-SINCE-INSERT-EX                         
042800        MOVE "S"                     TO WK-C-VAGE-MODE                    
042900        MOVE WK-N-DAYS-SINCE-INSERT                                       
043000                            TO WK-N-VAGE-DAYS-SINCE-INSERT                
043100        CALL "FARVAGE" USING WK-C-VAGE-RECORD                             
043200        IF WK-C-VAGE-NEW-STATUS NOT = WK-C-OLD-STATUS-FLAG                
043300           MOVE WK-C-VAGE-NEW-STATUS TO FARFINRC-STATUS-FLAG              
043400           PERFORM F800-LOG-AGING-AUDIT-ENTRY                             
043500              THRU F898-LOG-AGING-AUDIT-ENTRY-EX                          
043600           ADD 1 TO WK-N-AGED                                             
043700        END-IF                                                            
043800 END-IF.                                                                  
043900                                                                          
044000     MOVE "Y"                        TO WK-C-VMISS-FOUND-IN-INV.          
044100     MOVE FARFINRC-STATUS-FLAG       TO WK-C-VMISS-CURRENT-STATUS.        
044200     MOVE FARFINRC-RETIREMENT-DATE                                        
044300                                 TO WK-C-VMISS-RETIREMENT-DATE.           
044400     MOVE FARFINRC-NET-COST          TO WK-N-VMISS-NET-COST.              
044500     MOVE WK-C-TODAY-STAMP           TO WK-C-VMISS-TODAY.                 
044600     CALL "FARVMISS" USING WK-C-VMISS-RECORD.                             
044700     IF NOT WK-C-VMISS-NO-ACTION                                          
044800        MOVE WK-C-VMISS-NEW-STATUS      TO FARFINRC-STATUS-FLAG           
044900        MOVE WK-C-VMISS-NEW-RETIRE-DATE                                   
045000                                 TO FARFINRC-RETIREMENT-DATE              
045100        ADD 1 TO WK-N-CLEARED-MISSING                                     
045200        PERFORM E800-LOG-AUDIT-ENTRY THRU E898-LOG-AUDIT-ENTRY-EX         
045300        IF WK-C-VMISS-TRIGGER-APPR-WF = "Y"                               
045400           PERFORM F900-RAISE-PENDING-ADDITION                            
045500              THRU F999-RAISE-PENDING-ADDITION-EX                         
045600        END-IF                                                            
045700 END-IF.                                                                  
045800     MOVE WK-C-TODAY-STAMP           TO FARFINRC-CHANGE-DATE.             
045900     MOVE "FARBSYNC"                 TO FARFINRC-CHANGED-BY.              
046000     REWRITE FARFINRC-REC.                                                
046100 F099-AGE-AND-CLEAR-MATCHED-ROW-EX.                                       
046200 EXIT.                                                                    
046300                                                                          
046400*----------------------------------------------------------------*        
046500* F800 - THE STATUS-FLAG AGING RULE ACTUALLY MOVED THE ROW -     *        
046600* RECORD IT ON THE AUDIT LOG, SEPARATELY FROM A MISSING-ASSET    *        
046700* CLEAR (E800), SINCE THE TWO CAN HAPPEN INDEPENDENTLY.          *        
046800*----------------------------------------------------------------*        
046900 F800-LOG-AGING-AUDIT-ENTRY.                                              
047000*----------------------------------------------------------------*        
047100     ADD 1 TO WK-N-AUDLG-ID-SEQ.                                          
047200     MOVE SPACES                     TO FARAUDLG-REC.                     
047300     MOVE WK-N-AUDLG-ID-SEQ          TO FARAUDLG-ID.                      
047400     MOVE FARFINRC-ASSET-SERIAL-NO   TO FARAUDLG-ASSET-ID.                
047500     MOVE FARFINRC-ASSET-SERIAL-NO   TO FARAUDLG-SERIAL-NUMBER.           
047600     MOVE WK-C-OLD-STATUS-FLAG       TO FARAUDLG-PREVIOUS-STATUS.         
047700     MOVE WK-C-VAGE-NEW-STATUS       TO FARAUDLG-NEW-STATUS.              
047800     MOVE WK-C-TODAY-STAMP           TO FARAUDLG-CHANGE-DATE.             
047900     MOVE FARFINRC-NODE-TYPE         TO FARAUDLG-NODE-TYPE.               
048000     MOVE "STATUS UPDATED BASED ON DAYS SINCE INSERT"                     
048100                                      TO FARAUDLG-NOTES.                  
048200     WRITE FARAUDLG-REC.                                                  
048300 F898-LOG-AGING-AUDIT-ENTRY-EX.                                           
048400 EXIT.                                                                    
048500                                                                          
048600*----------------------------------------------------------------*        
048700 E900-COMPUTE-DAYS-SINCE-INSERT.                                          
048800*----------------------------------------------------------------*        
048900     IF FARFINRC-INSERT-DATE NOT = SPACES                                 
049000        MOVE FARFINRC-INSERT-DATE(1:10) TO WK-C-ISO-CONVERT-IN            
049100     ELSE                                                                 
049200        MOVE FARFINRC-CHANGE-DATE(1:10) TO WK-C-ISO-CONVERT-IN            
049300 END-IF.                                                                  
049400     PERFORM E950-CONVERT-ISO-DATE THRU E959-CONVERT-ISO-DATE-EX.         
049500     MOVE WK-N-ISO-CONVERT-OUT       TO WK-N-XDATE-DATE1.                 
049600     MOVE WK-C-TODAY-STAMP(1:10)     TO WK-C-ISO-CONVERT-IN.              
049700     PERFORM E950-CONVERT-ISO-DATE THRU E959-CONVERT-ISO-DATE-EX.         
049800     MOVE WK-N-ISO-CONVERT-OUT       TO WK-N-XDATE-DATE2.                 
049900     MOVE "DB"                       TO WK-C-XDATE-OPTION.                
050000     CALL "FARXDATE" USING WK-C-XDATE-RECORD.                             
050100     MOVE WK-N-XDATE-RESULT-NUM      TO WK-N-DAYS-SINCE-INSERT.           
050200 E999-COMPUTE-DAYS-SINCE-INSERT-EX.                                       
050300 EXIT.                                                                    
050400                                                                          
050500 E950-CONVERT-ISO-DATE.                                                   
050600*----------------------------------------------------------------*        
050700     MOVE WK-C-ISO-BRK-CCYY TO WK-N-ISO-NUM-CCYY.                         
050800     MOVE WK-C-ISO-BRK-MM   TO WK-N-ISO-NUM-MM.                           
050900     MOVE WK-C-ISO-BRK-DD   TO WK-N-ISO-NUM-DD.                           
051000     MOVE WK-N-ISO-NUM-BUILD-R TO WK-N-ISO-CONVERT-OUT.                   
051100 E959-CONVERT-ISO-DATE-EX.                                                
051200 EXIT.                                                                    
051300                                                                          
051400*----------------------------------------------------------------*        
051500 E800-LOG-AUDIT-ENTRY.                                                    
051600*----------------------------------------------------------------*        
051700     ADD 1 TO WK-N-AUDLG-ID-SEQ.                                          
051800     MOVE SPACES                     TO FARAUDLG-REC.                     
051900     MOVE WK-N-AUDLG-ID-SEQ          TO FARAUDLG-ID.                      
052000     MOVE FARFINRC-ASSET-SERIAL-NO   TO FARAUDLG-ASSET-ID.                
052100     MOVE FARFINRC-ASSET-SERIAL-NO   TO FARAUDLG-SERIAL-NUMBER.           
052200     MOVE FARFINRC-STATUS-FLAG       TO FARAUDLG-PREVIOUS-STATUS.         
052300     MOVE WK-C-VMISS-NEW-STATUS      TO FARAUDLG-NEW-STATUS.              
052400     MOVE WK-C-TODAY-STAMP           TO FARAUDLG-CHANGE-DATE.             
052500     MOVE FARFINRC-NODE-TYPE         TO FARAUDLG-NODE-TYPE.               
052600     MOVE "DAILY SYNC - ASSET REAPPEARED IN SOURCE INVENTORY"             
052700                                      TO FARAUDLG-NOTES.                  
052800     WRITE FARAUDLG-REC.                                                  
052900 E898-LOG-AUDIT-ENTRY-EX.                                                 
053000 EXIT.                                                                    
053100                                                                          
053200*----------------------------------------------------------------*        
053300 F900-RAISE-PENDING-ADDITION.                                             
053400*----------------------------------------------------------------*        
053500     MOVE "1"                        TO WK-C-VAPWK-OPTION.                
053600     MOVE FARFINRC-ASSET-SERIAL-NO   TO WK-C-VAPWK-ASSET-ID.              
053700     MOVE "pending addition"                                              
053800                              TO WK-C-VAPWK-ORIGINAL-STATUS.              
053900     MOVE "AUTOMATED RE-ADDITION AFTER ASSET REAPPEARED"                  
054000                                      TO WK-C-VAPWK-COMMENTS.             
054100     MOVE "FARBSYNC"                 TO WK-C-VAPWK-USER-ID.               
054200     MOVE WK-C-TODAY-STAMP           TO WK-C-VAPWK-TODAY.                 
054300     CALL "FARVAPWK" USING WK-C-VAPWK-RECORD.                             
054400     IF WK-C-VAPWK-ERROR-CD = SPACES                                      
054500        ADD 1 TO WK-N-APPR-WF-RAISED                                      
054600 END-IF.                                                                  
054700 F999-RAISE-PENDING-ADDITION-EX.                                          
054800 EXIT.                                                                    
054900                                                                          
055000 EJECT                                                                    
055100*----------------------------------------------------------------*        
055200* G100/G200/G300 - THE LEDGER NOW HAS THIS ASSET AGAIN, SO ANY   *        
055300* ROW LEFT BEHIND IN THE MATCHING UNMAPPED HOLDING TABLE IS      *        
055400* STALE - REMOVE IT IF PRESENT.                                 *         
055500*----------------------------------------------------------------*        
055600 G100-DELETE-UNMAPPED-ACTIVE-IF-ANY.                                      
055700*----------------------------------------------------------------*        
055800     MOVE FARACTIV-SERIAL-NUMBER TO FARUACTV-SERIAL-NUMBER.               
055900     READ FARUACTV                                                        
056000        INVALID KEY CONTINUE                                              
056100 END-READ.                                                                
056200     IF WK-C-SUCCESSFUL                                                   
056300        DELETE FARUACTV RECORD                                            
056400 END-IF.                                                                  
056500 G199-DELETE-UNMAPPED-ACTIVE-IF-ANY-EX.                                   
056600 EXIT.                                                                    
056700                                                                          
056800 G200-DELETE-UNMAPPED-PASSIVE-IF-ANY.                                     
056900*----------------------------------------------------------------*        
057000     MOVE FARPASSV-SERIAL       TO FARUPASV-SERIAL.                       
057100     MOVE FARPASSV-OBJECT-ID    TO FARUPASV-OBJECT-ID.                    
057200     READ FARUPASV                                                        
057300        INVALID KEY CONTINUE                                              
057400 END-READ.                                                                
057500     IF WK-C-SUCCESSFUL                                                   
057600        DELETE FARUPASV RECORD                                            
057700 END-IF.                                                                  
057800 G299-DELETE-UNMAPPED-PASSIVE-IF-ANY-EX.                                  
057900 EXIT.                                                                    
058000                                                                          
058100 G300-DELETE-UNMAPPED-IT-IF-ANY.                                          
058200*----------------------------------------------------------------*        
058300     MOVE FARITINV-HOST-SERIAL-NUMBER                                     
058400                               TO FARUITIV-HOST-SERIAL-NUMBER.            
058500     MOVE FARITINV-OBJECT-ID     TO FARUITIV-ELEMENT-ID.                  
058600     MOVE FARITINV-PARENT-NAME   TO FARUITIV-HOST-NAME.                   
058700     READ FARUITIV                                                        
058800        INVALID KEY CONTINUE                                              
058900 END-READ.                                                                
059000     IF WK-C-SUCCESSFUL                                                   
059100        DELETE FARUITIV RECORD                                            
059200 END-IF.                                                                  
059300 G399-DELETE-UNMAPPED-IT-IF-ANY-EX.                                       
059400 EXIT.                                                                    
059500                                                                          
059600 EJECT                                                                    
059700*----------------------------------------------------------------*        
059800* H100/H200/H300 - NO LEDGER ROW EXISTS FOR THIS SOURCE ROW YET. *        
059900* PARK IT IN THE MATCHING UNMAPPED TABLE (UNLESS ALREADY THERE)  *        
060000* AFTER RUNNING IT THROUGH THE NAME-FORMATTING AND ASSET-TYPE    *        
060100* CLASSIFICATION RULES.                                          *        
060200*----------------------------------------------------------------*        
060300 H100-MAP-UNMAPPED-ACTIVE-ROW.                                            
060400*----------------------------------------------------------------*        
060500     MOVE "N" TO WK-C-UNMAPPED-EXISTS-SW.                                 
060600     MOVE FARACTIV-SERIAL-NUMBER TO FARUACTV-SERIAL-NUMBER.               
060700     READ FARUACTV                                                        
060800        INVALID KEY CONTINUE                                              
060900 END-READ.                                                                
061000     IF WK-C-SUCCESSFUL                                                   
061100        MOVE "Y" TO WK-C-UNMAPPED-EXISTS-SW                               
061200 END-IF.                                                                  
061300     IF NOT WK-C-UNMAPPED-ALREADY-ON-FILE                                 
061400        MOVE FARACTIV-NODE-NAME  TO WK-C-VUNMP-NODE-NAME                  
061500        MOVE FARACTIV-ELEMENT    TO WK-C-VUNMP-ELEMENT                    
061600        MOVE FARACTIV-NODE-TYPE  TO WK-C-VUNMP-NODE-TYPE                  
061700        MOVE FARACTIV-DESCRIPTION TO WK-C-VUNMP-DESCRIPTION               
061800        CALL "FARVUNMP" USING WK-C-VUNMP-RECORD                           
061900        MOVE SPACES                    TO FARUACTV-REC                    
062000        MOVE FARACTIV-SERIAL-NUMBER    TO FARUACTV-SERIAL-NUMBER          
062100        MOVE FARACTIV-SITE-ID          TO FARUACTV-SITE-ID                
062200        MOVE FARACTIV-ZONE             TO FARUACTV-ZONE                   
062300        MOVE FARACTIV-NODE-ID          TO FARUACTV-NODE-ID                
062400        MOVE FARACTIV-NODE-NAME        TO FARUACTV-NODE-NAME              
062500        MOVE FARACTIV-NODE-TYPE        TO FARUACTV-NODE-TYPE              
062600        MOVE FARACTIV-ELEMENT          TO FARUACTV-ELEMENT                
062700        MOVE FARACTIV-MODEL            TO FARUACTV-MODEL                  
062800        MOVE FARACTIV-PART-NUMBER      TO FARUACTV-PART-NUMBER            
062900        MOVE WK-C-VUNMP-ASSET-NAME     TO FARUACTV-ASSET-NAME             
063000        MOVE WK-C-VUNMP-ASSET-TYPE     TO FARUACTV-ASSET-TYPE             
063100        MOVE "FARBSYNC"                TO FARUACTV-INSERTED-BY            
063200        MOVE "FARBSYNC"                TO FARUACTV-ENTRY-USER             
063300        MOVE WK-C-TODAY-STAMP          TO FARUACTV-INSERT-DATE            
063400        WRITE FARUACTV-REC                                                
063500        ADD 1 TO WK-N-NEW-UNMAPPED                                        
063600        PERFORM H900-LOG-UNMAPPED-AUDIT                                   
063700           THRU H998-LOG-UNMAPPED-AUDIT-EX                                
063800 END-IF.                                                                  
063900 H199-MAP-UNMAPPED-ACTIVE-ROW-EX.                                         
064000 EXIT.                                                                    
064100                                                                          
064200 H200-MAP-UNMAPPED-PASSIVE-ROW.                                           
064300*----------------------------------------------------------------*        
064400     MOVE "N" TO WK-C-UNMAPPED-EXISTS-SW.                                 
064500     MOVE FARPASSV-SERIAL       TO FARUPASV-SERIAL.                       
064600     MOVE FARPASSV-OBJECT-ID    TO FARUPASV-OBJECT-ID.                    
064700     READ FARUPASV                                                        
064800        INVALID KEY CONTINUE                                              
064900 END-READ.                                                                
065000     IF WK-C-SUCCESSFUL                                                   
065100        MOVE "Y" TO WK-C-UNMAPPED-EXISTS-SW                               
065200 END-IF.                                                                  
065300     IF NOT WK-C-UNMAPPED-ALREADY-ON-FILE                                 
065400        MOVE FARPASSV-MODEL      TO WK-C-VUNMP-NODE-NAME                  
065500        MOVE SPACES              TO WK-C-VUNMP-ELEMENT                    
065600        MOVE "PASSIVE"           TO WK-C-VUNMP-NODE-TYPE                  
065700        MOVE FARPASSV-NOTES      TO WK-C-VUNMP-DESCRIPTION                
065800        CALL "FARVUNMP" USING WK-C-VUNMP-RECORD                           
065900        MOVE SPACES                    TO FARUPASV-REC                    
066000        MOVE FARPASSV-SERIAL           TO FARUPASV-SERIAL                 
066100        MOVE FARPASSV-OBJECT-ID        TO FARUPASV-OBJECT-ID              
066200        MOVE FARPASSV-SITE-ID          TO FARUPASV-SITE-ID                
066300        MOVE FARPASSV-MODEL            TO FARUPASV-MODEL                  
066400        MOVE FARPASSV-CATEGORY-IN-NEP  TO FARUPASV-CATEGORY-IN-NEP        
066500        MOVE FARPASSV-ITEM-BAR-CODE    TO FARUPASV-ITEM-BAR-CODE          
066600        MOVE WK-C-VUNMP-ASSET-NAME     TO FARUPASV-ASSET-NAME             
066700        MOVE WK-C-VUNMP-ASSET-TYPE     TO FARUPASV-ASSET-TYPE             
066800        MOVE "FARBSYNC"                TO FARUPASV-INSERTED-BY            
066900        MOVE "FARBSYNC"                TO FARUPASV-ENTRY-USER             
067000        MOVE WK-C-TODAY-STAMP          TO FARUPASV-INSERT-DATE            
067100        WRITE FARUPASV-REC                                                
067200        ADD 1 TO WK-N-NEW-UNMAPPED                                        
067300        PERFORM H900-LOG-UNMAPPED-AUDIT                                   
067400           THRU H998-LOG-UNMAPPED-AUDIT-EX                                
067500 END-IF.                                                                  
067600 H299-MAP-UNMAPPED-PASSIVE-ROW-EX.                                        
067700 EXIT.                                                                    
067800                                                                          
067900 H300-MAP-UNMAPPED-IT-ROW.                                                
068000*----------------------------------------------------------------*        
068100     MOVE "N" TO WK-C-UNMAPPED-EXISTS-SW.                                 
068200     MOVE FARITINV-HOST-SERIAL-NUMBER                                     
068300                               TO FARUITIV-HOST-SERIAL-NUMBER.            
068400     MOVE FARITINV-OBJECT-ID     TO FARUITIV-ELEMENT-ID.                  
068500     MOVE FARITINV-PARENT-NAME   TO FARUITIV-HOST-NAME.                   
068600     READ FARUITIV                                                        
068700        INVALID KEY CONTINUE                                              
068800 END-READ.                                                                
068900     IF WK-C-SUCCESSFUL                                                   
069000        MOVE "Y" TO WK-C-UNMAPPED-EXISTS-SW                               
069100 END-IF.                                                                  
069200     IF NOT WK-C-UNMAPPED-ALREADY-ON-FILE                                 
069300        MOVE FARITINV-PARENT-NAME TO WK-C-VUNMP-NODE-NAME                 
069400        MOVE SPACES              TO WK-C-VUNMP-ELEMENT                    
069500        MOVE "IT"                TO WK-C-VUNMP-NODE-TYPE                  
069600        MOVE FARITINV-HOST-TYPE  TO WK-C-VUNMP-DESCRIPTION                
069700        CALL "FARVUNMP" USING WK-C-VUNMP-RECORD                           
069800        MOVE SPACES                       TO FARUITIV-REC                 
069900        MOVE FARITINV-HOST-SERIAL-NUMBER                                  
070000                               TO FARUITIV-HOST-SERIAL-NUMBER             
070100        MOVE FARITINV-OBJECT-ID           TO FARUITIV-ELEMENT-ID          
070200        MOVE FARITINV-PARENT-NAME         TO FARUITIV-HOST-NAME           
070300        MOVE FARITINV-SITE-ID             TO FARUITIV-SITE-ID             
070400        MOVE FARITINV-HARDWARE-VENDOR                                     
070500                               TO FARUITIV-HARDWARE-VENDOR                
070600        MOVE FARITINV-MODEL               TO FARUITIV-MODEL               
070700        MOVE FARITINV-HOST-TYPE           TO FARUITIV-HOST-TYPE           
070800        MOVE WK-C-VUNMP-ASSET-NAME        TO FARUITIV-ASSET-NAME          
070900        MOVE WK-C-VUNMP-ASSET-TYPE        TO FARUITIV-ASSET-TYPE          
071000        MOVE "FARBSYNC"                   TO FARUITIV-INSERTED-BY         
071100        MOVE "FARBSYNC"                   TO FARUITIV-ENTRY-USER          
071200        MOVE WK-C-TODAY-STAMP             TO FARUITIV-INSERT-DATE         
071300        WRITE FARUITIV-REC                                                
071400        ADD 1 TO WK-N-NEW-UNMAPPED                                        
071500        PERFORM H900-LOG-UNMAPPED-AUDIT                                   
071600           THRU H998-LOG-UNMAPPED-AUDIT-EX                                
071700 END-IF.                                                                  
071800 H399-MAP-UNMAPPED-IT-ROW-EX.                                             
071900 EXIT.                                                                    
072000                                                                          
072100*----------------------------------------------------------------*        
072200 H900-LOG-UNMAPPED-AUDIT.                                                 
072300*----------------------------------------------------------------*        
072400     ADD 1 TO WK-N-AUDLG-ID-SEQ.                                          
072500     MOVE SPACES                  TO FARAUDLG-REC.                        
072600     MOVE WK-N-AUDLG-ID-SEQ       TO FARAUDLG-ID.                         
072700     MOVE WK-C-VUNMP-ASSET-NAME   TO FARAUDLG-ASSET-ID.                   
072800     MOVE WK-C-VUNMP-NODE-TYPE    TO FARAUDLG-NODE-TYPE.                  
072900     MOVE WK-C-TODAY-STAMP        TO FARAUDLG-CHANGE-DATE.                
073000     MOVE "UNMAPPED"              TO FARAUDLG-NEW-STATUS.                 
073100     MOVE "DAILY SYNC - NO LEDGER MATCH, PARKED AS UNMAPPED"              
073200                                  TO FARAUDLG-NOTES.                      
073300     WRITE FARAUDLG-REC.                                                  
073400 H998-LOG-UNMAPPED-AUDIT-EX.                                              
073500 EXIT.                                                                    
073600                                                                          
073700 EJECT                                                                    
073800*----------------------------------------------------------------*        
073900 Y900-ABNORMAL-TERMINATION.                                               
074000*----------------------------------------------------------------*        
074100     PERFORM Z000-END-PROGRAM-ROUTINE                                     
074200        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
074300     STOP RUN.                                                            
074400                                                                          
074500*----------------------------------------------------------------*        
074600 Z000-END-PROGRAM-ROUTINE.                                                
074700*----------------------------------------------------------------*        
074800     CLOSE FARFINRC FARACTIV FARPASSV FARITINV                            
074900           FARUACTV FARUPASV FARUITIV FARAUDLG.                           
075000     DISPLAY "FARBSYNC RUN SUMMARY --------------------------".           
075100     DISPLAY "ACTIVE ROWS READ    : " WK-N-ACTIVE-READ.                   
075200     DISPLAY "PASSIVE ROWS READ   : " WK-N-PASSIVE-READ.                  
075300     DISPLAY "IT ROWS READ        : " WK-N-IT-READ.                       
075400     DISPLAY "LEDGER ROWS AGED    : " WK-N-AGED.                          
075500     DISPLAY "MISSING FLAGS CLEARED: " WK-N-CLEARED-MISSING.              
075600     DISPLAY "NEW UNMAPPED ROWS   : " WK-N-NEW-UNMAPPED.                  
075700     DISPLAY "APPROVAL WFS RAISED : " WK-N-APPR-WF-RAISED.                
075800 Z099-END-PROGRAM-ROUTINE-EX.                                             
075900 EXIT.                                                                    
076000                                                                          
076100******************************************************************        
076200*************** END OF PROGRAM SOURCE - FARBSYNC ***************          
076300******************************************************************        
