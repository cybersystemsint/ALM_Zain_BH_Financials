000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     FARBMISS.                                                
000500 AUTHOR.         KENNY LOW.                                               
000600 INSTALLATION.   FIXED ASSET REGISTER - FINANCE SYSTEMS.                  
000700 DATE-WRITTEN.   02 JUN 1996.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       COMPANY CONFIDENTIAL - FINANCE SYSTEMS ONLY.             
001000*                                                                         
001100*DESCRIPTION :  STANDALONE FULL-LEDGER MISSING-ASSET SWEEP.               
001200*               UNLIKE THE DAILY SYNC (FARBSYNC), THIS RUN DOES           
001300*               NOT REFRESH THE PLAIN NEW/EXISTING AGING FLAG -           
001400*               IT ONLY DRIVES FARVMISS'S POTENTIALLY_MISSING/            
001500*               DECOMMISSIONED STATE MACHINE, SO IT CAN BE RUN            
001600*               ON DEMAND BY OPERATIONS BETWEEN DAILY CYCLES              
001700*               WITHOUT DISTURBING THE NEW-ASSET GRACE WINDOW.            
001800*                                                                         
001900*=================================================================        
002000* HISTORY OF MODIFICATION:                                                
002100*=================================================================        
002200* TAG     DEV      DATE        DESCRIPTION                                
002300*------- -------- ----------  ----------------------------------*         
002400* FAR0036 KLOW     02/06/1996 - INITIAL VERSION.                          
002500*-----------------------------------------------------------------        
002600* FAR0041 RTAN     11/01/1999 - Y2K REMEDIATION - EXPANDED ALL            
002700*                               DATE FIELDS TO 4-DIGIT CENTURY.           
002800*-----------------------------------------------------------------        
002900* FAR0057 KLOW     02/10/2001 - PICK UP THE 14-DAY GRACE PERIOD           
003000*                               VIA THE SHARED FARVMISS ROUTINE -         
003100*                               REQ FA-233.                               
003200*-----------------------------------------------------------------        
003300* FAR0085 NPILLAI  03/03/2008 - LOG EVERY STATE CHANGE TO THE             
003400*                               AUDIT-LOG - REQ FA-406.                   
003500*=================================================================        
003600 EJECT                                                                    
003700**********************                                                    
003800 ENVIRONMENT DIVISION.                                                    
003900**********************                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER. IBM-AS400.                                              
004200 OBJECT-COMPUTER. IBM-AS400.                                              
004300 SPECIAL-NAMES.   C01 IS TOP-OF-FORM                                      
004400                   UPSI-0 ON STATUS IS FARBMISS-TRACE-ON                  
004500                   UPSI-0 OFF STATUS IS FARBMISS-TRACE-OFF.               
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     SELECT FARFINRC ASSIGN TO DATABASE-FARFINRC                          
004900            ORGANIZATION      IS INDEXED                                  
005000            ACCESS MODE       IS DYNAMIC                                  
005100            RECORD KEY        IS FARFINRC-KEY-GROUP                       
005200            FILE STATUS       IS WK-C-FILE-STATUS.                        
005300     SELECT FARACTIV ASSIGN TO DATABASE-FARACTIV                          
005400            ORGANIZATION      IS INDEXED                                  
005500            ACCESS MODE       IS DYNAMIC                                  
005600            RECORD KEY        IS FARACTIV-ID                              
005700            FILE STATUS       IS WK-C-FILE-STATUS.                        
005800     SELECT FARPASSV ASSIGN TO DATABASE-FARPASSV                          
005900            ORGANIZATION      IS INDEXED                                  
006000            ACCESS MODE       IS DYNAMIC                                  
006100            RECORD KEY        IS FARPASSV-OBJECT-ID                       
006200            FILE STATUS       IS WK-C-FILE-STATUS.                        
006300     SELECT FARITINV ASSIGN TO DATABASE-FARITINV                          
006400            ORGANIZATION      IS INDEXED                                  
006500            ACCESS MODE       IS DYNAMIC                                  
006600            RECORD KEY        IS FARITINV-OBJECT-ID                       
006700            FILE STATUS       IS WK-C-FILE-STATUS.                        
006800     SELECT FARAUDLG ASSIGN TO DATABASE-FARAUDLG                          
006900            ORGANIZATION      IS SEQUENTIAL                               
007000            ACCESS MODE       IS SEQUENTIAL                               
007100            FILE STATUS       IS WK-C-FILE-STATUS.                        
007200 EJECT                                                                    
007300***************                                                           
007400 DATA DIVISION.                                                           
007500***************                                                           
007600 FILE SECTION.                                                            
007700**************                                                            
007800 FD  FARFINRC                                                             
007900     LABEL RECORDS ARE OMITTED                                            
008000     DATA RECORD IS FARFINRC-REC.                                         
008100 01  FARFINRC-REC.                                                        
008200        COPY FARFINRC.                                                    
008300                                                                          
008400 FD  FARACTIV                                                             
008500     LABEL RECORDS ARE OMITTED                                            
008600     DATA RECORD IS FARACTIV-REC.                                         
008700 01  FARACTIV-REC.                                                        
008800        COPY FARACTIV.                                                    
008900                                                                          
009000 FD  FARPASSV                                                             
009100     LABEL RECORDS ARE OMITTED                                            
009200     DATA RECORD IS FARPASSV-REC.                                         
009300 01  FARPASSV-REC.                                                        
009400        COPY FARPASSV.                                                    
009500                                                                          
009600 FD  FARITINV                                                             
009700     LABEL RECORDS ARE OMITTED                                            
009800     DATA RECORD IS FARITINV-REC.                                         
009900 01  FARITINV-REC.                                                        
010000        COPY FARITINV.                                                    
010100                                                                          
010200 FD  FARAUDLG                                                             
010300     LABEL RECORDS ARE OMITTED                                            
010400     DATA RECORD IS FARAUDLG-REC.                                         
010500 01  FARAUDLG-REC.                                                        
010600        COPY FARAUDLG.                                                    
010700                                                                          
010800 WORKING-STORAGE SECTION.                                                 
010900*************************                                                 
011000 01  FILLER                  PIC X(24) VALUE                              
011100        "** PROGRAM FARBMISS  **".                                        
011200                                                                          
011300                                                                          
011400* ------------------ WORK-AREA HISTORY SNAPSHOT -----------------*        
011500 01  WK-C-BMISS-RUN-STAMP         PIC X(10) VALUE SPACES.                 
011600 01  WK-C-BMISS-RUN-STAMP-R REDEFINES                                     
011700                              WK-C-BMISS-RUN-STAMP.                       
011800     05  WK-C-BMISS-RUN-CCYY      PIC 9(04).                              
011900     05  FILLER                   PIC X(01).                              
012000     05  WK-C-BMISS-RUN-MM        PIC 9(02).                              
012100     05  FILLER                   PIC X(01).                              
012200     05  WK-C-BMISS-RUN-DD        PIC 9(02).                              
012300                                                                          
012400 01  WK-N-BMISS-SEQ-AREA          PIC 9(05) VALUE ZERO.                   
012500 01  WK-C-BMISS-SEQ-AREA-R REDEFINES                                      
012600                              WK-N-BMISS-SEQ-AREA.                        
012700     05  WK-C-BMISS-SEQ-DIGITS    PIC X(05).                              
012800                                                                          
012900 01  WK-C-BMISS-NAME-AREA         PIC X(20) VALUE SPACES.                 
013000 01  WK-C-BMISS-NAME-AREA-R REDEFINES                                     
013100                              WK-C-BMISS-NAME-AREA.                       
013200     05  WK-C-BMISS-NAME-FIRST10  PIC X(10).                              
013300     05  WK-C-BMISS-NAME-LAST10   PIC X(10).                              
013400                                                                          
013500* ------------------ PROGRAM WORKING STORAGE -------------------*         
013600 01  WK-C-COMMON.                                                         
013700        COPY FARCMWS.                                                     
013800                                                                          
013900 01  WK-C-XMISS-CALL-AREA.                                                
014000        COPY LKMISS.                                                      
014100                                                                          
014200 01  WK-C-XAPWK-CALL-AREA.                                                
014300        COPY LKAPWK.                                                      
014400                                                                          
014500 01  WK-C-TODAY-STAMP                PIC X(19).                           
014600 01  WK-C-TODAY-DATE-ONLY REDEFINES WK-C-TODAY-STAMP.                     
014700     05  WK-C-TODAY-DATE-PART        PIC X(10).                           
014800     05  FILLER                      PIC X(09).                           
014900                                                                          
015000 01  WK-C-WORK-AREA.                                                      
015100     05  WK-C-FOUND-IN-SOURCE     PIC X(01).                              
015200     05  WK-C-SCAN-DONE-SW        PIC X(01).                              
015300         88  WK-C-SUB-SCAN-AT-END     VALUE "Y".                          
015400     05  WK-C-LEDGER-SCAN-DONE-SW PIC X(01) VALUE "N".                    
015500         88  WK-C-LEDGER-AT-END       VALUE "Y".                          
015600                                                                          
015700 01  WK-N-COUNTERS.                                                       
015800     05  WK-N-ROWS-READ           PIC S9(09) COMP VALUE 0.                
015900     05  WK-N-NEWLY-MISSING       PIC S9(09) COMP VALUE 0.                
016000     05  WK-N-NEWLY-CLEARED       PIC S9(09) COMP VALUE 0.                
016100     05  WK-N-NEWLY-DECOMM        PIC S9(09) COMP VALUE 0.                
016200     05  WK-N-APPR-WF-RAISED      PIC S9(09) COMP VALUE 0.                
016300 77  WK-N-AUDLG-ID-SEQ            PIC S9(09) COMP VALUE 0.                
016400                                                                          
016500 EJECT                                                                    
016600****************************************                                  
016700 PROCEDURE DIVISION.                                                      
016800****************************************                                  
016900 MAIN-MODULE.                                                             
017000     PERFORM A000-INITIALISE-ROUTINE                                      
017100        THRU A099-INITIALISE-ROUTINE-EX.                                  
017200     PERFORM B000-PROCESS-LEDGER                                          
017300        THRU B999-PROCESS-LEDGER-EX                                       
017400        UNTIL WK-C-LEDGER-AT-END.                                         
017500     PERFORM Z000-END-PROGRAM-ROUTINE                                     
017600        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
017700     STOP RUN.                                                            
017800                                                                          
017900*----------------------------------------------------------------*        
018000 A000-INITIALISE-ROUTINE.                                                 
018100*----------------------------------------------------------------*        
018200     ACCEPT WK-C-TODAY-DATE-PART FROM DATE YYYYMMDD.                      
018300     MOVE "T00:00:00" TO WK-C-TODAY-STAMP (11:9).                         
018400     MOVE WK-C-TODAY-STAMP (1:10) TO WK-C-BMISS-RUN-STAMP.                
018500     OPEN I-O   FARFINRC.                                                 
018600     OPEN INPUT FARACTIV FARPASSV FARITINV.                               
018700     OPEN EXTEND FARAUDLG.                                                
018800     IF NOT WK-C-SUCCESSFUL                                               
018900        DISPLAY "FARBMISS - FILE OPEN ERROR"                              
019000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
019100        GO TO Y900-ABNORMAL-TERMINATION                                   
019200 END-IF.                                                                  
019300     MOVE ZERO TO FARFINRC-ID.                                            
019400     MOVE SPACES TO FARFINRC-ASSET-SERIAL-NO.                             
019500     START FARFINRC KEY IS NOT LESS THAN FARFINRC-KEY-GROUP               
019600        INVALID KEY MOVE "Y" TO WK-C-LEDGER-SCAN-DONE-SW.                 
019700 A099-INITIALISE-ROUTINE-EX.                                              
019800 EXIT.                                                                    
019900                                                                          
020000*----------------------------------------------------------------*        
020100 B000-PROCESS-LEDGER.                                                     
020200*----------------------------------------------------------------*        
020300     READ FARFINRC NEXT RECORD                                            
020400        AT END MOVE "Y" TO WK-C-LEDGER-SCAN-DONE-SW.                      
020500     IF WK-C-LEDGER-AT-END                                                
020600        GO TO B999-PROCESS-LEDGER-EX                                      
020700 END-IF.                                                                  
020800     ADD 1 TO WK-N-ROWS-READ.                                             
020900     IF FARFINRC-IS-DELETED                                               
021000        GO TO B999-PROCESS-LEDGER-EX                                      
021100 END-IF.                                                                  
021200     PERFORM C000-LOOK-UP-SOURCE-INVENTORY                                
021300        THRU C999-LOOK-UP-SOURCE-INVENTORY-EX.                            
021400     PERFORM D000-CALL-MISSING-ASSET-ENGINE                               
021500        THRU D999-CALL-MISSING-ASSET-ENGINE-EX.                           
021600 B999-PROCESS-LEDGER-EX.                                                  
021700 EXIT.                                                                    
021800                                                                          
021900*----------------------------------------------------------------*        
022000* C000 - IS THIS LEDGER ROW'S SERIAL NUMBER STILL PRESENT IN     *        
022100* ITS OWN SOURCE INVENTORY TABLE?  NODE-TYPE PICKS THE TABLE.    *        
022200*----------------------------------------------------------------*        
022300 C000-LOOK-UP-SOURCE-INVENTORY.                                           
022400*----------------------------------------------------------------*        
022500     MOVE "N" TO WK-C-FOUND-IN-SOURCE.                                    
022600     EVALUATE TRUE                                                        
022700        WHEN FARFINRC-NT-ACTIVE                                           
022800           PERFORM C100-SCAN-ACTIVE  THRU C199-SCAN-ACTIVE-EX             
022900        WHEN FARFINRC-NT-PASSIVE                                          
023000           PERFORM C200-SCAN-PASSIVE THRU C299-SCAN-PASSIVE-EX            
023100        WHEN FARFINRC-NT-IT                                               
023200           PERFORM C300-SCAN-IT      THRU C399-SCAN-IT-EX                 
023300     END-EVALUATE.                                                        
023400 C999-LOOK-UP-SOURCE-INVENTORY-EX.                                        
023500 EXIT.                                                                    
023600                                                                          
023700 C100-SCAN-ACTIVE.                                                        
023800*----------------------------------------------------------------*        
023900     MOVE "N" TO WK-C-SCAN-DONE-SW.                                       
024000     MOVE ZERO TO FARACTIV-ID.                                            
024100     START FARACTIV KEY IS NOT LESS THAN FARACTIV-ID                      
024200        INVALID KEY MOVE "Y" TO WK-C-SCAN-DONE-SW.                        
024300     PERFORM C110-READ-NEXT-ACTIVE THRU C110-READ-NEXT-ACTIVE-EX          
024400        UNTIL WK-C-SUB-SCAN-AT-END                                        
024500           OR WK-C-FOUND-IN-SOURCE = "Y".                                 
024600 C199-SCAN-ACTIVE-EX.                                                     
024700 EXIT.                                                                    
024800                                                                          
024900 C110-READ-NEXT-ACTIVE.                                                   
025000     READ FARACTIV NEXT RECORD                                            
025100        AT END MOVE "Y" TO WK-C-SCAN-DONE-SW                              
025200     END-READ.                                                            
025300     IF NOT WK-C-SUB-SCAN-AT-END                                          
025400           AND FARACTIV-SERIAL-NUMBER                                     
025500                 = FARFINRC-ASSET-SERIAL-NO                               
025600        MOVE "Y" TO WK-C-FOUND-IN-SOURCE                                  
025700 END-IF.                                                                  
025800 C110-READ-NEXT-ACTIVE-EX.                                                
025900 EXIT.                                                                    
026000                                                                          
026100 C200-SCAN-PASSIVE.                                                       
026200*----------------------------------------------------------------*        
026300     MOVE "N" TO WK-C-SCAN-DONE-SW.                                       
026400     MOVE ZERO TO FARPASSV-OBJECT-ID.                                     
026500     START FARPASSV KEY IS NOT LESS THAN FARPASSV-OBJECT-ID               
026600        INVALID KEY MOVE "Y" TO WK-C-SCAN-DONE-SW.                        
026700     PERFORM C210-READ-NEXT-PASSIVE                                       
026800        THRU C210-READ-NEXT-PASSIVE-EX                                    
026900        UNTIL WK-C-SUB-SCAN-AT-END                                        
027000           OR WK-C-FOUND-IN-SOURCE = "Y".                                 
027100 C299-SCAN-PASSIVE-EX.                                                    
027200 EXIT.                                                                    
027300                                                                          
027400 C210-READ-NEXT-PASSIVE.                                                  
027500     READ FARPASSV NEXT RECORD                                            
027600        AT END MOVE "Y" TO WK-C-SCAN-DONE-SW                              
027700     END-READ.                                                            
027800     IF NOT WK-C-SUB-SCAN-AT-END                                          
027900           AND FARPASSV-SERIAL = FARFINRC-ASSET-SERIAL-NO                 
028000        MOVE "Y" TO WK-C-FOUND-IN-SOURCE                                  
028100 END-IF.                                                                  
028200 C210-READ-NEXT-PASSIVE-EX.                                               
028300 EXIT.                                                                    
028400                                                                          
028500 C300-SCAN-IT.                                                            
028600*----------------------------------------------------------------*        
028700     MOVE "N" TO WK-C-SCAN-DONE-SW.                                       
028800     MOVE SPACES TO FARITINV-OBJECT-ID.                                   
028900     START FARITINV KEY IS NOT LESS THAN FARITINV-OBJECT-ID               
029000        INVALID KEY MOVE "Y" TO WK-C-SCAN-DONE-SW.                        
029100     PERFORM C310-READ-NEXT-IT THRU C310-READ-NEXT-IT-EX                  
029200        UNTIL WK-C-SUB-SCAN-AT-END                                        
029300           OR WK-C-FOUND-IN-SOURCE = "Y".                                 
029400 C399-SCAN-IT-EX.                                                         
029500 EXIT.                                                                    
029600                                                                          
029700 C310-READ-NEXT-IT.                                                       
029800     READ FARITINV NEXT RECORD                                            
029900        AT END MOVE "Y" TO WK-C-SCAN-DONE-SW                              
030000     END-READ.                                                            
030100     IF NOT WK-C-SUB-SCAN-AT-END                                          
030200           AND FARITINV-HOST-SERIAL-NUMBER                                
030300                 = FARFINRC-ASSET-SERIAL-NO                               
030400        MOVE "Y" TO WK-C-FOUND-IN-SOURCE                                  
030500 END-IF.                                                                  
030600 C310-READ-NEXT-IT-EX.                                                    
030700 EXIT.                                                                    
030800                                                                          
030900 EJECT                                                                    
031000*----------------------------------------------------------------*        
031100* D000 - CALL FARVMISS WITH THE RESULT OF THE LOOK-UP AND POST   *        
031200* WHATEVER STATE CHANGE IT RETURNS BACK TO THE LEDGER, LOGGING   *        
031300* EVERY TRANSITION TO THE AUDIT TRAIL.                           *        
031400*----------------------------------------------------------------*        
031500 D000-CALL-MISSING-ASSET-ENGINE.                                          
031600*----------------------------------------------------------------*        
031700     MOVE WK-C-FOUND-IN-SOURCE       TO WK-C-VMISS-FOUND-IN-INV.          
031800     MOVE FARFINRC-STATUS-FLAG       TO WK-C-VMISS-CURRENT-STATUS.        
031900     MOVE FARFINRC-RETIREMENT-DATE                                        
032000                                 TO WK-C-VMISS-RETIREMENT-DATE.           
032100     MOVE FARFINRC-NET-COST          TO WK-N-VMISS-NET-COST.              
032200     MOVE WK-C-TODAY-STAMP           TO WK-C-VMISS-TODAY.                 
032300     CALL "FARVMISS" USING WK-C-VMISS-RECORD.                             
032400     IF WK-C-VMISS-NO-ACTION                                              
032500        GO TO D999-CALL-MISSING-ASSET-ENGINE-EX                           
032600 END-IF.                                                                  
032700     PERFORM E000-LOG-AUDIT-ENTRY THRU E099-LOG-AUDIT-ENTRY-EX.           
032800     MOVE WK-C-VMISS-NEW-STATUS      TO FARFINRC-STATUS-FLAG.             
032900     MOVE WK-C-VMISS-NEW-RETIRE-DATE TO FARFINRC-RETIREMENT-DATE.         
033000     MOVE WK-C-TODAY-STAMP           TO FARFINRC-CHANGE-DATE.             
033100     MOVE "FARBMISS"                 TO FARFINRC-CHANGED-BY.              
033200     REWRITE FARFINRC-REC.                                                
033300     EVALUATE TRUE                                                        
033400        WHEN WK-C-VMISS-SET-POT-MISSING                                   
033500           ADD 1 TO WK-N-NEWLY-MISSING                                    
033600        WHEN WK-C-VMISS-CLEAR-POT-MISS                                    
033700           ADD 1 TO WK-N-NEWLY-CLEARED                                    
033800        WHEN WK-C-VMISS-DECOMMISSION                                      
033900           ADD 1 TO WK-N-NEWLY-DECOMM                                     
034000     END-EVALUATE.                                                        
034100     IF WK-C-VMISS-TRIGGER-APPR-WF = "Y"                                  
034200        PERFORM F000-RAISE-PENDING-ADDITION                               
034300           THRU F099-RAISE-PENDING-ADDITION-EX                            
034400 END-IF.                                                                  
034500 D999-CALL-MISSING-ASSET-ENGINE-EX.                                       
034600 EXIT.                                                                    
034700                                                                          
034800*----------------------------------------------------------------*        
034900 E000-LOG-AUDIT-ENTRY.                                                    
035000*----------------------------------------------------------------*        
035100     ADD 1 TO WK-N-AUDLG-ID-SEQ.                                          
035200     MOVE SPACES                     TO FARAUDLG-REC.                     
035300     MOVE WK-N-AUDLG-ID-SEQ          TO FARAUDLG-ID.                      
035400     MOVE FARFINRC-ASSET-SERIAL-NO   TO FARAUDLG-ASSET-ID.                
035500     MOVE FARFINRC-ASSET-SERIAL-NO   TO FARAUDLG-SERIAL-NUMBER.           
035600     MOVE FARFINRC-STATUS-FLAG       TO FARAUDLG-PREVIOUS-STATUS.         
035700     MOVE WK-C-VMISS-NEW-STATUS      TO FARAUDLG-NEW-STATUS.              
035800     MOVE WK-C-TODAY-STAMP           TO FARAUDLG-CHANGE-DATE.             
035900     MOVE FARFINRC-NODE-TYPE         TO FARAUDLG-NODE-TYPE.               
036000     MOVE "MISSING-ASSET SWEEP STATE TRANSITION"                          
036100                                      TO FARAUDLG-NOTES.                  
036200     WRITE FARAUDLG-REC.                                                  
036300 E099-LOG-AUDIT-ENTRY-EX.                                                 
036400 EXIT.                                                                    
036500                                                                          
036600*----------------------------------------------------------------*        
036700* F000 - A DECOMMISSIONED ASSET REAPPEARED WITH A NON-ZERO NET   *        
036800* COST.  ASK THE APPROVAL CHAIN TO RE-ADD IT TO THE LEDGER.      *        
036900*----------------------------------------------------------------*        
037000 F000-RAISE-PENDING-ADDITION.                                             
037100*----------------------------------------------------------------*        
037200     MOVE "1"                        TO WK-C-VAPWK-OPTION.                
037300     MOVE FARFINRC-ASSET-SERIAL-NO   TO WK-C-VAPWK-ASSET-ID.              
037400     MOVE "pending addition"                                              
037500                              TO WK-C-VAPWK-ORIGINAL-STATUS.              
037600     MOVE "AUTOMATED RE-ADDITION AFTER ASSET REAPPEARED"                  
037700                                      TO WK-C-VAPWK-COMMENTS.             
037800     MOVE "FARBMISS"                 TO WK-C-VAPWK-USER-ID.               
037900     MOVE WK-C-TODAY-STAMP           TO WK-C-VAPWK-TODAY.                 
038000     CALL "FARVAPWK" USING WK-C-VAPWK-RECORD.                             
038100     IF WK-C-VAPWK-ERROR-CD = SPACES                                      
038200        ADD 1 TO WK-N-APPR-WF-RAISED                                      
038300 END-IF.                                                                  
038400 F099-RAISE-PENDING-ADDITION-EX.                                          
038500 EXIT.                                                                    
038600                                                                          
038700 EJECT                                                                    
038800*----------------------------------------------------------------*        
038900 Y900-ABNORMAL-TERMINATION.                                               
039000*----------------------------------------------------------------*        
039100     PERFORM Z000-END-PROGRAM-ROUTINE                                     
039200        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
039300     STOP RUN.                                                            
039400                                                                          
039500*----------------------------------------------------------------*        
039600 Z000-END-PROGRAM-ROUTINE.                                                
039700*----------------------------------------------------------------*        
039800     CLOSE FARFINRC FARACTIV FARPASSV FARITINV FARAUDLG.                  
039900     DISPLAY "FARBMISS RUN SUMMARY --------------------------".           
040000     DISPLAY "RUN DATE STAMPED AS      : " WK-C-BMISS-RUN-STAMP.          
040100     DISPLAY "ROWS READ           : " WK-N-ROWS-READ.                     
040200     DISPLAY "NEWLY POT. MISSING  : " WK-N-NEWLY-MISSING.                 
040300     DISPLAY "NEWLY CLEARED       : " WK-N-NEWLY-CLEARED.                 
040400     DISPLAY "NEWLY DECOMM        : " WK-N-NEWLY-DECOMM.                  
040500     DISPLAY "APPROVAL WFS RAISED : " WK-N-APPR-WF-RAISED.                
040600 Z099-END-PROGRAM-ROUTINE-EX.                                             
040700 EXIT.                                                                    
040800                                                                          
040900******************************************************************        
041000*************** END OF PROGRAM SOURCE - FARBMISS ***************          
041100******************************************************************        
