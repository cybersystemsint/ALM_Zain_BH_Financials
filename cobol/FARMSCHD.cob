000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     FARMSCHD.                                                
000500 AUTHOR.         NPILLAI.                                                 
000600 INSTALLATION.   FIXED ASSET REGISTER - FINANCE SYSTEMS.                  
000700 DATE-WRITTEN.   21 APR 2008.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       COMPANY CONFIDENTIAL - FINANCE SYSTEMS ONLY.             
001000*                                                                         
001100*DESCRIPTION :  NIGHTLY SCHEDULER FOR THE FIXED ASSET REGISTER.           
001200*               DRIVES THE THREE BATCH UNITS IN THE ORDER THE             
001300*               BUSINESS DEPENDS ON - THE LEDGER MUST BE BROUGHT          
001400*               INTO LINE WITH TODAY'S SOURCE INVENTORY FEEDS             
001500*               BEFORE THE UNMAPPED HOLDING TABLES ARE REPAIRED,          
001600*               AND BOTH OF THOSE MUST RUN BEFORE THE MISSING-            
001700*               ASSET SWEEP LOOKS FOR LEDGER ROWS THAT DROPPED            
001800*               OFF EVERY FEED.  CALLED FROM THE OVERNIGHT JOB            
001900*               SCHEDULE - SEE OPERATIONS RUNBOOK OPS-FAR-01.             
002000*                                                                         
002100*=================================================================        
002200* HISTORY OF MODIFICATION:                                                
002300*=================================================================        
002400* TAG     DEV      DATE        DESCRIPTION                                
002500*------- -------- ----------  ----------------------------------*         
002600* FAR0088 NPILLAI  21/04/2008 - INITIAL VERSION - REQ FA-409.             
002700*-----------------------------------------------------------------        
002800* FAR0100 CTEO     09/06/2008 - NOTED IN E000 THAT A STEP                 
002900*                               FAILURE ABENDS VIA Y900 IN THE            
003000*                               CALLED BATCH UNIT RATHER THAN             
003100*                               RETURNING A CODE HERE, SO THE             
003200*                               CHAIN CANNOT SELF-STOP - THE              
003300*                               OVERNIGHT SCHEDULE MUST HOLD              
003400*                               THE REMAINING STEPS - REQ                 
003500*                               FA-410.                                   
003600*-----------------------------------------------------------------        
003700* FAR0101 NPILLAI  30/07/2008 - RUN SUMMARY NOW SHOWS THE LAST            
003800*                               STEP NUMBER STARTED, NOT JUST             
003900*                               THE STEPS-RUN COUNT, SO THE               
004000*                               OVERNIGHT OPERATOR CAN GO                 
004100*                               STRAIGHT TO THE JOB LOG ENTRY             
004200*                               THAT MATTERS - REQ FA-410.                
004300*=================================================================        
004400 EJECT                                                                    
004500**********************                                                    
004600 ENVIRONMENT DIVISION.                                                    
004700**********************                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SOURCE-COMPUTER. IBM-AS400.                                              
005000 OBJECT-COMPUTER. IBM-AS400.                                              
005100 SPECIAL-NAMES.   C01 IS TOP-OF-FORM                                      
005200                   UPSI-0 ON STATUS IS FARMSCHD-TRACE-ON                  
005300                   UPSI-0 OFF STATUS IS FARMSCHD-TRACE-OFF                
005400                   UPSI-1 ON STATUS IS FARMSCHD-SKIP-UNMAP-ON             
005500                   UPSI-1 OFF STATUS IS FARMSCHD-SKIP-UNMAP-OFF.          
005600 INPUT-OUTPUT SECTION.                                                    
005700 FILE-CONTROL.                                                            
005800 EJECT                                                                    
005900***************                                                           
006000 DATA DIVISION.                                                           
006100***************                                                           
006200 WORKING-STORAGE SECTION.                                                 
006300*************************                                                 
006400 01  FILLER                  PIC X(24) VALUE                              
006500        "** PROGRAM FARMSCHD  **".                                        
006600                                                                          
006700                                                                          
006800* ------------------ WORK-AREA HISTORY SNAPSHOT -----------------*        
006900 01  WK-C-MSCHD-RUN-STAMP         PIC X(10) VALUE SPACES.                 
007000 01  WK-C-MSCHD-RUN-STAMP-R REDEFINES                                     
007100                              WK-C-MSCHD-RUN-STAMP.                       
007200     05  WK-C-MSCHD-RUN-CCYY      PIC 9(04).                              
007300     05  FILLER                   PIC X(01).                              
007400     05  WK-C-MSCHD-RUN-MM        PIC 9(02).                              
007500     05  FILLER                   PIC X(01).                              
007600     05  WK-C-MSCHD-RUN-DD        PIC 9(02).                              
007700                                                                          
007800 01  WK-N-MSCHD-SEQ-AREA          PIC 9(05) VALUE ZERO.                   
007900 01  WK-C-MSCHD-SEQ-AREA-R REDEFINES                                      
008000                              WK-N-MSCHD-SEQ-AREA.                        
008100     05  WK-C-MSCHD-SEQ-DIGITS    PIC X(05).                              
008200                                                                          
008300 01  WK-C-MSCHD-NAME-AREA         PIC X(20) VALUE SPACES.                 
008400 01  WK-C-MSCHD-NAME-AREA-R REDEFINES                                     
008500                              WK-C-MSCHD-NAME-AREA.                       
008600     05  WK-C-MSCHD-NAME-FIRST10  PIC X(10).                              
008700     05  WK-C-MSCHD-NAME-LAST10   PIC X(10).                              
008800                                                                          
008900* ------------------ PROGRAM WORKING STORAGE -------------------*         
009000 01  WK-C-RUN-STAMP                  PIC X(19).                           
009100 01  WK-C-RUN-DATE-ONLY REDEFINES WK-C-RUN-STAMP.                         
009200     05  WK-C-RUN-DATE-PART          PIC X(10).                           
009300     05  FILLER                      PIC X(09).                           
009400                                                                          
009500 01  WK-C-STEP-CONTROL.                                                   
009600     05  WK-C-CURRENT-STEP-SW    PIC X(01).                               
009700         88  WK-C-STEP-OK             VALUE "Y".                          
009800         88  WK-C-STEP-FAILED          VALUE "N".                         
009900     05  WK-N-STEP-NUMBER        PIC S9(02) COMP VALUE 0.                 
010000 01  WK-N-STEP-NUMBER-R REDEFINES WK-N-STEP-NUMBER                        
010100                                  PIC S9(02).                             
010200                                                                          
010300 77  WK-N-STEPS-FAILED       PIC S9(02) COMP VALUE 0.                     
010400                                                                          
010500 01  WK-N-COUNTERS.                                                       
010600     05  WK-N-STEPS-RUN          PIC S9(02) COMP VALUE 0.                 
010700                                                                          
010800 EJECT                                                                    
010900****************************************                                  
011000 PROCEDURE DIVISION.                                                      
011100****************************************                                  
011200 MAIN-MODULE.                                                             
011300     PERFORM A000-INITIALISE-ROUTINE                                      
011400        THRU A099-INITIALISE-ROUTINE-EX.                                  
011500     PERFORM B000-RUN-DAILY-SYNC                                          
011600        THRU B099-RUN-DAILY-SYNC-EX.                                      
011700     IF FARMSCHD-SKIP-UNMAP-OFF                                           
011800        PERFORM C000-RUN-UNMAPPED-REPAIR                                  
011900           THRU C099-RUN-UNMAPPED-REPAIR-EX                               
012000     ELSE                                                                 
012100        DISPLAY "FARMSCHD - UPSI-1 ON, UNMAPPED REPAIR SKIPPED"           
012200 END-IF.                                                                  
012300     PERFORM D000-RUN-MISSING-ASSET-CHECK                                 
012400        THRU D099-RUN-MISSING-ASSET-CHECK-EX.                             
012500     PERFORM Z000-END-PROGRAM-ROUTINE                                     
012600        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
012700     STOP RUN.                                                            
012800                                                                          
012900*----------------------------------------------------------------*        
013000 A000-INITIALISE-ROUTINE.                                                 
013100*----------------------------------------------------------------*        
013200     ACCEPT WK-C-RUN-DATE-PART FROM DATE YYYYMMDD.                        
013300     MOVE "T00:00:00" TO WK-C-RUN-STAMP (11:9).                           
013400     MOVE WK-C-RUN-STAMP (1:10) TO WK-C-MSCHD-RUN-STAMP.                  
013500     DISPLAY "FARMSCHD - NIGHTLY RUN STARTED " WK-C-RUN-STAMP.            
013600 A099-INITIALISE-ROUTINE-EX.                                              
013700 EXIT.                                                                    
013800                                                                          
013900 EJECT                                                                    
014000*----------------------------------------------------------------*        
014100* B000 - STEP 1 : BRING THE LEDGER INTO LINE WITH TODAY'S        *        
014200* ACTIVE / PASSIVE / IT INVENTORY FEEDS.                         *        
014300*----------------------------------------------------------------*        
014400 B000-RUN-DAILY-SYNC.                                                     
014500*----------------------------------------------------------------*        
014600     MOVE 1 TO WK-N-STEP-NUMBER.                                          
014700     DISPLAY "FARMSCHD STEP 1 - CALLING FARBSYNC".                        
014800     CALL "FARBSYNC".                                                     
014900     PERFORM E000-CHECK-STEP-RESULT                                       
015000        THRU E099-CHECK-STEP-RESULT-EX.                                   
015100 B099-RUN-DAILY-SYNC-EX.                                                  
015200 EXIT.                                                                    
015300                                                                          
015400*----------------------------------------------------------------*        
015500* C000 - STEP 2 : REPAIR THE UNMAPPED HOLDING TABLES.            *        
015600*----------------------------------------------------------------*        
015700 C000-RUN-UNMAPPED-REPAIR.                                                
015800*----------------------------------------------------------------*        
015900     MOVE 2 TO WK-N-STEP-NUMBER.                                          
016000     DISPLAY "FARMSCHD STEP 2 - CALLING FARBUNMP".                        
016100     CALL "FARBUNMP".                                                     
016200     PERFORM E000-CHECK-STEP-RESULT                                       
016300        THRU E099-CHECK-STEP-RESULT-EX.                                   
016400 C099-RUN-UNMAPPED-REPAIR-EX.                                             
016500 EXIT.                                                                    
016600                                                                          
016700*----------------------------------------------------------------*        
016800* D000 - STEP 3 : SWEEP THE LEDGER FOR ASSETS THAT DROPPED OFF   *        
016900* EVERY SOURCE FEED.                                             *        
017000*----------------------------------------------------------------*        
017100 D000-RUN-MISSING-ASSET-CHECK.                                            
017200*----------------------------------------------------------------*        
017300     MOVE 3 TO WK-N-STEP-NUMBER.                                          
017400     DISPLAY "FARMSCHD STEP 3 - CALLING FARBMISS".                        
017500     CALL "FARBMISS".                                                     
017600     PERFORM E000-CHECK-STEP-RESULT                                       
017700        THRU E099-CHECK-STEP-RESULT-EX.                                   
017800 D099-RUN-MISSING-ASSET-CHECK-EX.                                         
017900 EXIT.                                                                    
018000                                                                          
018100 EJECT                                                                    
018200*----------------------------------------------------------------*        
018300* E000 - EVERY STEP RETURNS THROUGH HERE.  THE THREE BATCH       *        
018400* UNITS SIGNAL TROUBLE BY ABENDING (Y900) RATHER THAN BY A       *        
018500* RETURN CODE, SO ALL THIS STEP CAN DO IS RECORD THAT THE STEP   *        
018600* WAS ATTEMPTED - IF FARMSCHD IS STILL RUNNING, THE STEP CAME    *        
018700* BACK.                                                          *        
018800*----------------------------------------------------------------*        
018900 E000-CHECK-STEP-RESULT.                                                  
019000*----------------------------------------------------------------*        
019100     ADD 1 TO WK-N-STEPS-RUN.                                             
019200     MOVE "Y" TO WK-C-CURRENT-STEP-SW.                                    
019300     DISPLAY "FARMSCHD STEP " WK-N-STEP-NUMBER-R                          
019400             " COMPLETE".                                                 
019500 E099-CHECK-STEP-RESULT-EX.                                               
019600 EXIT.                                                                    
019700                                                                          
019800 EJECT                                                                    
019900*----------------------------------------------------------------*        
020000 Z000-END-PROGRAM-ROUTINE.                                                
020100*----------------------------------------------------------------*        
020200     DISPLAY "FARMSCHD RUN SUMMARY -------------------------".            
020300     DISPLAY "RUN DATE STAMPED AS        : " WK-C-MSCHD-RUN-STAMP.        
020400     DISPLAY "STEPS ATTEMPTED            : " WK-N-STEPS-RUN.              
020500     DISPLAY "STEPS FAILED               : " WK-N-STEPS-FAILED.           
020600     DISPLAY "LAST STEP NUMBER STARTED   : " WK-N-STEP-NUMBER-R.          
020700     DISPLAY "FARMSCHD - NIGHTLY RUN ENDED NORMALLY".                     
020800 Z099-END-PROGRAM-ROUTINE-EX.                                             
020900 EXIT.                                                                    
021000                                                                          
021100******************************************************************        
021200*************** END OF PROGRAM SOURCE - FARMSCHD ***************          
021300******************************************************************        
