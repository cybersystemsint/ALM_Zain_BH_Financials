000100*=================================================================        
000200* COPYBOOK      : FARUACTV                                                
000300* DESCRIPTION   : UNMAPPED-ACTIVE HOLDING TABLE.  ACTIVE INVENTORY        
000400*                 ROWS WITH NO MATCHING FINANCIAL-REPORT LEDGER           
000500*                 ENTRY ARE PARKED HERE UNTIL A LEDGER ROW APPEARS        
000600*                 FOR THE SAME SERIAL NUMBER.                             
000700*=================================================================        
000800* AMENDMENT HISTORY:                                                      
000900*=================================================================        
001000* FAR0009  22/04/1992 RTAN     INITIAL VERSION.                           
001100*=================================================================        
001200 01  FARUACTV-RECORD.                                                     
001300     05  FARUACTV-SERIAL-NUMBER          PIC X(60).                       
001400     05  FARUACTV-SITE-ID                PIC X(30).                       
001500     05  FARUACTV-ZONE                   PIC X(30).                       
001600     05  FARUACTV-NODE-ID                PIC X(30).                       
001700     05  FARUACTV-NODE-NAME              PIC X(100).                      
001800     05  FARUACTV-NODE-TYPE              PIC X(10).                       
001900     05  FARUACTV-ELEMENT                PIC X(100).                      
002000     05  FARUACTV-MODEL                  PIC X(50).                       
002100     05  FARUACTV-PART-NUMBER            PIC X(50).                       
002200     05  FARUACTV-ASSET-NAME             PIC X(120).                      
002300     05  FARUACTV-ASSET-TYPE             PIC X(30).                       
002400     05  FARUACTV-INSERTED-BY            PIC X(50).                       
002500     05  FARUACTV-ENTRY-USER             PIC X(50).                       
002600     05  FARUACTV-INSERT-DATE            PIC X(19).                       
002700     05  FILLER                          PIC X(30).                       
