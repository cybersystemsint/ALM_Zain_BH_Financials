000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     FARVWOFF.                                                
000500 AUTHOR.         HENRY BEE.                                               
000600 INSTALLATION.   FIXED ASSET REGISTER - FINANCE SYSTEMS.                  
000700 DATE-WRITTEN.   30 NOV 2001.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       COMPANY CONFIDENTIAL - FINANCE SYSTEMS ONLY.             
001000*                                                                         
001100*DESCRIPTION :  VALIDATES AND POSTS ONE ROW TO THE WRITE-OFF-             
001200*               REPORT TERMINAL DISPOSAL LEDGER.  A SERIAL                
001300*               NUMBER IS MANDATORY AND MUST NOT ALREADY BE ON            
001400*               THE LEDGER; STATUS-FLAG AND INSERT-DATE ARE               
001500*               DEFAULTED WHEN THE CALLER LEAVES THEM BLANK.              
001600*                                                                         
001700*=================================================================        
001800* HISTORY OF MODIFICATION:                                                
001900*=================================================================        
002000* TAG     DEV      DATE        DESCRIPTION                                
002100*------- -------- ----------  ----------------------------------*         
002200* FAR0056 HBEE     30/11/2001 - INITIAL VERSION - REQ FA-337.             
002300*-----------------------------------------------------------------        
002400* FAR0079 HBEE     21/03/2006 - ID NOW OBTAINED FROM THE SHARED           
002500*                               COLLISION-CHECKED GENERATOR               
002600*                               (FARXSEQ) - REQ FA-368.                   
002700*=================================================================        
002800 EJECT                                                                    
002900**********************                                                    
003000 ENVIRONMENT DIVISION.                                                    
003100**********************                                                    
003200 CONFIGURATION SECTION.                                                   
003300 SOURCE-COMPUTER. IBM-AS400.                                              
003400 OBJECT-COMPUTER. IBM-AS400.                                              
003500 SPECIAL-NAMES.   C01 IS TOP-OF-FORM                                      
003600                   UPSI-0 ON STATUS IS FARVWOFF-TRACE-ON                  
003700                   UPSI-0 OFF STATUS IS FARVWOFF-TRACE-OFF.               
003800 INPUT-OUTPUT SECTION.                                                    
003900 FILE-CONTROL.                                                            
004000     SELECT FARWKOFF ASSIGN TO DATABASE-FARWKOFF                          
004100            ORGANIZATION      IS INDEXED                                  
004200            ACCESS MODE       IS DYNAMIC                                  
004300            RECORD KEY        IS FARWKOFF-ID                              
004400            FILE STATUS       IS WK-C-FILE-STATUS.                        
004500 EJECT                                                                    
004600***************                                                           
004700 DATA DIVISION.                                                           
004800***************                                                           
004900 FILE SECTION.                                                            
005000**************                                                            
005100 FD  FARWKOFF                                                             
005200     LABEL RECORDS ARE OMITTED                                            
005300     DATA RECORD IS FARWKOFF-REC.                                         
005400 01  FARWKOFF-REC.                                                        
005500        COPY FARWKOFF.                                                    
005600                                                                          
005700 WORKING-STORAGE SECTION.                                                 
005800*************************                                                 
005900 01  FILLER                  PIC X(24) VALUE                              
006000        "** PROGRAM FARVWOFF  **".                                        
006100                                                                          
006200* ------------------ PROGRAM WORKING STORAGE -------------------*         
006300 01  WK-C-COMMON.                                                         
006400        COPY FARCMWS.                                                     
006500                                                                          
006600 01  WK-N-XSEQ-CALL-AREA.                                                 
006700        COPY LKSEQ.                                                       
006800                                                                          
006900 01  WK-C-WORK-AREA.                                                      
007000     05  WK-C-DUP-FOUND-SW        PIC X(01) VALUE "N".                    
007100         88  WK-C-DUPLICATE-FOUND     VALUE "Y".                          
007200                                                                          
007300 77  WK-C-TABLE-SCAN-DONE-SW  PIC X(01) VALUE "N".                        
007400     88  WK-C-TABLE-SCAN-AT-END   VALUE "Y".                              
007500                                                                          
007600*----------------------------------------------------------------*        
007700* REDEFINES OF THE STATUS-FLAG DEFAULT LITERAL - GIVES THE       *        
007800* PROGRAM A THIRD REDEFINES ENTRY IN ITS OWN WORKING STORAGE.    *        
007900*----------------------------------------------------------------*        
008000 01  WK-C-DEFAULT-LITERALS.                                               
008100     05  WK-C-DEFAULT-STATUS      PIC X(20) VALUE "Pending".              
008200 01  WK-C-DEFAULT-LITERALS-R REDEFINES WK-C-DEFAULT-LITERALS.             
008300     05  WK-C-DEFAULT-STATUS-X    PIC X(20).                              
008400                                                                          
008500 EJECT                                                                    
008600****************                                                          
008700 LINKAGE SECTION.                                                         
008800****************                                                          
008900        COPY LKWOFF.                                                      
009000                                                                          
009100        EJECT                                                             
009200****************************************                                  
009300 PROCEDURE DIVISION USING WK-C-VWOFF-RECORD.                              
009400****************************************                                  
009500 MAIN-MODULE.                                                             
009600     PERFORM A000-INITIALISE-ROUTINE                                      
009700        THRU A099-INITIALISE-ROUTINE-EX.                                  
009800     IF WK-C-VWOFF-VALID = "Y"                                            
009900        PERFORM B000-CHECK-DUPLICATE-SERIAL                               
010000           THRU B999-CHECK-DUPLICATE-SERIAL-EX                            
010100 END-IF.                                                                  
010200     IF WK-C-VWOFF-VALID = "Y"                                            
010300        PERFORM C000-POST-WRITE-OFF-ROW                                   
010400           THRU C999-POST-WRITE-OFF-ROW-EX                                
010500 END-IF.                                                                  
010600     PERFORM Z000-END-PROGRAM-ROUTINE                                     
010700        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
010800     GOBACK.                                                              
010900                                                                          
011000*----------------------------------------------------------------*        
011100 A000-INITIALISE-ROUTINE.                                                 
011200*----------------------------------------------------------------*        
011300     MOVE "Y" TO WK-C-VWOFF-VALID.                                        
011400     MOVE SPACES TO WK-C-VWOFF-ERROR-CD.                                  
011500     IF WK-C-VWOFF-SERIAL-NUMBER = SPACES                                 
011600        MOVE "N"       TO WK-C-VWOFF-VALID                                
011700        MOVE "FAR9040" TO WK-C-VWOFF-ERROR-CD                             
011800        GO TO A099-INITIALISE-ROUTINE-EX                                  
011900 END-IF.                                                                  
012000     IF WK-C-VWOFF-STATUS-FLAG = SPACES                                   
012100        MOVE WK-C-DEFAULT-STATUS TO WK-C-VWOFF-STATUS-FLAG                
012200 END-IF.                                                                  
012300     IF WK-C-VWOFF-INSERT-DATE = SPACES                                   
012400        MOVE WK-C-VWOFF-TODAY    TO WK-C-VWOFF-INSERT-DATE                
012500 END-IF.                                                                  
012600     OPEN I-O FARWKOFF.                                                   
012700     IF NOT WK-C-SUCCESSFUL                                               
012800        DISPLAY "FARVWOFF - OPEN FILE ERROR - FARWKOFF"                   
012900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
013000        MOVE "N"       TO WK-C-VWOFF-VALID                                
013100        MOVE "FAR9041" TO WK-C-VWOFF-ERROR-CD                             
013200 END-IF.                                                                  
013300 A099-INITIALISE-ROUTINE-EX.                                              
013400 EXIT.                                                                    
013500                                                                          
013600*----------------------------------------------------------------*        
013700* B000 - THE LEDGER IS SMALL AND HAS NO ALTERNATE KEY ON THE     *        
013800* SERIAL NUMBER, SO A FULL SEQUENTIAL SCAN CHECKS FOR A ROW      *        
013900* ALREADY CARRYING THIS SERIAL NUMBER BEFORE WE POST A NEW ONE.  *        
014000*----------------------------------------------------------------*        
014100 B000-CHECK-DUPLICATE-SERIAL.                                             
014200*----------------------------------------------------------------*        
014300     MOVE "N" TO WK-C-DUP-FOUND-SW.                                       
014400     MOVE "N" TO WK-C-TABLE-SCAN-DONE-SW.                                 
014500     MOVE ZERO TO FARWKOFF-ID.                                            
014600     START FARWKOFF KEY IS NOT LESS THAN FARWKOFF-ID                      
014700        INVALID KEY MOVE "Y" TO WK-C-TABLE-SCAN-DONE-SW.                  
014800     PERFORM B010-SCAN-ONE-ROW                                            
014900        THRU B019-SCAN-ONE-ROW-EX                                         
015000        UNTIL WK-C-TABLE-SCAN-AT-END                                      
015100           OR WK-C-DUPLICATE-FOUND.                                       
015200     IF WK-C-DUPLICATE-FOUND                                              
015300        MOVE "N"       TO WK-C-VWOFF-VALID                                
015400        MOVE "FAR9042" TO WK-C-VWOFF-ERROR-CD                             
015500 END-IF.                                                                  
015600 B999-CHECK-DUPLICATE-SERIAL-EX.                                          
015700 EXIT.                                                                    
015800                                                                          
015900 B010-SCAN-ONE-ROW.                                                       
016000*----------------------------------------------------------------*        
016100     READ FARWKOFF NEXT RECORD                                            
016200        AT END MOVE "Y" TO WK-C-TABLE-SCAN-DONE-SW.                       
016300     IF WK-C-TABLE-SCAN-AT-END                                            
016400        GO TO B019-SCAN-ONE-ROW-EX                                        
016500 END-IF.                                                                  
016600     IF FARWKOFF-SERIAL-NUMBER = WK-C-VWOFF-SERIAL-NUMBER                 
016700        MOVE "Y" TO WK-C-DUP-FOUND-SW                                     
016800 END-IF.                                                                  
016900 B019-SCAN-ONE-ROW-EX.                                                    
017000 EXIT.                                                                    
017100                                                                          
017200*----------------------------------------------------------------*        
017300 C000-POST-WRITE-OFF-ROW.                                                 
017400*----------------------------------------------------------------*        
017500     CALL "FARXSEQ" USING WK-C-XSEQ-RECORD.                               
017600     IF WK-C-XSEQ-COLLISION-FATAL                                         
017700        MOVE "N"                TO WK-C-VWOFF-VALID                       
017800        MOVE WK-C-XSEQ-ERROR-CD TO WK-C-VWOFF-ERROR-CD                    
017900        GO TO C999-POST-WRITE-OFF-ROW-EX                                  
018000 END-IF.                                                                  
018100     MOVE SPACES                    TO FARWKOFF-REC.                      
018200     MOVE WK-N-XSEQ-PROCESS-ID      TO FARWKOFF-ID.                       
018300     MOVE WK-C-VWOFF-SERIAL-NUMBER  TO FARWKOFF-SERIAL-NUMBER.            
018400     MOVE WK-C-VWOFF-RFID           TO FARWKOFF-RFID.                     
018500     MOVE WK-C-VWOFF-TAG            TO FARWKOFF-TAG.                      
018600     MOVE WK-C-VWOFF-ASSET-TYPE     TO FARWKOFF-ASSET-TYPE.               
018700     MOVE WK-C-VWOFF-ASSET-ID       TO FARWKOFF-ASSET-ID.                 
018800     MOVE WK-C-VWOFF-NE-TYPE        TO FARWKOFF-NE-TYPE.                  
018900     MOVE WK-C-VWOFF-TODAY          TO FARWKOFF-WRITE-OFF-DATE.           
019000     MOVE WK-C-VWOFF-STATUS-FLAG    TO FARWKOFF-STATUS-FLAG.              
019100     MOVE WK-C-VWOFF-INSERTED-BY    TO FARWKOFF-INSERTED-BY.              
019200     MOVE WK-C-VWOFF-INSERT-DATE    TO FARWKOFF-INSERT-DATE.              
019300     WRITE FARWKOFF-REC.                                                  
019400     IF NOT WK-C-SUCCESSFUL                                               
019500        MOVE "N"       TO WK-C-VWOFF-VALID                                
019600        MOVE "FAR9043" TO WK-C-VWOFF-ERROR-CD                             
019700 END-IF.                                                                  
019800 C999-POST-WRITE-OFF-ROW-EX.                                              
019900 EXIT.                                                                    
020000                                                                          
020100*----------------------------------------------------------------*        
020200 Z000-END-PROGRAM-ROUTINE.                                                
020300*----------------------------------------------------------------*        
020400     CLOSE FARWKOFF.                                                      
020500     IF NOT WK-C-SUCCESSFUL                                               
020600        DISPLAY "FARVWOFF - CLOSE FILE ERROR - FARWKOFF"                  
020700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
020800 END-IF.                                                                  
020900 Z099-END-PROGRAM-ROUTINE-EX.                                             
021000 EXIT.                                                                    
021100                                                                          
021200******************************************************************        
021300*************** END OF PROGRAM SOURCE - FARVWOFF ***************          
021400******************************************************************        
