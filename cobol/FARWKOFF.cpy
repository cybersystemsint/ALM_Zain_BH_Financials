000100*=================================================================        
000200* COPYBOOK      : FARWKOFF                                                
000300* DESCRIPTION   : WRITE-OFF-REPORT - TERMINAL DISPOSAL LEDGER.            
000400*                 ONE ROW PER ASSET MOVED OUT OF THE FINANCIAL            
000500*                 REPORT LEDGER BY AN APPROVED "PENDING MOVEMENT"         
000600*                 WORKFLOW.                                               
000700*=================================================================        
000800* AMENDMENT HISTORY:                                                      
000900*=================================================================        
001000* FAR0016  05/09/1992 RTAN     INITIAL VERSION.                           
001100*=================================================================        
001200 01  FARWKOFF-RECORD.                                                     
001300     05  FARWKOFF-ID                     PIC 9(09).                       
001400     05  FARWKOFF-SERIAL-NUMBER          PIC X(60).                       
001500     05  FARWKOFF-RFID                   PIC X(30).                       
001600     05  FARWKOFF-TAG                    PIC X(30).                       
001700     05  FARWKOFF-ASSET-TYPE             PIC X(30).                       
001800     05  FARWKOFF-ASSET-ID               PIC X(30).                       
001900     05  FARWKOFF-NE-TYPE                PIC X(10).                       
002000     05  FARWKOFF-WRITE-OFF-DATE         PIC X(19).                       
002100     05  FARWKOFF-STATUS-FLAG            PIC X(20).                       
002200         88  FARWKOFF-ST-PENDING              VALUE "Pending".            
002300         88  FARWKOFF-ST-APPROVED             VALUE "Approved".           
002400     05  FARWKOFF-INSERTED-BY            PIC X(50).                       
002500     05  FARWKOFF-INSERT-DATE            PIC X(19).                       
002600     05  FILLER                          PIC X(50).                       
