000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     FARBAPWK.                                                
000500 AUTHOR.         N PILLAI.                                                
000600 INSTALLATION.   FIXED ASSET REGISTER - FINANCE SYSTEMS.                  
000700 DATE-WRITTEN.   03 MAR 2008.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       COMPANY CONFIDENTIAL - FINANCE SYSTEMS ONLY.             
001000*                                                                         
001100*DESCRIPTION :  BATCH DRIVER THAT APPLIES THE OVERNIGHT EXTRACT           
001200*               OF SIGN-OFF DECISIONS (APPROVE/REJECT/CANCEL)             
001300*               AGAINST WHATEVER APPROVAL-WORKFLOW CHAIN IS OPEN          
001400*               FOR EACH LEDGER ROW.  FARVAPWK OWNS THE QUEUE             
001500*               ROW AND TELLS THIS PROGRAM, VIA FINAL-ACTION,             
001600*               WHAT MUST HAPPEN TO THE FARFINRC LEDGER ROW -             
001700*               DELETE IT, POST IT TO WRITE-OFF, RE-INSTATE OR            
001800*               RESTORE IT, OR SIMPLY LEAVE IT ON "PENDING" FOR           
001900*               THE NEXT LEVEL.  THIS ROUTINE OWNS THE LEDGER             
002000*               ROW, THE UNMAPPED HOLDING TABLES AND THE AUDIT            
002100*               TRAIL.                                                    
002200*                                                                         
002300*=================================================================        
002400* HISTORY OF MODIFICATION:                                                
002500*=================================================================        
002600* TAG     DEV      DATE        DESCRIPTION                                
002700*------- -------- ----------  ----------------------------------*         
002800* FAR0084 NPILLAI  03/03/2008 - INITIAL VERSION - APPROVE/REJECT/         
002900*                               CANCEL DRIVER FOR THE 3-LEVEL             
003000*                               SIGN-OFF CHAIN - REQ FA-403.              
003100*-----------------------------------------------------------------        
003200* FAR0095 NPILLAI  21/03/2008 - E210 NOW STAMPS THE WRITE-OFF ROW         
003300*                               STATUS-FLAG "Approved" BEFORE             
003400*                               CALLING FARVWOFF - IT WAS BEING           
003500*                               LEFT BLANK AND POSTING AS                 
003600*                               "Pending" - REQ FA-403.                   
003700*=================================================================        
003800 EJECT                                                                    
003900**********************                                                    
004000 ENVIRONMENT DIVISION.                                                    
004100**********************                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER. IBM-AS400.                                              
004400 OBJECT-COMPUTER. IBM-AS400.                                              
004500 SPECIAL-NAMES.   C01 IS TOP-OF-FORM                                      
004600                   UPSI-0 ON STATUS IS FARBAPWK-TRACE-ON                  
004700                   UPSI-0 OFF STATUS IS FARBAPWK-TRACE-OFF.               
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000     SELECT FARAPDEC ASSIGN TO DATABASE-FARAPDEC                          
005100            ORGANIZATION      IS SEQUENTIAL                               
005200            ACCESS MODE       IS SEQUENTIAL                               
005300            FILE STATUS       IS WK-C-FILE-STATUS.                        
005400     SELECT FARFINRC ASSIGN TO DATABASE-FARFINRC                          
005500            ORGANIZATION      IS INDEXED                                  
005600            ACCESS MODE       IS DYNAMIC                                  
005700            RECORD KEY        IS FARFINRC-KEY-GROUP                       
005800            FILE STATUS       IS WK-C-FILE-STATUS.                        
005900     SELECT FARUACTV ASSIGN TO DATABASE-FARUACTV                          
006000            ORGANIZATION      IS INDEXED                                  
006100            ACCESS MODE       IS DYNAMIC                                  
006200            RECORD KEY        IS FARUACTV-SERIAL-NUMBER                   
006300            FILE STATUS       IS WK-C-FILE-STATUS.                        
006400     SELECT FARUPASV ASSIGN TO DATABASE-FARUPASV                          
006500            ORGANIZATION      IS INDEXED                                  
006600            ACCESS MODE       IS DYNAMIC                                  
006700            RECORD KEY        IS FARUPASV-DUAL-KEY                        
006800            FILE STATUS       IS WK-C-FILE-STATUS.                        
006900     SELECT FARUITIV ASSIGN TO DATABASE-FARUITIV                          
007000            ORGANIZATION      IS INDEXED                                  
007100            ACCESS MODE       IS DYNAMIC                                  
007200            RECORD KEY        IS FARUITIV-MULTI-KEY                       
007300            FILE STATUS       IS WK-C-FILE-STATUS.                        
007400     SELECT FARAUDLG ASSIGN TO DATABASE-FARAUDLG                          
007500            ORGANIZATION      IS SEQUENTIAL                               
007600            ACCESS MODE       IS SEQUENTIAL                               
007700            FILE STATUS       IS WK-C-FILE-STATUS.                        
007800 EJECT                                                                    
007900***************                                                           
008000 DATA DIVISION.                                                           
008100***************                                                           
008200 FILE SECTION.                                                            
008300**************                                                            
008400 FD  FARAPDEC                                                             
008500     LABEL RECORDS ARE OMITTED                                            
008600     DATA RECORD IS FARAPDEC-REC.                                         
008700 01  FARAPDEC-REC.                                                        
008800    COPY FARAPDEC.                                                        
008900                                                                          
009000 FD  FARFINRC                                                             
009100     LABEL RECORDS ARE OMITTED                                            
009200     DATA RECORD IS FARFINRC-REC.                                         
009300 01  FARFINRC-REC.                                                        
009400    COPY FARFINRC.                                                        
009500                                                                          
009600 FD  FARUACTV                                                             
009700     LABEL RECORDS ARE OMITTED                                            
009800     DATA RECORD IS FARUACTV-REC.                                         
009900 01  FARUACTV-REC.                                                        
010000    COPY FARUACTV.                                                        
010100                                                                          
010200 FD  FARUPASV                                                             
010300     LABEL RECORDS ARE OMITTED                                            
010400     DATA RECORD IS FARUPASV-REC.                                         
010500 01  FARUPASV-REC.                                                        
010600    COPY FARUPASV.                                                        
010700                                                                          
010800 FD  FARUITIV                                                             
010900     LABEL RECORDS ARE OMITTED                                            
011000     DATA RECORD IS FARUITIV-REC.                                         
011100 01  FARUITIV-REC.                                                        
011200    COPY FARUITIV.                                                        
011300                                                                          
011400 FD  FARAUDLG                                                             
011500     LABEL RECORDS ARE OMITTED                                            
011600     DATA RECORD IS FARAUDLG-REC.                                         
011700 01  FARAUDLG-REC.                                                        
011800    COPY FARAUDLG.                                                        
011900                                                                          
012000 WORKING-STORAGE SECTION.                                                 
012100*************************                                                 
012200 01  FILLER                  PIC X(24) VALUE                              
012300        "** PROGRAM FARBAPWK  **".                                        
012400                                                                          
012500                                                                          
012600* ------------------ WORK-AREA HISTORY SNAPSHOT -----------------*        
012700 01  WK-C-BAPWK-RUN-STAMP         PIC X(10) VALUE SPACES.                 
012800 01  WK-C-BAPWK-RUN-STAMP-R REDEFINES                                     
012900                              WK-C-BAPWK-RUN-STAMP.                       
013000     05  WK-C-BAPWK-RUN-CCYY      PIC 9(04).                              
013100     05  FILLER                   PIC X(01).                              
013200     05  WK-C-BAPWK-RUN-MM        PIC 9(02).                              
013300     05  FILLER                   PIC X(01).                              
013400     05  WK-C-BAPWK-RUN-DD        PIC 9(02).                              
013500                                                                          
013600 01  WK-N-BAPWK-SEQ-AREA          PIC 9(05) VALUE ZERO.                   
013700 01  WK-C-BAPWK-SEQ-AREA-R REDEFINES                                      
013800                              WK-N-BAPWK-SEQ-AREA.                        
013900     05  WK-C-BAPWK-SEQ-DIGITS    PIC X(05).                              
014000                                                                          
014100 01  WK-C-BAPWK-NAME-AREA         PIC X(20) VALUE SPACES.                 
014200 01  WK-C-BAPWK-NAME-AREA-R REDEFINES                                     
014300                              WK-C-BAPWK-NAME-AREA.                       
014400     05  WK-C-BAPWK-NAME-FIRST10  PIC X(10).                              
014500     05  WK-C-BAPWK-NAME-LAST10   PIC X(10).                              
014600                                                                          
014700* ------------------ PROGRAM WORKING STORAGE -------------------*         
014800 01  WK-C-COMMON.                                                         
014900        COPY FARCMWS.                                                     
015000                                                                          
015100 01  WK-C-TODAY-COMMON.                                                   
015200        COPY FARCMDT.                                                     
015300                                                                          
015400 01  WK-C-XAPWK-CALL-AREA.                                                
015500        COPY LKAPWK.                                                      
015600                                                                          
015700 01  WK-C-XAGE-CALL-AREA.                                                 
015800        COPY LKAGE.                                                       
015900                                                                          
016000 01  WK-C-XDATE-CALL-AREA.                                                
016100        COPY LKDATE.                                                      
016200                                                                          
016300 01  WK-C-XWOFF-CALL-AREA.                                                
016400        COPY LKWOFF.                                                      
016500                                                                          
016600 01  WK-C-ISO-CONVERT-IN      PIC X(10).                                  
016700 01  WK-C-ISO-CONVERT-BROKEN REDEFINES WK-C-ISO-CONVERT-IN.               
016800     05  WK-C-ISO-BRK-CCYY    PIC X(04).                                  
016900     05  FILLER               PIC X(01).                                  
017000     05  WK-C-ISO-BRK-MM      PIC X(02).                                  
017100     05  FILLER               PIC X(01).                                  
017200     05  WK-C-ISO-BRK-DD      PIC X(02).                                  
017300 01  WK-N-ISO-CONVERT-OUT     PIC 9(08).                                  
017400 01  WK-C-ISO-NUM-BUILD.                                                  
017500     05  WK-N-ISO-NUM-CCYY    PIC 9(04).                                  
017600     05  WK-N-ISO-NUM-MM      PIC 9(02).                                  
017700     05  WK-N-ISO-NUM-DD      PIC 9(02).                                  
017800 01  WK-N-ISO-NUM-BUILD-R REDEFINES WK-C-ISO-NUM-BUILD                    
017900                           PIC 9(08).                                     
018000                                                                          
018100 77  WK-N-DAYS-SINCE-INSERT      PIC S9(05) COMP.                         
018200                                                                          
018300 01  WK-C-WORK-AREA.                                                      
018400     05  WK-C-TRANS-SCAN-DONE-SW  PIC X(01) VALUE "N".                    
018500         88  WK-C-TRANS-AT-END        VALUE "Y".                          
018600     05  WK-C-LEDGER-FOUND-SW     PIC X(01).                              
018700         88  WK-C-LEDGER-ROW-FOUND    VALUE "Y".                          
018800     05  WK-C-UTAB-FOUND-SW       PIC X(01).                              
018900         88  WK-C-UTAB-ROW-FOUND      VALUE "Y".                          
019000     05  WK-C-UTAB-SCAN-DONE-SW   PIC X(01).                              
019100         88  WK-C-UTAB-SCAN-AT-END    VALUE "Y".                          
019200     05  WK-C-H000-NOTE-TEXT      PIC X(60).                              
019300                                                                          
019400 01  WK-N-COUNTERS.                                                       
019500     05  WK-N-TRANS-READ          PIC S9(09) COMP VALUE 0.                
019600     05  WK-N-TRANS-APPLIED       PIC S9(09) COMP VALUE 0.                
019700     05  WK-N-TRANS-REJECTED      PIC S9(09) COMP VALUE 0.                
019800 77  WK-N-AUDLG-ID-SEQ            PIC S9(09) COMP VALUE 0.                
019900                                                                          
020000 EJECT                                                                    
020100****************                                                          
020200 PROCEDURE DIVISION.                                                      
020300****************                                                          
020400 MAIN-MODULE.                                                             
020500     PERFORM A000-INITIALISE-ROUTINE                                      
020600        THRU A099-INITIALISE-ROUTINE-EX.                                  
020700     PERFORM B000-PROCESS-ONE-DECISION                                    
020800        THRU B099-PROCESS-ONE-DECISION-EX                                 
020900        UNTIL WK-C-TRANS-AT-END.                                          
021000     PERFORM Z000-END-PROGRAM-ROUTINE                                     
021100        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
021200     DISPLAY "FARBAPWK - DECISIONS READ    : " WK-N-TRANS-READ.           
021300     DISPLAY "FARBAPWK - DECISIONS APPLIED  : "                           
021400              WK-N-TRANS-APPLIED.                                         
021500     DISPLAY "FARBAPWK - DECISIONS REJECTED : "                           
021600              WK-N-TRANS-REJECTED.                                        
021700     STOP RUN.                                                            
021800                                                                          
021900*----------------------------------------------------------------*        
022000 A000-INITIALISE-ROUTINE.                                                 
022100*----------------------------------------------------------------*        
022200     ACCEPT WK-C-TODAY-CCYYMMDD FROM DATE YYYYMMDD.                       
022300     ACCEPT WK-C-NOW-TIME       FROM TIME.                                
022400     MOVE WK-C-TODAY-CCYY  TO WK-C-NOW-TIMESTAMP (1:4).                   
022500     MOVE "-"              TO WK-C-NOW-TIMESTAMP (5:1).                   
022600     MOVE WK-C-TODAY-MM    TO WK-C-NOW-TIMESTAMP (6:2).                   
022700     MOVE "-"              TO WK-C-NOW-TIMESTAMP (8:1).                   
022800     MOVE WK-C-TODAY-DD    TO WK-C-NOW-TIMESTAMP (9:2).                   
022900     MOVE "T00:00:00"      TO WK-C-NOW-TIMESTAMP (11:9).                  
023000     OPEN INPUT  FARAPDEC.                                                
023100     OPEN I-O    FARFINRC FARUACTV FARUPASV FARUITIV.                     
023200     OPEN EXTEND FARAUDLG.                                                
023300     IF NOT WK-C-SUCCESSFUL                                               
023400        DISPLAY "FARBAPWK - FILE OPEN ERROR"                              
023500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
023600        GO TO Y900-ABNORMAL-TERMINATION                                   
023700 END-IF.                                                                  
023800     PERFORM B900-READ-NEXT-DECISION                                      
023900        THRU B999-READ-NEXT-DECISION-EX.                                  
024000 A099-INITIALISE-ROUTINE-EX.                                              
024100 EXIT.                                                                    
024200                                                                          
024300 EJECT                                                                    
024400*----------------------------------------------------------------*        
024500* B000 - ONE DECISION TRANSACTION.  FIND THE LEDGER ROW BY       *        
024600* SERIAL NUMBER (THE SAME VALUE THE ORIGINATING BATCH UNIT       *        
024700* FILED THE OPEN CHAIN UNDER) AND DRIVE THE CHAIN ONE STEP.      *        
024800*----------------------------------------------------------------*        
024900 B000-PROCESS-ONE-DECISION.                                               
025000*----------------------------------------------------------------*        
025100     ADD 1 TO WK-N-TRANS-READ.                                            
025200     PERFORM C000-FIND-LEDGER-ROW-BY-SERIAL                               
025300        THRU C099-FIND-LEDGER-ROW-BY-SERIAL-EX.                           
025400     IF WK-C-LEDGER-ROW-FOUND                                             
025500        PERFORM D000-DRIVE-APPROVAL-STEP                                  
025600           THRU D099-DRIVE-APPROVAL-STEP-EX                               
025700     ELSE                                                                 
025800        ADD 1 TO WK-N-TRANS-REJECTED                                      
025900        DISPLAY "FARBAPWK - NO LEDGER ROW FOR SERIAL "                    
026000                 FARAPDEC-SERIAL-NUMBER                                   
026100 END-IF.                                                                  
026200     PERFORM B900-READ-NEXT-DECISION                                      
026300        THRU B999-READ-NEXT-DECISION-EX.                                  
026400 B099-PROCESS-ONE-DECISION-EX.                                            
026500 EXIT.                                                                    
026600                                                                          
026700 B900-READ-NEXT-DECISION.                                                 
026800*----------------------------------------------------------------*        
026900     READ FARAPDEC NEXT RECORD                                            
027000        AT END MOVE "Y" TO WK-C-TRANS-SCAN-DONE-SW                        
027100     END-READ.                                                            
027200 B999-READ-NEXT-DECISION-EX.                                              
027300 EXIT.                                                                    
027400                                                                          
027500*----------------------------------------------------------------*        
027600* C000 - THE LEDGER IS SMALL RELATIVE TO THE DECISION EXTRACT,   *        
027700* SO A FULL SEQUENTIAL SCAN FOR THE MATCHING SERIAL NUMBER IS    *        
027800* SUFFICIENT (SAME IDIOM AS FARBSYNC'S OWN LEDGER LOOK-UP).      *        
027900*----------------------------------------------------------------*        
028000 C000-FIND-LEDGER-ROW-BY-SERIAL.                                          
028100*----------------------------------------------------------------*        
028200     MOVE "N" TO WK-C-LEDGER-FOUND-SW.                                    
028300     MOVE "N" TO WK-C-UTAB-SCAN-DONE-SW.                                  
028400     MOVE ZERO   TO FARFINRC-ID.                                          
028500     MOVE SPACES TO FARFINRC-ASSET-SERIAL-NO.                             
028600     START FARFINRC KEY IS NOT LESS THAN FARFINRC-KEY-GROUP               
028700        INVALID KEY MOVE "Y" TO WK-C-UTAB-SCAN-DONE-SW.                   
028800     PERFORM C010-READ-NEXT-LEDGER-ROW                                    
028900        THRU C019-READ-NEXT-LEDGER-ROW-EX                                 
029000        UNTIL WK-C-UTAB-SCAN-AT-END                                       
029100           OR WK-C-LEDGER-ROW-FOUND.                                      
029200 C099-FIND-LEDGER-ROW-BY-SERIAL-EX.                                       
029300 EXIT.                                                                    
029400                                                                          
029500 C010-READ-NEXT-LEDGER-ROW.                                               
029600*----------------------------------------------------------------*        
029700     READ FARFINRC NEXT RECORD                                            
029800        AT END MOVE "Y" TO WK-C-UTAB-SCAN-DONE-SW                         
029900     END-READ.                                                            
030000     IF NOT WK-C-UTAB-SCAN-AT-END                                         
030100           AND FARFINRC-ASSET-SERIAL-NO                                   
030200                 = FARAPDEC-SERIAL-NUMBER                                 
030300           AND FARFINRC-NOT-DELETED                                       
030400        MOVE "Y" TO WK-C-LEDGER-FOUND-SW                                  
030500 END-IF.                                                                  
030600 C019-READ-NEXT-LEDGER-ROW-EX.                                            
030700 EXIT.                                                                    
030800                                                                          
030900 EJECT                                                                    
031000*----------------------------------------------------------------*        
031100* D000 - CALL FARVAPWK TO ADVANCE OR CLOSE THE CHAIN, THEN ACT   *        
031200* ON FINAL-ACTION TO DO WHATEVER MUST STILL HAPPEN TO THE        *        
031300* LEDGER ROW ITSELF.                                             *        
031400*----------------------------------------------------------------*        
031500 D000-DRIVE-APPROVAL-STEP.                                                
031600*----------------------------------------------------------------*        
031700     MOVE FARFINRC-ASSET-SERIAL-NO   TO WK-C-VAPWK-ASSET-ID.              
031800     MOVE SPACES                TO WK-C-VAPWK-ORIGINAL-STATUS.            
031900     EVALUATE TRUE                                                        
032000        WHEN FARAPDEC-DEC-APPROVE                                         
032100           MOVE "2" TO WK-C-VAPWK-OPTION                                  
032200        WHEN FARAPDEC-DEC-REJECT                                          
032300           MOVE "3" TO WK-C-VAPWK-OPTION                                  
032400        WHEN FARAPDEC-DEC-CANCEL                                          
032500           MOVE "4" TO WK-C-VAPWK-OPTION                                  
032600        WHEN OTHER                                                        
032700           MOVE "9" TO WK-C-VAPWK-OPTION                                  
032800     END-EVALUATE.                                                        
032900     MOVE FARAPDEC-COMMENTS    TO WK-C-VAPWK-COMMENTS.                    
033000     MOVE FARAPDEC-APPROVER-ID TO WK-C-VAPWK-USER-ID.                     
033100     MOVE WK-C-NOW-TIMESTAMP   TO WK-C-VAPWK-TODAY.                       
033200     CALL "FARVAPWK" USING WK-C-VAPWK-RECORD.                             
033300     IF WK-C-VAPWK-ERROR-CD NOT = SPACES                                  
033400        ADD 1 TO WK-N-TRANS-REJECTED                                      
033500        DISPLAY "FARBAPWK - WORKFLOW STEP REJECTED "                      
033600                 WK-C-VAPWK-ERROR-CD " SERIAL "                           
033700                 FARFINRC-ASSET-SERIAL-NO                                 
033800        GO TO D099-DRIVE-APPROVAL-STEP-EX                                 
033900 END-IF.                                                                  
034000     EVALUATE TRUE                                                        
034100        WHEN WK-C-VAPWK-ACT-DELETE                                        
034200           PERFORM E100-DELETE-LEDGER-ROW                                 
034300              THRU E199-DELETE-LEDGER-ROW-EX                              
034400        WHEN WK-C-VAPWK-ACT-WRITEOFF                                      
034500           PERFORM E200-FINALISE-WRITEOFF-ROW                             
034600              THRU E299-FINALISE-WRITEOFF-ROW-EX                          
034700        WHEN WK-C-VAPWK-ACT-FINALIZE AND FARAPDEC-DEC-APPROVE             
034800           PERFORM E300-FINALISE-APPROVED-ROW                             
034900              THRU E399-FINALISE-APPROVED-ROW-EX                          
035000        WHEN WK-C-VAPWK-ACT-FINALIZE                                      
035100           PERFORM E400-FINALISE-REJECTED-ROW                             
035200              THRU E499-FINALISE-REJECTED-ROW-EX                          
035300        WHEN WK-C-VAPWK-ACT-NONE                                          
035400           PERFORM E500-UPDATE-INTERMEDIATE-ROW                           
035500              THRU E599-UPDATE-INTERMEDIATE-ROW-EX                        
035600        WHEN OTHER                                                        
035700           CONTINUE                                                       
035800     END-EVALUATE.                                                        
035900     ADD 1 TO WK-N-TRANS-APPLIED.                                         
036000 D099-DRIVE-APPROVAL-STEP-EX.                                             
036100 EXIT.                                                                    
036200                                                                          
036300 EJECT                                                                    
036400*----------------------------------------------------------------*        
036500* E100 - "pending deletion" CLEARED APPROVAL - THE LEDGER ROW    *        
036600* ITSELF NEVER SURVIVES.  AUDIT-LOG BEFORE THE ROW IS GONE.      *        
036700*----------------------------------------------------------------*        
036800 E100-DELETE-LEDGER-ROW.                                                  
036900*----------------------------------------------------------------*        
037000     MOVE "PENDING DELETION APPROVED - LEDGER ROW REMOVED"                
037100                              TO WK-C-H000-NOTE-TEXT.                     
037200     PERFORM H000-LOG-AUDIT-ENTRY THRU H099-LOG-AUDIT-ENTRY-EX.           
037300     DELETE FARFINRC RECORD.                                              
037400     IF NOT WK-C-SUCCESSFUL                                               
037500        DISPLAY "FARBAPWK - DELETE ERROR ON FARFINRC "                    
037600                 WK-C-FILE-STATUS                                         
037700 END-IF.                                                                  
037800 E199-DELETE-LEDGER-ROW-EX.                                               
037900 EXIT.                                                                    
038000                                                                          
038100*----------------------------------------------------------------*        
038200* E200 - "pending movement" CLEARED APPROVAL - RE-AGE THE ROW,   *        
038300* MARK IT APPROVED AND POST IT TO THE WRITE-OFF LEDGER.          *        
038400*----------------------------------------------------------------*        
038500 E200-FINALISE-WRITEOFF-ROW.                                              
038600*----------------------------------------------------------------*        
038700     PERFORM F000-COMPUTE-DAYS-SINCE-INSERT                               
038800        THRU F099-COMPUTE-DAYS-SINCE-INSERT-EX.                           
038900     MOVE "F"                      TO WK-C-VAGE-MODE.                     
039000     MOVE WK-C-VAPWK-ORIGINAL-STATUS                                      
039100                                    TO WK-C-VAGE-WORKFLOW-ORIG-ST.        
039200     MOVE FARFINRC-STATUS-FLAG     TO WK-C-VAGE-CURRENT-STATUS.           
039300     MOVE WK-N-DAYS-SINCE-INSERT   TO WK-N-VAGE-DAYS-SINCE-INSERT.        
039400     MOVE "APPROVED"               TO WK-C-VAGE-NEXT-WF-STATUS.           
039500     CALL "FARVAGE" USING WK-C-VAGE-RECORD.                               
039600     MOVE WK-C-VAGE-NEW-STATUS     TO FARFINRC-STATUS-FLAG.               
039700     MOVE "Approved"          TO FARFINRC-FIN-APPROVAL-STATUS.            
039800     MOVE WK-C-NOW-TIMESTAMP       TO FARFINRC-CHANGE-DATE.               
039900     MOVE "system"                 TO FARFINRC-CHANGED-BY.                
040000     REWRITE FARFINRC-REC.                                                
040100     IF NOT WK-C-SUCCESSFUL                                               
040200        DISPLAY "FARBAPWK - REWRITE ERROR ON FARFINRC "                   
040300                 WK-C-FILE-STATUS                                         
040400 END-IF.                                                                  
040500     MOVE "PENDING MOVEMENT APPROVED - POSTED TO WRITE-OFF"               
040600                              TO WK-C-H000-NOTE-TEXT.                     
040700     PERFORM H000-LOG-AUDIT-ENTRY THRU H099-LOG-AUDIT-ENTRY-EX.           
040800     PERFORM E210-POST-WRITEOFF-ROW                                       
040900        THRU E219-POST-WRITEOFF-ROW-EX.                                   
041000 E299-FINALISE-WRITEOFF-ROW-EX.                                           
041100 EXIT.                                                                    
041200                                                                          
041300 E210-POST-WRITEOFF-ROW.                                                  
041400*----------------------------------------------------------------*        
041500     MOVE SPACES                   TO WK-C-XWOFF-CALL-AREA.               
041600     MOVE FARFINRC-ASSET-SERIAL-NO TO WK-C-VWOFF-SERIAL-NUMBER.           
041700     MOVE FARFINRC-RFID            TO WK-C-VWOFF-RFID.                    
041800     MOVE FARFINRC-TAG             TO WK-C-VWOFF-TAG.                     
041900     MOVE FARFINRC-ASSET-TYPE      TO WK-C-VWOFF-ASSET-TYPE.              
042000     MOVE FARFINRC-ID              TO WK-C-VWOFF-ASSET-ID.                
042100     MOVE FARFINRC-NODE-TYPE       TO WK-C-VWOFF-NE-TYPE.                 
042200     MOVE "Approved"               TO WK-C-VWOFF-STATUS-FLAG.             
042300     MOVE WK-C-NOW-TIMESTAMP       TO WK-C-VWOFF-INSERT-DATE.             
042400     MOVE "system"                 TO WK-C-VWOFF-INSERTED-BY.             
042500     MOVE WK-C-NOW-TIMESTAMP       TO WK-C-VWOFF-TODAY.                   
042600     CALL "FARVWOFF" USING WK-C-VWOFF-RECORD.                             
042700     IF WK-C-VWOFF-VALID NOT = "Y"                                        
042800        DISPLAY "FARBAPWK - WRITE-OFF POSTING REJECTED "                  
042900                 WK-C-VWOFF-ERROR-CD " SERIAL "                           
043000                 FARFINRC-ASSET-SERIAL-NO                                 
043100 END-IF.                                                                  
043200 E219-POST-WRITEOFF-ROW-EX.                                               
043300 EXIT.                                                                    
043400                                                                          
043500 EJECT                                                                    
043600*----------------------------------------------------------------*        
043700* E300 - "pending addition"/"pending modification" CLEARED       *        
043800* APPROVAL - RE-AGE THE ROW, MARK IT APPROVED, CLEAR THE OLD     *        
043900* SNAPSHOT AND, FOR A NEW ADDITION, CLEAR OUT ITS OLD ROW ON     *        
044000* WHICHEVER UNMAPPED HOLDING TABLE IT CAME FROM.                 *        
044100*----------------------------------------------------------------*        
044200 E300-FINALISE-APPROVED-ROW.                                              
044300*----------------------------------------------------------------*        
044400     PERFORM F000-COMPUTE-DAYS-SINCE-INSERT                               
044500        THRU F099-COMPUTE-DAYS-SINCE-INSERT-EX.                           
044600     MOVE "F"                      TO WK-C-VAGE-MODE.                     
044700     MOVE WK-C-VAPWK-ORIGINAL-STATUS                                      
044800                                    TO WK-C-VAGE-WORKFLOW-ORIG-ST.        
044900     MOVE FARFINRC-STATUS-FLAG     TO WK-C-VAGE-CURRENT-STATUS.           
045000     MOVE WK-N-DAYS-SINCE-INSERT   TO WK-N-VAGE-DAYS-SINCE-INSERT.        
045100     MOVE "APPROVED"               TO WK-C-VAGE-NEXT-WF-STATUS.           
045200     CALL "FARVAGE" USING WK-C-VAGE-RECORD.                               
045300     MOVE WK-C-VAGE-NEW-STATUS     TO FARFINRC-STATUS-FLAG.               
045400     MOVE "Approved"          TO FARFINRC-FIN-APPROVAL-STATUS.            
045500     MOVE SPACES                   TO FARFINRC-ORIGINAL-STATE.            
045600     MOVE WK-C-NOW-TIMESTAMP       TO FARFINRC-CHANGE-DATE.               
045700     MOVE "system"                 TO FARFINRC-CHANGED-BY.                
045800     REWRITE FARFINRC-REC.                                                
045900     IF NOT WK-C-SUCCESSFUL                                               
046000        DISPLAY "FARBAPWK - REWRITE ERROR ON FARFINRC "                   
046100                 WK-C-FILE-STATUS                                         
046200 END-IF.                                                                  
046300     MOVE "PENDING ADDITION/MODIFICATION APPROVED"                        
046400                              TO WK-C-H000-NOTE-TEXT.                     
046500     PERFORM H000-LOG-AUDIT-ENTRY THRU H099-LOG-AUDIT-ENTRY-EX.           
046600     IF WK-C-VAPWK-ORIGINAL-STATUS = "pending addition"                   
046700        PERFORM G000-DELETE-UNMAPPED-ROW-IF-ANY                           
046800           THRU G099-DELETE-UNMAPPED-ROW-IF-ANY-EX                        
046900 END-IF.                                                                  
047000 E399-FINALISE-APPROVED-ROW-EX.                                           
047100 EXIT.                                                                    
047200                                                                          
047300*----------------------------------------------------------------*        
047400* E400 - A CHAIN WAS REJECTED OR CANCELLED AND FARVAPWK SAYS     *        
047500* FINALIZE (I.E. NOT A "pending addition" ROW, WHICH FARVAPWK    *        
047600* ALREADY SIGNALLED AS DELETE) - RESTORE THE OLD VALUES FROM     *        
047700* ORIGINAL-STATE, IF ANY WERE SNAPSHOTTED.                       *        
047800*----------------------------------------------------------------*        
047900 E400-FINALISE-REJECTED-ROW.                                              
048000*----------------------------------------------------------------*        
048100     IF FARFINRC-ORIGINAL-STATE NOT = SPACES                              
048200        MOVE FARFINRC-OS-INITIAL-COST    TO                               
048300                                 FARFINRC-INITIAL-COST                    
048400        MOVE FARFINRC-OS-SALVAGE-VALUE   TO                               
048500                                 FARFINRC-SALVAGE-VALUE                   
048600        MOVE FARFINRC-OS-USEFUL-LIFE-MOS TO                               
048700                                 FARFINRC-USEFUL-LIFE-MONTHS              
048800        MOVE FARFINRC-OS-DATE-OF-SERVICE TO                               
048900                                 FARFINRC-DATE-OF-SERVICE                 
049000        MOVE FARFINRC-OS-MONTHLY-DEPR    TO                               
049100                                 FARFINRC-MONTHLY-DEPR-AMT                
049200        MOVE FARFINRC-OS-ACCUM-DEPR      TO                               
049300                                 FARFINRC-ACCUM-DEPR                      
049400        MOVE FARFINRC-OS-NET-COST        TO                               
049500                                 FARFINRC-NET-COST                        
049600        MOVE FARFINRC-OS-ADJUSTMENT      TO                               
049700                                 FARFINRC-ADJUSTMENT                      
049800        MOVE FARFINRC-OS-RETIREMENT-DATE TO                               
049900                                 FARFINRC-RETIREMENT-DATE                 
050000        MOVE FARFINRC-OS-STATUS-FLAG      TO                              
050100                                 FARFINRC-STATUS-FLAG                     
050200        MOVE FARFINRC-OS-ASSET-NAME      TO                               
050300                                 FARFINRC-ASSET-NAME                      
050400        MOVE FARFINRC-OS-ASSET-TYPE      TO                               
050500                                 FARFINRC-ASSET-TYPE                      
050600        MOVE FARFINRC-OS-VENDOR-NAME     TO                               
050700                                 FARFINRC-VENDOR-NAME                     
050800        MOVE FARFINRC-OS-DESCRIPTION     TO                               
050900                                 FARFINRC-DESCRIPTION                     
051000        MOVE SPACES TO FARFINRC-ORIGINAL-STATE                            
051100 END-IF.                                                                  
051200     MOVE WK-C-VAPWK-RESULT-STATUS                                        
051300                               TO FARFINRC-FIN-APPROVAL-STATUS.           
051400     MOVE WK-C-NOW-TIMESTAMP       TO FARFINRC-CHANGE-DATE.               
051500     MOVE "system"                 TO FARFINRC-CHANGED-BY.                
051600     REWRITE FARFINRC-REC.                                                
051700     IF NOT WK-C-SUCCESSFUL                                               
051800        DISPLAY "FARBAPWK - REWRITE ERROR ON FARFINRC "                   
051900                 WK-C-FILE-STATUS                                         
052000 END-IF.                                                                  
052100     MOVE "PENDING CHANGE REJECTED/CANCELLED - ROW RESTORED"              
052200                              TO WK-C-H000-NOTE-TEXT.                     
052300     PERFORM H000-LOG-AUDIT-ENTRY THRU H099-LOG-AUDIT-ENTRY-EX.           
052400 E499-FINALISE-REJECTED-ROW-EX.                                           
052500 EXIT.                                                                    
052600                                                                          
052700 EJECT                                                                    
052800*----------------------------------------------------------------*        
052900* E500 - CHAIN ADVANCED ONE LEVEL (L1 TO L2, L2 TO L3).  RE-AGE  *        
053000* THE ROW AND DROP THE LEDGER BACK TO "Pending" WHILE THE NEXT   *        
053100* LEVEL WORKS IT.                                                *        
053200*----------------------------------------------------------------*        
053300 E500-UPDATE-INTERMEDIATE-ROW.                                            
053400*----------------------------------------------------------------*        
053500     PERFORM F000-COMPUTE-DAYS-SINCE-INSERT                               
053600        THRU F099-COMPUTE-DAYS-SINCE-INSERT-EX.                           
053700     MOVE "F"                      TO WK-C-VAGE-MODE.                     
053800     MOVE WK-C-VAPWK-ORIGINAL-STATUS                                      
053900                                    TO WK-C-VAGE-WORKFLOW-ORIG-ST.        
054000     MOVE FARFINRC-STATUS-FLAG     TO WK-C-VAGE-CURRENT-STATUS.           
054100     MOVE WK-N-DAYS-SINCE-INSERT   TO WK-N-VAGE-DAYS-SINCE-INSERT.        
054200     MOVE "PENDING"                TO WK-C-VAGE-NEXT-WF-STATUS.           
054300     CALL "FARVAGE" USING WK-C-VAGE-RECORD.                               
054400     MOVE WK-C-VAGE-NEW-STATUS     TO FARFINRC-STATUS-FLAG.               
054500     MOVE "Pending"           TO FARFINRC-FIN-APPROVAL-STATUS.            
054600     MOVE WK-C-NOW-TIMESTAMP       TO FARFINRC-CHANGE-DATE.               
054700     MOVE "system"                 TO FARFINRC-CHANGED-BY.                
054800     REWRITE FARFINRC-REC.                                                
054900     IF NOT WK-C-SUCCESSFUL                                               
055000        DISPLAY "FARBAPWK - REWRITE ERROR ON FARFINRC "                   
055100                 WK-C-FILE-STATUS                                         
055200 END-IF.                                                                  
055300     MOVE "APPROVAL CHAIN ADVANCED ONE LEVEL"                             
055400                              TO WK-C-H000-NOTE-TEXT.                     
055500     PERFORM H000-LOG-AUDIT-ENTRY THRU H099-LOG-AUDIT-ENTRY-EX.           
055600 E599-UPDATE-INTERMEDIATE-ROW-EX.                                         
055700 EXIT.                                                                    
055800                                                                          
055900 EJECT                                                                    
056000*----------------------------------------------------------------*        
056100* F000 - DAYS SINCE INSERT (OR LAST CHANGE, IF INSERT-DATE IS    *        
056200* BLANK), FOR THE STATUS-FLAG AGING RULE.  SAME CONVERT-AND-     *        
056300* SUBTRACT IDIOM AS FARBSYNC.                                    *        
056400*----------------------------------------------------------------*        
056500 F000-COMPUTE-DAYS-SINCE-INSERT.                                          
056600*----------------------------------------------------------------*        
056700     IF FARFINRC-INSERT-DATE NOT = SPACES                                 
056800        MOVE FARFINRC-INSERT-DATE(1:10) TO WK-C-ISO-CONVERT-IN            
056900     ELSE                                                                 
057000        MOVE FARFINRC-CHANGE-DATE(1:10) TO WK-C-ISO-CONVERT-IN            
057100 END-IF.                                                                  
057200     PERFORM F050-CONVERT-ISO-DATE THRU F059-CONVERT-ISO-DATE-EX.         
057300     MOVE WK-N-ISO-CONVERT-OUT       TO WK-N-XDATE-DATE1.                 
057400     MOVE WK-C-NOW-TIMESTAMP(1:10)   TO WK-C-ISO-CONVERT-IN.              
057500     PERFORM F050-CONVERT-ISO-DATE THRU F059-CONVERT-ISO-DATE-EX.         
057600     MOVE WK-N-ISO-CONVERT-OUT       TO WK-N-XDATE-DATE2.                 
057700     MOVE "DB"                       TO WK-C-XDATE-OPTION.                
057800     CALL "FARXDATE" USING WK-C-XDATE-RECORD.                             
057900     MOVE WK-N-XDATE-RESULT-NUM      TO WK-N-DAYS-SINCE-INSERT.           
058000 F099-COMPUTE-DAYS-SINCE-INSERT-EX.                                       
058100 EXIT.                                                                    
058200                                                                          
058300 F050-CONVERT-ISO-DATE.                                                   
058400*----------------------------------------------------------------*        
058500     MOVE WK-C-ISO-BRK-CCYY TO WK-N-ISO-NUM-CCYY.                         
058600     MOVE WK-C-ISO-BRK-MM   TO WK-N-ISO-NUM-MM.                           
058700     MOVE WK-C-ISO-BRK-DD   TO WK-N-ISO-NUM-DD.                           
058800     MOVE WK-N-ISO-NUM-BUILD-R TO WK-N-ISO-CONVERT-OUT.                   
058900 F059-CONVERT-ISO-DATE-EX.                                                
059000 EXIT.                                                                    
059100                                                                          
059200 EJECT                                                                    
059300*----------------------------------------------------------------*        
059400* G100/G200/G300 - A "pending addition" JUST WENT APPROVED, SO   *        
059500* WHATEVER UNMAPPED-HOLDING-TABLE ROW IT WAS RAISED AGAINST IS   *        
059600* NOW STALE.  ACTIVE IS SINGLE-KEYED ON SERIAL NUMBER, SO A      *        
059700* DIRECT READ SUFFICES.  PASSIVE AND IT ARE MULTI-KEYED AND WE   *        
059800* ONLY HOLD ONE OF THE ALTERNATE KEYS HERE, SO A FULL SCAN OF    *        
059900* THE (SMALL) HOLDING TABLE IS USED INSTEAD.                     *        
060000*----------------------------------------------------------------*        
060100 G000-DELETE-UNMAPPED-ROW-IF-ANY.                                         
060200*----------------------------------------------------------------*        
060300     EVALUATE TRUE                                                        
060400        WHEN FARFINRC-NT-ACTIVE                                           
060500           PERFORM G100-DELETE-UNMAPPED-ACTIVE-IF-ANY                     
060600              THRU G199-DELETE-UNMAPPED-ACTIVE-IF-ANY-EX                  
060700        WHEN FARFINRC-NT-PASSIVE                                          
060800           PERFORM G200-DELETE-UNMAPPED-PASSIVE-IF-ANY                    
060900              THRU G299-DELETE-UNMAPPED-PASSIVE-IF-ANY-EX                 
061000        WHEN FARFINRC-NT-IT                                               
061100           PERFORM G300-DELETE-UNMAPPED-IT-IF-ANY                         
061200              THRU G399-DELETE-UNMAPPED-IT-IF-ANY-EX                      
061300     END-EVALUATE.                                                        
061400 G099-DELETE-UNMAPPED-ROW-IF-ANY-EX.                                      
061500 EXIT.                                                                    
061600                                                                          
061700 G100-DELETE-UNMAPPED-ACTIVE-IF-ANY.                                      
061800*----------------------------------------------------------------*        
061900     MOVE FARFINRC-ASSET-SERIAL-NO TO FARUACTV-SERIAL-NUMBER.             
062000     READ FARUACTV                                                        
062100        INVALID KEY CONTINUE                                              
062200 END-READ.                                                                
062300     IF WK-C-SUCCESSFUL                                                   
062400        DELETE FARUACTV RECORD                                            
062500 END-IF.                                                                  
062600 G199-DELETE-UNMAPPED-ACTIVE-IF-ANY-EX.                                   
062700 EXIT.                                                                    
062800                                                                          
062900 G200-DELETE-UNMAPPED-PASSIVE-IF-ANY.                                     
063000*----------------------------------------------------------------*        
063100     MOVE "N" TO WK-C-UTAB-FOUND-SW.                                      
063200     MOVE "N" TO WK-C-UTAB-SCAN-DONE-SW.                                  
063300     MOVE ZERO   TO FARUPASV-OBJECT-ID.                                   
063400     MOVE SPACES TO FARUPASV-SERIAL.                                      
063500     START FARUPASV KEY IS NOT LESS THAN FARUPASV-DUAL-KEY                
063600        INVALID KEY MOVE "Y" TO WK-C-UTAB-SCAN-DONE-SW.                   
063700     PERFORM G210-SCAN-ONE-PASSIVE-ROW                                    
063800        THRU G219-SCAN-ONE-PASSIVE-ROW-EX                                 
063900        UNTIL WK-C-UTAB-SCAN-AT-END                                       
064000           OR WK-C-UTAB-ROW-FOUND.                                        
064100     IF WK-C-UTAB-ROW-FOUND                                               
064200        DELETE FARUPASV RECORD                                            
064300 END-IF.                                                                  
064400 G299-DELETE-UNMAPPED-PASSIVE-IF-ANY-EX.                                  
064500 EXIT.                                                                    
064600                                                                          
064700 G210-SCAN-ONE-PASSIVE-ROW.                                               
064800*----------------------------------------------------------------*        
064900     READ FARUPASV NEXT RECORD                                            
065000        AT END MOVE "Y" TO WK-C-UTAB-SCAN-DONE-SW                         
065100     END-READ.                                                            
065200     IF NOT WK-C-UTAB-SCAN-AT-END                                         
065300           AND FARUPASV-SERIAL = FARFINRC-ASSET-SERIAL-NO                 
065400        MOVE "Y" TO WK-C-UTAB-FOUND-SW                                    
065500 END-IF.                                                                  
065600 G219-SCAN-ONE-PASSIVE-ROW-EX.                                            
065700 EXIT.                                                                    
065800                                                                          
065900 G300-DELETE-UNMAPPED-IT-IF-ANY.                                          
066000*----------------------------------------------------------------*        
066100     MOVE "N" TO WK-C-UTAB-FOUND-SW.                                      
066200     MOVE "N" TO WK-C-UTAB-SCAN-DONE-SW.                                  
066300     MOVE SPACES TO FARUITIV-MULTI-KEY.                                   
066400     START FARUITIV KEY IS NOT LESS THAN FARUITIV-MULTI-KEY               
066500        INVALID KEY MOVE "Y" TO WK-C-UTAB-SCAN-DONE-SW.                   
066600     PERFORM G310-SCAN-ONE-IT-ROW                                         
066700        THRU G319-SCAN-ONE-IT-ROW-EX                                      
066800        UNTIL WK-C-UTAB-SCAN-AT-END                                       
066900           OR WK-C-UTAB-ROW-FOUND.                                        
067000     IF WK-C-UTAB-ROW-FOUND                                               
067100        DELETE FARUITIV RECORD                                            
067200 END-IF.                                                                  
067300 G399-DELETE-UNMAPPED-IT-IF-ANY-EX.                                       
067400 EXIT.                                                                    
067500                                                                          
067600 G310-SCAN-ONE-IT-ROW.                                                    
067700*----------------------------------------------------------------*        
067800     READ FARUITIV NEXT RECORD                                            
067900        AT END MOVE "Y" TO WK-C-UTAB-SCAN-DONE-SW                         
068000     END-READ.                                                            
068100     IF NOT WK-C-UTAB-SCAN-AT-END                                         
068200           AND FARUITIV-HOST-SERIAL-NUMBER                                
068300                 = FARFINRC-HOST-SERIAL-NUMBER                            
068400        MOVE "Y" TO WK-C-UTAB-FOUND-SW                                    
068500 END-IF.                                                                  
068600 G319-SCAN-ONE-IT-ROW-EX.                                                 
068700 EXIT.                                                                    
068800                                                                          
068900 EJECT                                                                    
069000*----------------------------------------------------------------*        
069100 H000-LOG-AUDIT-ENTRY.                                                    
069200*----------------------------------------------------------------*        
069300     ADD 1 TO WK-N-AUDLG-ID-SEQ.                                          
069400     MOVE SPACES                     TO FARAUDLG-REC.                     
069500     MOVE WK-N-AUDLG-ID-SEQ          TO FARAUDLG-ID.                      
069600     MOVE FARFINRC-ASSET-SERIAL-NO   TO FARAUDLG-ASSET-ID.                
069700     MOVE FARFINRC-ASSET-SERIAL-NO   TO FARAUDLG-SERIAL-NUMBER.           
069800     MOVE WK-C-VAPWK-ORIGINAL-STATUS TO FARAUDLG-PREVIOUS-STATUS.         
069900     MOVE FARFINRC-FIN-APPROVAL-STATUS                                    
070000                                      TO FARAUDLG-NEW-STATUS.             
070100     MOVE WK-C-NOW-TIMESTAMP          TO FARAUDLG-CHANGE-DATE.            
070200     MOVE FARFINRC-NODE-TYPE          TO FARAUDLG-NODE-TYPE.              
070300     MOVE WK-C-H000-NOTE-TEXT         TO FARAUDLG-NOTES.                  
070400     WRITE FARAUDLG-REC.                                                  
070500 H099-LOG-AUDIT-ENTRY-EX.                                                 
070600 EXIT.                                                                    
070700                                                                          
070800*----------------------------------------------------------------*        
070900 Y900-ABNORMAL-TERMINATION.                                               
071000*----------------------------------------------------------------*        
071100     DISPLAY "FARBAPWK - ABNORMAL TERMINATION".                           
071200     STOP RUN.                                                            
071300                                                                          
071400*----------------------------------------------------------------*        
071500 Z000-END-PROGRAM-ROUTINE.                                                
071600*----------------------------------------------------------------*        
071700     CLOSE FARAPDEC FARFINRC FARUACTV FARUPASV FARUITIV FARAUDLG.         
071800     IF NOT WK-C-SUCCESSFUL                                               
071900        DISPLAY "FARBAPWK - CLOSE FILE ERROR"                             
072000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
072100 END-IF.                                                                  
072200 Z099-END-PROGRAM-ROUTINE-EX.                                             
072300 EXIT.                                                                    
072400                                                                          
072500******************************************************************        
072600*************** END OF PROGRAM SOURCE - FARBAPWK ***************          
072700******************************************************************        
