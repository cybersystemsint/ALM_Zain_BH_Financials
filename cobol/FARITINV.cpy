000100*=================================================================        
000200* COPYBOOK      : FARITINV                                                
000300* DESCRIPTION   : IT HARDWARE INVENTORY SOURCE RECORD (SERVERS,           
000400*                 STORAGE, WORKSTATIONS).  READ-ONLY TO THE FAR           
000500*                 BATCH SUITE.                                            
000600*=================================================================        
000700* AMENDMENT HISTORY:                                                      
000800*=================================================================        
000900* FAR0004  14/03/1991 RTAN     INITIAL VERSION.                           
001000* ----------------------------------------------------------------        
001100* FAR0061  30/08/2002 NPILLAI  ADD LAST-UPDATE-SUCCESS FLAG FOR           
001200*                              DISCOVERY AGENT FEED - REQ FA-318.         
001300*=================================================================        
001400 01  FARITINV-RECORD.                                                     
001500     05  FARITINV-OBJECT-ID              PIC X(30).                       
001600     05  FARITINV-PARENT-NAME            PIC X(100).                      
001700     05  FARITINV-SITE-ID                PIC X(30).                       
001800     05  FARITINV-HARDWARE-VENDOR        PIC X(50).                       
001900     05  FARITINV-MODEL                  PIC X(50).                       
002000     05  FARITINV-HOST-TYPE              PIC X(30).                       
002100     05  FARITINV-HOST-SERIAL-NUMBER     PIC X(60).                       
002200     05  FARITINV-OS                     PIC X(30).                       
002300     05  FARITINV-DISK-DRIVE-SERIAL      PIC X(60).                       
002400     05  FARITINV-IP-ADDRESS             PIC X(15).                       
002500     05  FARITINV-LAST-UPDATE-SUCCESS    PIC X(01).                       
002600         88  FARITINV-LAST-UPD-OK             VALUE "Y".                  
002700         88  FARITINV-LAST-UPD-FAILED         VALUE "N".                  
002800     05  FARITINV-INSERT-DATE            PIC X(19).                       
002900     05  FARITINV-INSERTED-BY            PIC X(50).                       
003000     05  FARITINV-CHANGE-DATE            PIC X(19).                       
003100     05  FARITINV-CHANGED-BY             PIC X(50).                       
003200     05  FILLER                          PIC X(30).                       
