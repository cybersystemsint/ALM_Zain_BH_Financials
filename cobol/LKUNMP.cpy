000100*=================================================================        
000200* COPYBOOK      : LKUNMP                                                  
000300* DESCRIPTION   : LINKAGE RECORD FOR FARVUNMP - UNMAPPED-ASSET            
000400*                 NAME FORMATTING AND ASSET-TYPE CLASSIFICATION.          
000500*=================================================================        
000600* AMENDMENT HISTORY:                                                      
000700*=================================================================        
000800* FAR0035  02/06/1996 KLOW     INITIAL VERSION.                           
000900*=================================================================        
001000 01  WK-C-VUNMP-RECORD.                                                   
001100     05  WK-C-VUNMP-INPUT.                                                
001200         10  WK-C-VUNMP-NODE-NAME        PIC X(100).                      
001300         10  WK-C-VUNMP-ELEMENT          PIC X(100).                      
001400         10  WK-C-VUNMP-NODE-TYPE        PIC X(10).                       
001500         10  WK-C-VUNMP-DESCRIPTION      PIC X(255).                      
001600     05  WK-C-VUNMP-OUTPUT.                                               
001700         10  WK-C-VUNMP-ASSET-NAME       PIC X(120).                      
001800         10  WK-C-VUNMP-ASSET-TYPE       PIC X(30).                       
