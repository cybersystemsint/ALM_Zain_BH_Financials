000100*=================================================================        
000200* COPYBOOK      : LKAPWK                                                  
000300* DESCRIPTION   : LINKAGE RECORD FOR FARVAPWK - 3-LEVEL APPROVAL          
000400*                 WORKFLOW STATE MACHINE (CREATE / APPROVE /              
000500*                 REJECT / CANCEL).                                       
000600*=================================================================        
000700* AMENDMENT HISTORY:                                                      
000800*=================================================================        
000900* FAR0038  27/02/1998 KLOW     INITIAL VERSION.                           
001000* ----------------------------------------------------------------        
001100* FAR0089  05/03/2008 NPILLAI  ORIGINAL-STATUS IS NOW ECHOED BACK         
001200*                              ON APPROVE/REJECT/CANCEL (NOT JUST         
001300*                              SUPPLIED ON CREATE) SO THE CALLER          
001400*                              KNOWS WHAT KIND OF PENDING CHANGE          
001500*                              JUST CLEARED - REQ FA-403.                 
001600*=================================================================        
001700 01  WK-C-VAPWK-RECORD.                                                   
001800     05  WK-C-VAPWK-INPUT.                                                
001900         10  WK-C-VAPWK-OPTION           PIC X(01).                       
002000             88  WK-C-VAPWK-OPT-CREATE       VALUE "1".                   
002100             88  WK-C-VAPWK-OPT-APPROVE      VALUE "2".                   
002200             88  WK-C-VAPWK-OPT-REJECT       VALUE "3".                   
002300             88  WK-C-VAPWK-OPT-CANCEL       VALUE "4".                   
002400         10  WK-C-VAPWK-ASSET-ID         PIC X(100).                      
002500*        ON CREATE, SUPPLIED BY THE CALLER.  ON APPROVE/REJECT/           
002600*        CANCEL, OVERWRITTEN WITH THE OPEN ROW'S OWN VALUE SO             
002700*        THE CALLER CAN TELL ADDITION/MODIFICATION/MOVEMENT/              
002800*        DELETION APART WITHOUT READING THE QUEUE FILE ITSELF.            
002900         10  WK-C-VAPWK-ORIGINAL-STATUS  PIC X(30).                       
003000         10  WK-C-VAPWK-COMMENTS         PIC X(600).                      
003100         10  WK-C-VAPWK-USER-ID          PIC X(50).                       
003200         10  WK-C-VAPWK-TODAY            PIC X(19).                       
003300     05  WK-C-VAPWK-OUTPUT.                                               
003400         10  WK-N-VAPWK-PROCESS-ID       PIC 9(09).                       
003500         10  WK-C-VAPWK-RESULT-STATUS    PIC X(30).                       
003600         10  WK-C-VAPWK-FINAL-ACTION     PIC X(10).                       
003700             88  WK-C-VAPWK-ACT-NONE         VALUE "NONE".                
003800             88  WK-C-VAPWK-ACT-DELETE       VALUE "DELETE".              
003900             88  WK-C-VAPWK-ACT-WRITEOFF     VALUE "WRITEOFF".            
004000             88  WK-C-VAPWK-ACT-FINALIZE     VALUE "FINALIZE".            
004100         10  WK-C-VAPWK-ERROR-CD         PIC X(07).                       
