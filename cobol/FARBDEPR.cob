000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     FARBDEPR.                                                
000500 AUTHOR.         RAJIV TAN.                                               
000600 INSTALLATION.   FIXED ASSET REGISTER - FINANCE SYSTEMS.                  
000700 DATE-WRITTEN.   11 NOV 1993.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       COMPANY CONFIDENTIAL - FINANCE SYSTEMS ONLY.             
001000*                                                                         
001100*DESCRIPTION :  MONTHLY DEPRECIATION RUN.  WALKS THE ENTIRE               
001200*               FINANCIAL-REPORT LEDGER, SKIPS DECOMMISSIONED             
001300*               ROWS AND ROWS ALREADY FULLY WRITTEN DOWN, CALLS           
001400*               FARVDEPR FOR EVERY OTHER ROW AND POSTS THE                
001500*               RESULT BACK TO THE LEDGER.  BEFORE POSTING, THE           
001600*               PRE-CHANGE ROW IS SNAPSHOTTED TO ORIGINAL-STATE           
001700*               AND THE ROW IS DROPPED TO "Pending L1 Approval"           
001800*               SO A HUMAN SIGNS OFF ON THE MONTH'S FIGURES               
001900*               VIA FARVAPWK/FARBAPWK BEFORE THEY ARE TREATED             
002000*               AS FINAL.  A SHORT DISPLAY SUMMARY IS WRITTEN AT          
002100*               THE END OF THE RUN - THIS SUITE HAS NO PRINTED            
002200*               REPORT.                                                   
002300*                                                                         
002400*=================================================================        
002500* HISTORY OF MODIFICATION:                                                
002600*=================================================================        
002700* TAG     DEV      DATE        DESCRIPTION                                
002800*------- -------- ----------  ----------------------------------*         
002900* FAR0026 RTAN     11/11/1993 - INITIAL VERSION.                          
003000*-----------------------------------------------------------------        
003100* FAR0041 RTAN     11/01/1999 - Y2K REMEDIATION - EXPANDED ALL            
003200*                               DATE FIELDS TO 4-DIGIT CENTURY.           
003300*-----------------------------------------------------------------        
003400* FAR0056 HBEE     30/11/2001 - SKIP ROWS WITH A WRITE-OFF-DATE           
003500*                               ALREADY SET - REQ FA-337.                 
003600*-----------------------------------------------------------------        
003700* FAR0084 NPILLAI  17/02/2008 - SKIP SOFT-DELETED ROWS - REQ              
003800*                               FA-402.                                   
003900*-----------------------------------------------------------------        
004000* FAR0091 NPILLAI  12/03/2008 - EVERY DEPRECIATION POSTING NOW            
004100*                               SNAPSHOTS THE PRE-CHANGE ROW AND          
004200*                               RAISES A PENDING L1 APPROVAL              
004300*                               WORKFLOW INSTEAD OF UPDATING THE          
004400*                               LEDGER OUTRIGHT - REQ FA-403.             
004500*                               CHANGED-BY IS NOW THE LITERAL             
004600*                               "system" TO MATCH THE OTHER               
004700*                               BATCH-RAISED WORKFLOWS.                   
004800*=================================================================        
004900 EJECT                                                                    
005000**********************                                                    
005100 ENVIRONMENT DIVISION.                                                    
005200**********************                                                    
005300 CONFIGURATION SECTION.                                                   
005400 SOURCE-COMPUTER. IBM-AS400.                                              
005500 OBJECT-COMPUTER. IBM-AS400.                                              
005600 SPECIAL-NAMES.   C01 IS TOP-OF-FORM                                      
005700                   UPSI-0 ON STATUS IS FARBDEPR-TRACE-ON                  
005800                   UPSI-0 OFF STATUS IS FARBDEPR-TRACE-OFF.               
005900 INPUT-OUTPUT SECTION.                                                    
006000 FILE-CONTROL.                                                            
006100     SELECT FARFINRC ASSIGN TO DATABASE-FARFINRC                          
006200            ORGANIZATION      IS INDEXED                                  
006300            ACCESS MODE       IS DYNAMIC                                  
006400            RECORD KEY        IS FARFINRC-KEY-GROUP                       
006500            FILE STATUS       IS WK-C-FILE-STATUS.                        
006600 EJECT                                                                    
006700***************                                                           
006800 DATA DIVISION.                                                           
006900***************                                                           
007000 FILE SECTION.                                                            
007100**************                                                            
007200 FD  FARFINRC                                                             
007300     LABEL RECORDS ARE OMITTED                                            
007400     DATA RECORD IS FARFINRC-REC.                                         
007500 01  FARFINRC-REC.                                                        
007600        COPY FARFINRC.                                                    
007700                                                                          
007800 WORKING-STORAGE SECTION.                                                 
007900*************************                                                 
008000 01  FILLER                  PIC X(24) VALUE                              
008100        "** PROGRAM FARBDEPR  **".                                        
008200                                                                          
008300                                                                          
008400* ------------------ WORK-AREA HISTORY SNAPSHOT -----------------*        
008500 01  WK-C-BDEPR-RUN-STAMP         PIC X(10) VALUE SPACES.                 
008600 01  WK-C-BDEPR-RUN-STAMP-R REDEFINES                                     
008700                              WK-C-BDEPR-RUN-STAMP.                       
008800     05  WK-C-BDEPR-RUN-CCYY      PIC 9(04).                              
008900     05  FILLER                   PIC X(01).                              
009000     05  WK-C-BDEPR-RUN-MM        PIC 9(02).                              
009100     05  FILLER                   PIC X(01).                              
009200     05  WK-C-BDEPR-RUN-DD        PIC 9(02).                              
009300                                                                          
009400 01  WK-N-BDEPR-SEQ-AREA          PIC 9(05) VALUE ZERO.                   
009500 01  WK-C-BDEPR-SEQ-AREA-R REDEFINES                                      
009600                              WK-N-BDEPR-SEQ-AREA.                        
009700     05  WK-C-BDEPR-SEQ-DIGITS    PIC X(05).                              
009800                                                                          
009900 01  WK-C-BDEPR-NAME-AREA         PIC X(20) VALUE SPACES.                 
010000 01  WK-C-BDEPR-NAME-AREA-R REDEFINES                                     
010100                              WK-C-BDEPR-NAME-AREA.                       
010200     05  WK-C-BDEPR-NAME-FIRST10  PIC X(10).                              
010300     05  WK-C-BDEPR-NAME-LAST10   PIC X(10).                              
010400                                                                          
010500* ------------------ PROGRAM WORKING STORAGE -------------------*         
010600 01  WK-C-COMMON.                                                         
010700        COPY FARCMWS.                                                     
010800                                                                          
010900 01  WK-C-XDEPR-CALL-AREA.                                                
011000        COPY LKDEPR.                                                      
011100                                                                          
011200 01  WK-C-XAPWK-CALL-AREA.                                                
011300        COPY LKAPWK.                                                      
011400                                                                          
011500 01  WK-C-TODAY-STAMP                PIC X(19).                           
011600 01  WK-C-TODAY-DATE-ONLY REDEFINES WK-C-TODAY-STAMP.                     
011700     05  WK-C-TODAY-DATE-PART        PIC X(10).                           
011800     05  FILLER                      PIC X(09).                           
011900                                                                          
012000 01  WK-N-COUNTERS.                                                       
012100     05  WK-N-ROWS-READ           PIC S9(09) COMP VALUE 0.                
012200     05  WK-N-ROWS-SKIPPED        PIC S9(09) COMP VALUE 0.                
012300     05  WK-N-ROWS-PROCESSED      PIC S9(09) COMP VALUE 0.                
012400     05  WK-N-ROWS-FAILED         PIC S9(09) COMP VALUE 0.                
012500     05  WK-N-ROWS-WORKFLOW-RAISED PIC S9(09) COMP VALUE 0.               
012600 01  WK-N-COUNTERS-DISPLAY REDEFINES WK-N-COUNTERS.                       
012700     05  FILLER                   PIC S9(09) COMP OCCURS 5 TIMES.         
012800                                                                          
012900 77  WK-C-SCAN-DONE-SW             PIC X(01) VALUE "N".                   
013000     88  WK-C-SCAN-AT-END              VALUE "Y".                         
013100                                                                          
013200 EJECT                                                                    
013300****************************************                                  
013400 PROCEDURE DIVISION.                                                      
013500****************************************                                  
013600 MAIN-MODULE.                                                             
013700     PERFORM A000-INITIALISE-ROUTINE                                      
013800        THRU A099-INITIALISE-ROUTINE-EX.                                  
013900     PERFORM B000-PROCESS-LEDGER                                          
014000        THRU B999-PROCESS-LEDGER-EX                                       
014100        UNTIL WK-C-SCAN-AT-END.                                           
014200     PERFORM Z000-END-PROGRAM-ROUTINE                                     
014300        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
014400     STOP RUN.                                                            
014500                                                                          
014600*----------------------------------------------------------------*        
014700 A000-INITIALISE-ROUTINE.                                                 
014800*----------------------------------------------------------------*        
014900*    TODAY IS SUPPLIED BY THE FARMSCHD SCHEDULER VIA THE JOB              
015000*    DATE PARAMETER IN PRODUCTION; A LOCAL DEBUG DEFAULT KEEPS            
015100*    THIS PROGRAM RUNNABLE STANDALONE FOR RECOVERY REPROCESSING.          
015200     ACCEPT WK-C-TODAY-DATE-PART FROM DATE YYYYMMDD.                      
015300     MOVE "T00:00:00" TO WK-C-TODAY-STAMP (11:9).                         
015400     MOVE WK-C-TODAY-STAMP (1:10) TO WK-C-BDEPR-RUN-STAMP.                
015500     OPEN I-O FARFINRC.                                                   
015600     IF NOT WK-C-SUCCESSFUL                                               
015700        DISPLAY "FARBDEPR - OPEN FILE ERROR - FARFINRC"                   
015800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
015900        GO TO Y900-ABNORMAL-TERMINATION                                   
016000 END-IF.                                                                  
016100     MOVE ZERO TO FARFINRC-ID.                                            
016200     MOVE SPACES TO FARFINRC-ASSET-SERIAL-NO.                             
016300     START FARFINRC KEY IS NOT LESS THAN FARFINRC-KEY-GROUP               
016400        INVALID KEY MOVE "Y" TO WK-C-SCAN-DONE-SW.                        
016500 A099-INITIALISE-ROUTINE-EX.                                              
016600 EXIT.                                                                    
016700                                                                          
016800*----------------------------------------------------------------*        
016900 B000-PROCESS-LEDGER.                                                     
017000*----------------------------------------------------------------*        
017100     READ FARFINRC NEXT RECORD                                            
017200        AT END MOVE "Y" TO WK-C-SCAN-DONE-SW.                             
017300     IF WK-C-SCAN-AT-END                                                  
017400        GO TO B999-PROCESS-LEDGER-EX                                      
017500 END-IF.                                                                  
017600     ADD 1 TO WK-N-ROWS-READ.                                             
017700*    ONLY IN-SERVICE ROWS STILL CARRYING A NET COST, NOT                  
017800*    ALREADY WRITTEN OFF AND NOT SOFT-DELETED, ACCRUE DEPR.               
017900     IF FARFINRC-ST-DECOMMISSIONED                                        
018000           OR FARFINRC-IS-DELETED                                         
018100           OR FARFINRC-NET-COST NOT > 0                                   
018200           OR FARFINRC-WRITE-OFF-DATE NOT = SPACES                        
018300        ADD 1 TO WK-N-ROWS-SKIPPED                                        
018400        GO TO B999-PROCESS-LEDGER-EX                                      
018500 END-IF.                                                                  
018600     PERFORM C000-CALL-DEPRECIATION-ENGINE                                
018700        THRU C999-CALL-DEPRECIATION-ENGINE-EX.                            
018800 B999-PROCESS-LEDGER-EX.                                                  
018900 EXIT.                                                                    
019000                                                                          
019100 EJECT                                                                    
019200*----------------------------------------------------------------*        
019300 C000-CALL-DEPRECIATION-ENGINE.                                           
019400*----------------------------------------------------------------*        
019500     MOVE FARFINRC-ASSET-SERIAL-NO TO WK-C-VDEPR-SERIAL-NUMBER.           
019600     MOVE FARFINRC-INITIAL-COST    TO WK-N-VDEPR-INITIAL-COST.            
019700     MOVE FARFINRC-SALVAGE-VALUE   TO WK-N-VDEPR-SALVAGE-VALUE.           
019800     MOVE FARFINRC-USEFUL-LIFE-MONTHS                                     
019900                                    TO WK-N-VDEPR-USEFUL-LIFE-MOS.        
020000     MOVE FARFINRC-DATE-OF-SERVICE TO WK-C-VDEPR-DATE-OF-SERVICE.         
020100     MOVE FARFINRC-INSTALLATION-DATE                                      
020200                                    TO WK-C-VDEPR-INSTALL-DATE.           
020300     MOVE FARFINRC-ADJUSTMENT      TO WK-N-VDEPR-ADJUSTMENT.              
020400     MOVE FARFINRC-WRITE-OFF-DATE  TO WK-C-VDEPR-WRITE-OFF-DATE.          
020500     MOVE WK-C-TODAY-DATE-PART     TO WK-C-VDEPR-TODAY.                   
020600     CALL "FARVDEPR" USING WK-C-VDEPR-RECORD.                             
020700     IF WK-C-VDEPR-VALID NOT = "Y"                                        
020800        ADD 1 TO WK-N-ROWS-FAILED                                         
020900        DISPLAY "FARBDEPR - DEPR CALC FAILED - "                          
021000                FARFINRC-ASSET-SERIAL-NO " " WK-C-VDEPR-ERROR-CD          
021100        GO TO C999-CALL-DEPRECIATION-ENGINE-EX                            
021200 END-IF.                                                                  
021300*    THE ROW GOING INTO THIS POSTING IS THE ORIGINAL-STATE THAT           
021400*    L1 APPROVAL CAN RESTORE THE LEDGER TO IF THE MONTH-END               
021500*    RUN IS LATER REJECTED - SEE FARVAPWK/FARBAPWK.                       
021600     MOVE FARFINRC-INITIAL-COST     TO FARFINRC-OS-INITIAL-COST.          
021700     MOVE FARFINRC-SALVAGE-VALUE    TO FARFINRC-OS-SALVAGE-VALUE.         
021800     MOVE FARFINRC-USEFUL-LIFE-MONTHS                                     
021900                                 TO FARFINRC-OS-USEFUL-LIFE-MOS.          
022000     MOVE FARFINRC-DATE-OF-SERVICE                                        
022100                       TO FARFINRC-OS-DATE-OF-SERVICE.                    
022200     MOVE FARFINRC-MONTHLY-DEPR-AMT TO FARFINRC-OS-MONTHLY-DEPR.          
022300     MOVE FARFINRC-ACCUM-DEPR       TO FARFINRC-OS-ACCUM-DEPR.            
022400     MOVE FARFINRC-NET-COST         TO FARFINRC-OS-NET-COST.              
022500     MOVE FARFINRC-ADJUSTMENT       TO FARFINRC-OS-ADJUSTMENT.            
022600     MOVE FARFINRC-RETIREMENT-DATE                                        
022700                       TO FARFINRC-OS-RETIREMENT-DATE.                    
022800     MOVE FARFINRC-STATUS-FLAG      TO FARFINRC-OS-STATUS-FLAG.           
022900     MOVE FARFINRC-FIN-APPROVAL-STATUS                                    
023000                                 TO FARFINRC-OS-FIN-APPR-STATUS.          
023100     MOVE FARFINRC-ASSET-NAME       TO FARFINRC-OS-ASSET-NAME.            
023200     MOVE FARFINRC-ASSET-TYPE       TO FARFINRC-OS-ASSET-TYPE.            
023300     MOVE FARFINRC-VENDOR-NAME      TO FARFINRC-OS-VENDOR-NAME.           
023400     MOVE FARFINRC-DESCRIPTION      TO FARFINRC-OS-DESCRIPTION.           
023500     MOVE WK-N-VDEPR-MONTHLY-DEPR   TO FARFINRC-MONTHLY-DEPR-AMT.         
023600     MOVE WK-N-VDEPR-ACCUM-DEPR     TO FARFINRC-ACCUM-DEPR.               
023700     MOVE WK-N-VDEPR-NET-COST       TO FARFINRC-NET-COST.                 
023800     IF WK-C-VDEPR-RETIREMENT-DATE NOT = SPACES                           
023900        MOVE WK-C-VDEPR-RETIREMENT-DATE                                   
024000           TO FARFINRC-RETIREMENT-DATE                                    
024100 END-IF.                                                                  
024200     MOVE "Pending L1 Approval"                                           
024300                       TO FARFINRC-FIN-APPROVAL-STATUS.                   
024400     MOVE WK-C-TODAY-STAMP          TO FARFINRC-CHANGE-DATE.              
024500     MOVE "system"                  TO FARFINRC-CHANGED-BY.               
024600     REWRITE FARFINRC-REC.                                                
024700     IF NOT WK-C-SUCCESSFUL                                               
024800        ADD 1 TO WK-N-ROWS-FAILED                                         
024900        DISPLAY "FARBDEPR - REWRITE FAILED - "                            
025000                FARFINRC-ASSET-SERIAL-NO                                  
025100        GO TO C999-CALL-DEPRECIATION-ENGINE-EX                            
025200 END-IF.                                                                  
025300     ADD 1 TO WK-N-ROWS-PROCESSED.                                        
025400     PERFORM C500-RAISE-PENDING-MODIFICATION                              
025500        THRU C599-RAISE-PENDING-MODIFICATION-EX.                          
025600 C999-CALL-DEPRECIATION-ENGINE-EX.                                        
025700 EXIT.                                                                    
025800                                                                          
025900 EJECT                                                                    
026000*----------------------------------------------------------------*        
026100 C500-RAISE-PENDING-MODIFICATION.                                         
026200*----------------------------------------------------------------*        
026300*    ONE APPROVAL-WORKFLOW ROW PER POSTING SO L1 CAN SIGN OFF             
026400*    ON THE MONTH'S DEPRECIATION BEFORE IT IS TREATED AS FINAL.           
026500     MOVE "1"                       TO WK-C-VAPWK-OPTION.                 
026600     MOVE FARFINRC-ASSET-SERIAL-NO  TO WK-C-VAPWK-ASSET-ID.               
026700     MOVE "pending modification"                                          
026800                       TO WK-C-VAPWK-ORIGINAL-STATUS.                     
026900     MOVE "AUTOMATED MONTH-END DEPRECIATION POSTING"                      
027000                                     TO WK-C-VAPWK-COMMENTS.              
027100     MOVE "system"                  TO WK-C-VAPWK-USER-ID.                
027200     MOVE WK-C-TODAY-STAMP          TO WK-C-VAPWK-TODAY.                  
027300     CALL "FARVAPWK" USING WK-C-VAPWK-RECORD.                             
027400     IF WK-C-VAPWK-ERROR-CD = SPACES                                      
027500        ADD 1 TO WK-N-ROWS-WORKFLOW-RAISED                                
027600 END-IF.                                                                  
027700 C599-RAISE-PENDING-MODIFICATION-EX.                                      
027800 EXIT.                                                                    
027900                                                                          
028000*----------------------------------------------------------------*        
028100 Y900-ABNORMAL-TERMINATION.                                               
028200*----------------------------------------------------------------*        
028300     PERFORM Z000-END-PROGRAM-ROUTINE                                     
028400        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
028500     STOP RUN.                                                            
028600                                                                          
028700*----------------------------------------------------------------*        
028800 Z000-END-PROGRAM-ROUTINE.                                                
028900*----------------------------------------------------------------*        
029000     CLOSE FARFINRC.                                                      
029100     DISPLAY "FARBDEPR RUN SUMMARY --------------------------".           
029200     DISPLAY "RUN DATE STAMPED AS      : " WK-C-BDEPR-RUN-STAMP.          
029300     DISPLAY "ROWS READ      : " WK-N-ROWS-READ.                          
029400     DISPLAY "ROWS SKIPPED   : " WK-N-ROWS-SKIPPED.                       
029500     DISPLAY "ROWS PROCESSED : " WK-N-ROWS-PROCESSED.                     
029600     DISPLAY "ROWS FAILED    : " WK-N-ROWS-FAILED.                        
029700     DISPLAY "APPR WF RAISED : " WK-N-ROWS-WORKFLOW-RAISED.               
029800 Z099-END-PROGRAM-ROUTINE-EX.                                             
029900 EXIT.                                                                    
030000                                                                          
030100******************************************************************        
030200*************** END OF PROGRAM SOURCE - FARBDEPR ***************          
030300******************************************************************        
