000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     FARXDATE.                                                
000500 AUTHOR.         RAJIV TAN.                                               
000600 INSTALLATION.   FIXED ASSET REGISTER - FINANCE SYSTEMS.                  
000700 DATE-WRITTEN.   04 MAR 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       COMPANY CONFIDENTIAL - FINANCE SYSTEMS ONLY.             
001000*                                                                         
001100*DESCRIPTION :  COMMON DATE ARITHMETIC UTILITY CALLED BY ALL              
001200*               FIXED ASSET REGISTER BATCH AND VALIDATION                 
001300*               ROUTINES. GIVEN AN OPTION CODE THIS ROUTINE WILL          
001400*               RETURN THE WHOLE NUMBER OF CALENDAR MONTHS                
001500*               BETWEEN TWO DATES, ADD N MONTHS TO A DATE, GIVE           
001600*               THE FIRST DAY OF THE FOLLOWING MONTH, GIVE THE            
001700*               LAST DAY OF A MONTH, OR GIVE THE NUMBER OF                
001800*               CALENDAR DAYS BETWEEN TWO DATES.                          
001900*NOTE        :  DATES ARE PASSED AND RETURNED AS AN 8-DIGIT               
002000*               NUMERIC CCYYMMDD FIELD.                                   
002100*                                                                         
002200*=================================================================        
002300* HISTORY OF MODIFICATION:                                                
002400*=================================================================        
002500* TAG     DEV      DATE        DESCRIPTION                                
002600*------- -------- ----------  ---------------------------------*          
002700* FAR0001 RTAN     04/03/1991 - INITIAL VERSION - MONTHS-BETWEEN          
002800*                               AND ADD-MONTHS OPTIONS ONLY.              
002900*-----------------------------------------------------------------        
003000* FAR0009 RTAN     19/07/1992 - ADD FIRST-DAY-OF-NEXT-MONTH AND           
003100*                               LAST-DAY-OF-MONTH OPTIONS FOR THE         
003200*                               DEPRECIATION SCHEDULE ROUTINE.            
003300*-----------------------------------------------------------------        
003400* FAR0041 RTAN     11/01/1999 - Y2K REMEDIATION - CCYYMMDD NOW            
003500*                               CARRIES A FULL 4-DIGIT CENTURY            
003600*                               THROUGHOUT. NO MORE 2-DIGIT YY.           
003700*-----------------------------------------------------------------        
003800* FAR0055 HBEE      30/11/2001 - ADD DAYS-BETWEEN OPTION FOR THE          
003900*                               WRITE-OFF AGING CHECK.                    
004000*-----------------------------------------------------------------        
004100* FAR0083 NPILLAI   17/02/2008 - CORRECT LEAP YEAR TEST FOR               
004200*                               CENTURY YEARS NOT DIVISIBLE BY            
004300*                               400 (REQ FA-405).                         
004400*=================================================================        
004500 EJECT                                                                    
004600**********************                                                    
004700 ENVIRONMENT DIVISION.                                                    
004800**********************                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SOURCE-COMPUTER. IBM-AS400.                                              
005100 OBJECT-COMPUTER. IBM-AS400.                                              
005200 SPECIAL-NAMES.   C01 IS TOP-OF-FORM                                      
005300                   CLASS FAR-NUMERIC-CLASS IS "0" THRU "9"                
005400                   UPSI-0 ON STATUS IS FARXDATE-TRACE-ON                  
005500                   UPSI-0 OFF STATUS IS FARXDATE-TRACE-OFF.               
005600 EJECT                                                                    
005700***************                                                           
005800 DATA DIVISION.                                                           
005900***************                                                           
006000 WORKING-STORAGE SECTION.                                                 
006100*************************                                                 
006200 01  FILLER                  PIC X(24) VALUE                              
006300        "** PROGRAM FARXDATE  **".                                        
006400                                                                          
006500* ------------------ PROGRAM WORKING STORAGE -------------------*         
006600 01  WK-C-COMMON.                                                         
006700        COPY FARCMWS.                                                     
006800                                                                          
006900 01  WK-N-WORK-AREA.                                                      
007000     05  WK-N-TOT-MOS         PIC S9(09) COMP.                            
007100     05  WK-N-NEW-CCYY        PIC 9(04)  COMP.                            
007200     05  WK-N-NEW-MM          PIC 9(02)  COMP.                            
007300     05  WK-N-NEW-DD          PIC 9(02)  COMP.                            
007400     05  WK-N-LAST-DAY        PIC 9(02)  COMP.                            
007500     05  WK-N-LEAP-REMAINDER  PIC 9(02)  COMP.                            
007600     05  WK-N-JDN-FACTOR-A    PIC S9(04) COMP.                            
007700     05  WK-N-JDN-FACTOR-Y    PIC S9(09) COMP.                            
007800     05  WK-N-JDN-FACTOR-M    PIC S9(04) COMP.                            
007900     05  WK-N-JDN1            PIC S9(09) COMP.                            
008000     05  WK-N-JDN2            PIC S9(09) COMP.                            
008100     05  WK-N-DIV-QUOT        PIC S9(09) COMP.                            
008200                                                                          
008300 77  WK-N-DIV-REM         PIC S9(09) COMP.                                
008400                                                                          
008500 01  WK-C-DATE1-WORK.                                                     
008600     05  WK-N-DATE1-NUM       PIC 9(08).                                  
008700 01  WK-C-DATE1-BROKEN REDEFINES WK-C-DATE1-WORK.                         
008800     05  WK-N-DATE1-CCYY      PIC 9(04).                                  
008900     05  WK-N-DATE1-MM        PIC 9(02).                                  
009000     05  WK-N-DATE1-DD        PIC 9(02).                                  
009100                                                                          
009200 01  WK-C-DATE2-WORK.                                                     
009300     05  WK-N-DATE2-NUM       PIC 9(08).                                  
009400 01  WK-C-DATE2-BROKEN REDEFINES WK-C-DATE2-WORK.                         
009500     05  WK-N-DATE2-CCYY      PIC 9(04).                                  
009600     05  WK-N-DATE2-MM        PIC 9(02).                                  
009700     05  WK-N-DATE2-DD        PIC 9(02).                                  
009800                                                                          
009900 01  WK-C-RESULT-WORK.                                                    
010000     05  WK-N-RESULT-NUM      PIC 9(08).                                  
010100 01  WK-C-RESULT-BROKEN REDEFINES WK-C-RESULT-WORK.                       
010200     05  WK-N-RESULT-CCYY     PIC 9(04).                                  
010300     05  WK-N-RESULT-MM       PIC 9(02).                                  
010400     05  WK-N-RESULT-DD       PIC 9(02).                                  
010500                                                                          
010600 01  WK-C-DAYS-IN-MONTH-TABLE.                                            
010700     05  FILLER  PIC 9(02) VALUE 31.                                      
010800     05  FILLER  PIC 9(02) VALUE 28.                                      
010900     05  FILLER  PIC 9(02) VALUE 31.                                      
011000     05  FILLER  PIC 9(02) VALUE 30.                                      
011100     05  FILLER  PIC 9(02) VALUE 31.                                      
011200     05  FILLER  PIC 9(02) VALUE 30.                                      
011300     05  FILLER  PIC 9(02) VALUE 31.                                      
011400     05  FILLER  PIC 9(02) VALUE 31.                                      
011500     05  FILLER  PIC 9(02) VALUE 30.                                      
011600     05  FILLER  PIC 9(02) VALUE 31.                                      
011700     05  FILLER  PIC 9(02) VALUE 30.                                      
011800     05  FILLER  PIC 9(02) VALUE 31.                                      
011900 01  WK-N-DAYS-IN-MONTH-TAB REDEFINES WK-C-DAYS-IN-MONTH-TABLE.           
012000     05  WK-N-DAYS-IN-MONTH   PIC 9(02) OCCURS 12 TIMES.                  
012100                                                                          
012200 EJECT                                                                    
012300****************                                                          
012400 LINKAGE SECTION.                                                         
012500****************                                                          
012600        COPY LKDATE.                                                      
012700                                                                          
012800        EJECT                                                             
012900****************************************                                  
013000 PROCEDURE DIVISION USING WK-C-XDATE-RECORD.                              
013100****************************************                                  
013200 MAIN-MODULE.                                                             
013300     PERFORM A000-INITIALISE-ROUTINE                                      
013400        THRU A099-INITIALISE-ROUTINE-EX.                                  
013500     PERFORM B000-MAIN-PROCESSING                                         
013600        THRU B999-MAIN-PROCESSING-EX.                                     
013700     PERFORM Z000-END-PROGRAM-ROUTINE                                     
013800        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
013900     GOBACK.                                                              
014000                                                                          
014100*----------------------------------------------------------------*        
014200 A000-INITIALISE-ROUTINE.                                                 
014300*----------------------------------------------------------------*        
014400     MOVE ZERO   TO WK-N-XDATE-RESULT-DATE                                
014500                    WK-N-XDATE-RESULT-NUM.                                
014600     MOVE SPACES TO WK-C-XDATE-ERROR-CD.                                  
014700 A099-INITIALISE-ROUTINE-EX.                                              
014800 EXIT.                                                                    
014900                                                                          
015000*----------------------------------------------------------------*        
015100 B000-MAIN-PROCESSING.                                                    
015200*----------------------------------------------------------------*        
015300     MOVE WK-N-XDATE-DATE1  TO WK-N-DATE1-NUM.                            
015400     MOVE WK-N-XDATE-DATE2  TO WK-N-DATE2-NUM.                            
015500     EVALUATE TRUE                                                        
015600        WHEN WK-C-XDATE-OPT-MOS-BETWEEN                                   
015700           PERFORM C100-CALC-MONTHS-BETWEEN                               
015800              THRU C199-CALC-MONTHS-BETWEEN-EX                            
015900        WHEN WK-C-XDATE-OPT-ADD-MOS                                       
016000           PERFORM C200-CALC-ADD-MONTHS                                   
016100              THRU C299-CALC-ADD-MONTHS-EX                                
016200        WHEN WK-C-XDATE-OPT-1ST-NEXT-MO                                   
016300           PERFORM C300-CALC-1ST-DAY-NEXT-MO                              
016400              THRU C399-CALC-1ST-DAY-NEXT-MO-EX                           
016500        WHEN WK-C-XDATE-OPT-LAST-DAY-MO                                   
016600           PERFORM C400-CALC-LAST-DAY-MONTH                               
016700              THRU C499-CALC-LAST-DAY-MONTH-EX                            
016800        WHEN WK-C-XDATE-OPT-DAYS-BETWEEN                                  
016900           PERFORM C500-CALC-DAYS-BETWEEN                                 
017000              THRU C599-CALC-DAYS-BETWEEN-EX                              
017100        WHEN OTHER                                                        
017200           MOVE "FAR0092" TO WK-C-XDATE-ERROR-CD                          
017300     END-EVALUATE.                                                        
017400 B999-MAIN-PROCESSING-EX.                                                 
017500 EXIT.                                                                    
017600                                                                          
017700*----------------------------------------------------------------*        
017800 C100-CALC-MONTHS-BETWEEN.                                                
017900*----------------------------------------------------------------*        
018000     COMPUTE WK-N-TOT-MOS =                                               
018100        (WK-N-DATE2-CCYY - WK-N-DATE1-CCYY) * 12                          
018200        + (WK-N-DATE2-MM - WK-N-DATE1-MM).                                
018300     MOVE WK-N-TOT-MOS TO WK-N-XDATE-RESULT-NUM.                          
018400 C199-CALC-MONTHS-BETWEEN-EX.                                             
018500 EXIT.                                                                    
018600                                                                          
018700*----------------------------------------------------------------*        
018800 C200-CALC-ADD-MONTHS.                                                    
018900*----------------------------------------------------------------*        
019000     COMPUTE WK-N-TOT-MOS =                                               
019100        (WK-N-DATE1-CCYY * 12) + (WK-N-DATE1-MM - 1)                      
019200        + WK-N-XDATE-MONTHS.                                              
019300     DIVIDE WK-N-TOT-MOS BY 12                                            
019400        GIVING WK-N-DIV-QUOT                                              
019500        REMAINDER WK-N-DIV-REM.                                           
019600     MOVE WK-N-DIV-QUOT   TO WK-N-NEW-CCYY.                               
019700     COMPUTE WK-N-NEW-MM = WK-N-DIV-REM + 1.                              
019800     PERFORM D000-GET-LAST-DAY-OF-MONTH                                   
019900        THRU D099-GET-LAST-DAY-OF-MONTH-EX.                               
020000     IF WK-N-DATE1-DD > WK-N-LAST-DAY                                     
020100        MOVE WK-N-LAST-DAY  TO WK-N-NEW-DD                                
020200     ELSE                                                                 
020300        MOVE WK-N-DATE1-DD  TO WK-N-NEW-DD                                
020400     END-IF.                                                              
020500     MOVE WK-N-NEW-CCYY  TO WK-N-RESULT-CCYY.                             
020600     MOVE WK-N-NEW-MM    TO WK-N-RESULT-MM.                               
020700     MOVE WK-N-NEW-DD    TO WK-N-RESULT-DD.                               
020800     MOVE WK-N-RESULT-NUM TO WK-N-XDATE-RESULT-DATE.                      
020900 C299-CALC-ADD-MONTHS-EX.                                                 
021000 EXIT.                                                                    
021100                                                                          
021200*----------------------------------------------------------------*        
021300 C300-CALC-1ST-DAY-NEXT-MO.                                               
021400*----------------------------------------------------------------*        
021500     IF WK-N-DATE1-MM = 12                                                
021600        MOVE 1 TO WK-N-NEW-MM                                             
021700        COMPUTE WK-N-NEW-CCYY = WK-N-DATE1-CCYY + 1                       
021800     ELSE                                                                 
021900        COMPUTE WK-N-NEW-MM = WK-N-DATE1-MM + 1                           
022000        MOVE WK-N-DATE1-CCYY TO WK-N-NEW-CCYY                             
022100     END-IF.                                                              
022200     MOVE WK-N-NEW-CCYY  TO WK-N-RESULT-CCYY.                             
022300     MOVE WK-N-NEW-MM    TO WK-N-RESULT-MM.                               
022400     MOVE 1              TO WK-N-RESULT-DD.                               
022500     MOVE WK-N-RESULT-NUM TO WK-N-XDATE-RESULT-DATE.                      
022600 C399-CALC-1ST-DAY-NEXT-MO-EX.                                            
022700 EXIT.                                                                    
022800                                                                          
022900*----------------------------------------------------------------*        
023000 C400-CALC-LAST-DAY-MONTH.                                                
023100*----------------------------------------------------------------*        
023200     MOVE WK-N-DATE1-CCYY TO WK-N-NEW-CCYY.                               
023300     MOVE WK-N-DATE1-MM   TO WK-N-NEW-MM.                                 
023400     PERFORM D000-GET-LAST-DAY-OF-MONTH                                   
023500        THRU D099-GET-LAST-DAY-OF-MONTH-EX.                               
023600     MOVE WK-N-DATE1-CCYY TO WK-N-RESULT-CCYY.                            
023700     MOVE WK-N-DATE1-MM   TO WK-N-RESULT-MM.                              
023800     MOVE WK-N-LAST-DAY   TO WK-N-RESULT-DD.                              
023900     MOVE WK-N-RESULT-NUM TO WK-N-XDATE-RESULT-DATE.                      
024000 C499-CALC-LAST-DAY-MONTH-EX.                                             
024100 EXIT.                                                                    
024200                                                                          
024300*----------------------------------------------------------------*        
024400 C500-CALC-DAYS-BETWEEN.                                                  
024500*----------------------------------------------------------------*        
024600     MOVE WK-N-DATE1-CCYY TO WK-N-NEW-CCYY.                               
024700     MOVE WK-N-DATE1-MM   TO WK-N-NEW-MM.                                 
024800     MOVE WK-N-DATE1-DD   TO WK-N-NEW-DD.                                 
024900     PERFORM E000-CALC-JULIAN-DAY-NUMBER                                  
025000        THRU E099-CALC-JULIAN-DAY-NUMBER-EX.                              
025100     MOVE WK-N-JDN-FACTOR-Y TO WK-N-JDN1.                                 
025200     MOVE WK-N-DATE2-CCYY TO WK-N-NEW-CCYY.                               
025300     MOVE WK-N-DATE2-MM   TO WK-N-NEW-MM.                                 
025400     MOVE WK-N-DATE2-DD   TO WK-N-NEW-DD.                                 
025500     PERFORM E000-CALC-JULIAN-DAY-NUMBER                                  
025600        THRU E099-CALC-JULIAN-DAY-NUMBER-EX.                              
025700     MOVE WK-N-JDN-FACTOR-Y TO WK-N-JDN2.                                 
025800     COMPUTE WK-N-XDATE-RESULT-NUM = WK-N-JDN2 - WK-N-JDN1.               
025900 C599-CALC-DAYS-BETWEEN-EX.                                               
026000 EXIT.                                                                    
026100                                                                          
026200*----------------------------------------------------------------*        
026300 D000-GET-LAST-DAY-OF-MONTH.                                              
026400*----------------------------------------------------------------*        
026500     MOVE WK-N-DAYS-IN-MONTH (WK-N-NEW-MM) TO WK-N-LAST-DAY.              
026600     IF WK-N-NEW-MM = 2                                                   
026700        PERFORM D100-CHECK-LEAP-YEAR                                      
026800           THRU D199-CHECK-LEAP-YEAR-EX                                   
026900 END-IF.                                                                  
027000 D099-GET-LAST-DAY-OF-MONTH-EX.                                           
027100 EXIT.                                                                    
027200                                                                          
027300*----------------------------------------------------------------*        
027400 D100-CHECK-LEAP-YEAR.                                                    
027500*----------------------------------------------------------------*        
027600     DIVIDE WK-N-NEW-CCYY BY 400                                          
027700        GIVING WK-N-DIV-QUOT REMAINDER WK-N-LEAP-REMAINDER.               
027800     IF WK-N-LEAP-REMAINDER = 0                                           
027900        MOVE 29 TO WK-N-LAST-DAY                                          
028000        GO TO D199-CHECK-LEAP-YEAR-EX                                     
028100 END-IF.                                                                  
028200     DIVIDE WK-N-NEW-CCYY BY 100                                          
028300        GIVING WK-N-DIV-QUOT REMAINDER WK-N-LEAP-REMAINDER.               
028400     IF WK-N-LEAP-REMAINDER = 0                                           
028500        GO TO D199-CHECK-LEAP-YEAR-EX                                     
028600 END-IF.                                                                  
028700     DIVIDE WK-N-NEW-CCYY BY 4                                            
028800        GIVING WK-N-DIV-QUOT REMAINDER WK-N-LEAP-REMAINDER.               
028900     IF WK-N-LEAP-REMAINDER = 0                                           
029000        MOVE 29 TO WK-N-LAST-DAY                                          
029100 END-IF.                                                                  
029200 D199-CHECK-LEAP-YEAR-EX.                                                 
029300 EXIT.                                                                    
029400                                                                          
029500*----------------------------------------------------------------*        
029600* E000 USES THE STANDARD ASTRONOMICAL JULIAN DAY NUMBER FORMULA *         
029700* FOR THE GREGORIAN CALENDAR - SEE FAR0055 CHANGE NOTE.         *         
029800*----------------------------------------------------------------*        
029900 E000-CALC-JULIAN-DAY-NUMBER.                                             
030000*----------------------------------------------------------------*        
030100     COMPUTE WK-N-JDN-FACTOR-A = (14 - WK-N-NEW-MM) / 12.                 
030200     COMPUTE WK-N-JDN-FACTOR-Y =                                          
030300        WK-N-NEW-CCYY + 4800 - WK-N-JDN-FACTOR-A.                         
030400     COMPUTE WK-N-JDN-FACTOR-M =                                          
030500        WK-N-NEW-MM + (12 * WK-N-JDN-FACTOR-A) - 3.                       
030600     COMPUTE WK-N-JDN-FACTOR-Y =                                          
030700        WK-N-NEW-DD                                                       
030800        + ((153 * WK-N-JDN-FACTOR-M) + 2) / 5                             
030900        + (365 * WK-N-JDN-FACTOR-Y)                                       
031000        + (WK-N-JDN-FACTOR-Y / 4)                                         
031100        - (WK-N-JDN-FACTOR-Y / 100)                                       
031200        + (WK-N-JDN-FACTOR-Y / 400)                                       
031300        - 32045.                                                          
031400 E099-CALC-JULIAN-DAY-NUMBER-EX.                                          
031500 EXIT.                                                                    
031600                                                                          
031700*----------------------------------------------------------------*        
031800 Z000-END-PROGRAM-ROUTINE.                                                
031900*----------------------------------------------------------------*        
032000     CONTINUE.                                                            
032100 Z099-END-PROGRAM-ROUTINE-EX.                                             
032200 EXIT.                                                                    
032300                                                                          
032400******************************************************************        
032500*************** END OF PROGRAM SOURCE - FARXDATE ***************          
032600******************************************************************        
