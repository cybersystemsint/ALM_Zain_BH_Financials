000100*=================================================================        
000200* COPYBOOK      : FARAPRWK                                                
000300* DESCRIPTION   : APPROVAL-WORKFLOW - PENDING-CHANGE QUEUE.  ONE          
000400*                 ROW PER LEDGER ADDITION/MODIFICATION/MOVEMENT/          
000500*                 DELETION AWAITING L1/L2/L3 SIGN-OFF.                    
000600*=================================================================        
000700* AMENDMENT HISTORY:                                                      
000800*=================================================================        
000900* TAG      DATE       DEV      DESCRIPTION                                
001000* -------- ---------- -------- ----------------------------------         
001100* FAR0018  05/09/1992 RTAN     INITIAL VERSION - SINGLE-LEVEL             
001200*                              SIGN-OFF ONLY.                             
001300* ----------------------------------------------------------------        
001400* FAR0039  27/02/1998 KLOW     EXPANDED TO 3-LEVEL (L1/L2/L3)             
001500*                              APPROVAL CHAIN - REQ FA-176.               
001600* ----------------------------------------------------------------        
001700* FAR0041  11/01/1999 RTAN     Y2K REMEDIATION - EXPANDED ALL DATE        
001800*                              AND TIMESTAMP FIELDS TO 4-DIGIT            
001900*                              CENTURY/YEAR REPRESENTATION.               
002000* ----------------------------------------------------------------        
002100* FAR0077  21/03/2006 HBEE     ADD PROCESS-ID UNIQUE COLLISION-           
002200*                              RETRY KEY - REQ FA-368.                    
002300*=================================================================        
002400 01  FARAPRWK-RECORD.                                                     
002500     05  FARAPRWK-ID                     PIC 9(09).                       
002600     05  FARAPRWK-ASSET-ID               PIC X(100).                      
002700     05  FARAPRWK-OBJECT-TYPE            PIC X(10).                       
002800     05  FARAPRWK-ORIGINAL-STATUS        PIC X(30).                       
002900         88  FARAPRWK-OS-PENDING-ADD           VALUE                      
003000                                      "pending addition".                 
003100         88  FARAPRWK-OS-PENDING-MOD           VALUE                      
003200                                      "pending modification".             
003300         88  FARAPRWK-OS-PENDING-MOVE          VALUE                      
003400                                      "pending movement".                 
003500         88  FARAPRWK-OS-PENDING-DEL           VALUE                      
003600                                      "pending deletion".                 
003700     05  FARAPRWK-UPDATED-STATUS         PIC X(30).                       
003800         88  FARAPRWK-US-PENDING-L1            VALUE                      
003900                                      "Pending L1 Approval".              
004000         88  FARAPRWK-US-PENDING-L2            VALUE                      
004100                                      "Pending L2 Approval".              
004200         88  FARAPRWK-US-PENDING-L3            VALUE                      
004300                                      "Pending L3 Approval".              
004400         88  FARAPRWK-US-APPROVED              VALUE "APPROVED".          
004500         88  FARAPRWK-US-REJECTED              VALUE "REJECTED".          
004600         88  FARAPRWK-US-CANCELLED             VALUE "CANCELLED".         
004700     05  FARAPRWK-PROCESS-ID             PIC 9(09).                       
004800     05  FARAPRWK-COMMENTS               PIC X(600).                      
004900     05  FARAPRWK-INSERTED-BY            PIC X(50).                       
005000     05  FARAPRWK-INSERT-DATE            PIC X(19).                       
005100     05  FARAPRWK-CHANGED-BY             PIC X(50).                       
005200     05  FARAPRWK-CHANGE-DATE            PIC X(19).                       
005300     05  FILLER                          PIC X(50).                       
